*****************************************************************
* TRADE.cpy
* TRADE LEDGER RECORD  -  ONE ROW PER EXECUTED ORDER, APPEND
* ONLY.  FILE IS ORGANIZED RELATIVE; THE CLIENT-ORDER-ID
* IDEMPOTENCY LOOKUP IS DONE AGAINST AN IN-MEMORY TABLE BUILT BY
* THE CALLING PROGRAM AT OPEN TIME, NOT A FILE KEY.
*
* MAINTENANCE
*   07/30/93  RWH  ORIGINAL LAYOUT, CARRIED OVER FROM THE OLD
*                  FUND-POSITION TICKET FORMAT.
*   05/17/97  LDK  ADDED TOTAL-AMOUNT COLUMN SO SETTLEMENT NO
*                  LONGER RECOMPUTES PRICE*QTY ON EVERY READ.
*   01/08/99  TCM  Y2K: CREATED-AT DATE WIDENED TO CCYYMMDD.
*   08/04/01  LDK  ADDED CLIENT-ORDER-ID FOR RETRY SAFETY ON THE
*                  ORDER INTAKE SIDE (REQ SPT-0498).
*****************************************************************
 01  TR-TRADE-RECORD.
     05  TR-TRADE-ID                 PIC 9(09).
     05  TR-USER-ID                  PIC 9(09).
     05  TR-SYMBOL                   PIC X(20).
     05  TR-SIDE                     PIC X(04).
         88  TR-SIDE-IS-BUY          VALUE "BUY ".
         88  TR-SIDE-IS-SELL         VALUE "SELL".
     05  TR-PRICE                    PIC S9(12)V9(08).
     05  TR-QUANTITY                 PIC S9(10)V9(08).
     05  TR-TOTAL-AMOUNT             PIC S9(14)V9(08).
     05  TR-CREATED-AT.
         10  TR-CA-DATE              PIC 9(08).
         10  TR-CA-TIME              PIC 9(06).
     05  TR-CREATED-AT-ALT REDEFINES TR-CREATED-AT.
         10  TR-ALT-CCYY             PIC 9(04).
         10  TR-ALT-MM               PIC 9(02).
         10  TR-ALT-DD               PIC 9(02).
         10  TR-ALT-HHMMSS           PIC 9(06).
     05  TR-CLIENT-ORDER-ID          PIC X(50).
     05  TR-ROW-USED                 PIC X(01).
         88  TR-ROW-IN-USE           VALUE "Y".
         88  TR-ROW-EMPTY            VALUE "N".
     05  FILLER                      PIC X(13).
