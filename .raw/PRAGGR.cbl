*****************************************************************
*  (c) 1989,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
* #ident "@(#) stockapp/spot/PRAGGR.cbl  $Revision: 1.9 $"
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     PRAGGR.
 AUTHOR.         R W HANLEY.
 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
 DATE-WRITTEN.   11/02/1990.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* CHANGE LOG
*   11/02/90  RWH  ORIGINAL - COLLAPSE BINANCE/HUOBI TICKS INTO
*                  ONE BEST-BID/BEST-ASK ROW PER FUND.
*   04/30/91  RWH  MISSING-SYMBOL CASE NOW SKIPS INSTEAD OF
*                  ABENDING THE RUN (REQ SPT-0099).
*   09/03/91  RWH  SUPPORTED-SYMBOLS TABLE PULLED OUT OF LINE SO
*                  OPS CAN SEE THE UNIVERSE AT A GLANCE (REQ
*                  SPT-0114).
*   04/22/94  LDK  TIMESTAMP NOW CARRIES DATE AND TIME SEPARATELY
*                  PER DP STANDARDS MEMO 94-07.
*   06/19/96  LDK  BID/ASK WIDENED TO S9(12)V9(08) TO MATCH THE
*                  NEW QUOTE PRECISION STANDARD (REQ SPT-0390).
*   01/08/99  TCM  Y2K REMEDIATION - TIMESTAMP DATE WIDENED TO
*                  CCYYMMDD THROUGHOUT.
*   03/11/02  LDK  CROSSED-MARKET (BID OVER ASK) NO LONGER STOPS
*                  THE WRITE - FLAG AND CONTINUE (REQ SPT-0512).
*   08/19/02  LDK  ADDED RUN SUMMARY COUNTS TO SYSOUT FOR THE
*                  OVERNIGHT BATCH LOG (REQ SPT-0540).
*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
*                  QUOTE TABLE SIZE CONSTANT IS NOW A 77-LEVEL.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
     SOURCE-COMPUTER.  USL-486.
     OBJECT-COMPUTER.  USL-486.
*
 INPUT-OUTPUT SECTION.
     FILE-CONTROL.
         SELECT SRCQUOTE-FILE ASSIGN TO "SRCQ.DAT"
             ORGANIZATION IS LINE SEQUENTIAL
             STATUS IS SQ-FILE-STATUS.
*
         SELECT AGGRPRICE-FILE ASSIGN TO "PRICEQ.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS AP-RELATIVE-KEY
             STATUS IS AP-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  SRCQUOTE-FILE
     RECORD CONTAINS 100 CHARACTERS
     RECORDING MODE IS F.
 COPY QUOTE.
*
 FD  AGGRPRICE-FILE
     RECORD CONTAINS 100 CHARACTERS
     RECORDING MODE IS F.
 COPY PRICE.
*
 WORKING-STORAGE SECTION.
*****************************************************************
* FILE STATUS  -  SAME TWO-BYTE SPLIT THE SHOP USES EVERYWHERE
*****************************************************************
 01  SQ-FILE-STATUS.
     05  SQ-STATUS-1             PIC X.
     05  SQ-STATUS-2             PIC X.
 01  AP-FILE-STATUS.
     05  AP-STATUS-1             PIC X.
     05  AP-STATUS-2             PIC X.
 01  AP-RELATIVE-KEY             PIC 9(09)  COMP.
*****************************************************************
* SUPPORTED-SYMBOLS  -  THE FIXED UNIVERSE, BR-PA-6
*****************************************************************
 01  SUPPORTED-SYMBOL-TABLE.
     05  FILLER                  PIC X(20) VALUE "BTCUSDT".
     05  FILLER                  PIC X(20) VALUE "ETHUSDT".
 01  SUPPORTED-SYMBOLS REDEFINES SUPPORTED-SYMBOL-TABLE.
     05  SS-ENTRY OCCURS 2 TIMES
         INDEXED BY SS-IDX.
         10  SS-SYMBOL           PIC X(20).
*****************************************************************
* IN-MEMORY QUOTE TABLE  -  SOURCE-QUOTE ROWS LOADED FROM THE
* COMBINED FEED, GROUPED BY SYMBOL AT REDUCTION TIME
*****************************************************************
 77  QUOTE-TABLE-MAX             PIC 9(05)  COMP VALUE 2000.
 01  QUOTE-TABLE-COUNT           PIC 9(05)  COMP VALUE ZERO.
 01  QUOTE-WORK-AREA.
     05  QUOTE-ENTRY OCCURS 2000 TIMES
         INDEXED BY QT-IDX.
         10  QT-SYMBOL           PIC X(20).
         10  QT-BID-PRESENT      PIC X(01).
         10  QT-BID-AMOUNT       PIC S9(12)V9(08).
         10  QT-ASK-PRESENT      PIC X(01).
         10  QT-ASK-AMOUNT       PIC S9(12)V9(08).
*****************************************************************
* REDUCTION WORK FIELDS
*****************************************************************
 01  WRK-BEST-BID                PIC S9(12)V9(08).
 01  WRK-BEST-ASK                PIC S9(12)V9(08).
 01  WRK-BID-FOUND-SW            PIC X(01).
     88  WRK-BID-WAS-FOUND       VALUE "Y".
     88  WRK-BID-NOT-FOUND       VALUE "N".
 01  WRK-ASK-FOUND-SW            PIC X(01).
     88  WRK-ASK-WAS-FOUND       VALUE "Y".
     88  WRK-ASK-NOT-FOUND       VALUE "N".
 01  WRK-SYMBOL-HAS-QUOTES-SW    PIC X(01).
     88  WRK-SYMBOL-HAS-QUOTES   VALUE "Y".
     88  WRK-SYMBOL-NO-QUOTES    VALUE "N".
 01  WRK-NEXT-PRICE-ID           PIC 9(09)  COMP VALUE ZERO.
 01  WRK-NEXT-RELATIVE-KEY       PIC 9(09)  COMP VALUE ZERO.
*****************************************************************
* TODAYS-DATE  -  RUN TIMESTAMP, REDEFINED INTO CCYY/MM/DD SO
* THE AGGREGATED-PRICE ROW CAN BE STAMPED WITHOUT A SEPARATE
* EDIT STEP (MATCHES THE DATE-BREAKOUT HABIT IN PRICE.cpy)
*****************************************************************
 01  TODAYS-DATE-TIME.
     05  TODAYS-DATE             PIC 9(08).
     05  TODAYS-TIME             PIC 9(06).
 01  TODAYS-DATE-R REDEFINES TODAYS-DATE-TIME.
     05  TD-CCYY                 PIC 9(04).
     05  TD-MM                   PIC 9(02).
     05  TD-DD                   PIC 9(02).
     05  TD-HH                   PIC 9(02).
     05  TD-MN                   PIC 9(02).
     05  TD-SS                   PIC 9(02).
*****************************************************************
* RUN COUNTERS - REPORTED TO SYSOUT AS THE BATCH SUMMARY
*****************************************************************
 01  CNT-SYMBOLS-AGGREGATED      PIC 9(05)  COMP VALUE ZERO.
 01  CNT-SYMBOLS-SKIPPED         PIC 9(05)  COMP VALUE ZERO.
 01  CNT-QUOTES-READ             PIC 9(07)  COMP VALUE ZERO.
*****************************************************************
* LOG MESSAGE DEFINITIONS - SHOP STANDARD LOGMSG/LOGMSG-ERR PAIR
*****************************************************************
 01  LOGMSG.
     05  FILLER                  PIC X(09) VALUE "PRAGGR =>".
     05  LOGMSG-TEXT             PIC X(60).
 01  LOGMSG-ERR.
     05  FILLER                  PIC X(13) VALUE "PRAGGR ERR =>".
     05  LOG-ERR-ROUTINE         PIC X(10).
     05  FILLER                  PIC X(15)
         VALUE " FAILED STATUS ".
     05  LOG-ERR-STATUS          PIC X(02).
 01  AM-I-DONE-SW                PIC X(01).
     88  NO-MORE-QUOTES          VALUE "Y".
     88  MORE-QUOTES-COME        VALUE "N".
*
 PROCEDURE DIVISION.
*****************************************************************
 START-PRAGGR.
     MOVE "N" TO AM-I-DONE-SW.
     MOVE "RUN STARTED" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     ACCEPT TODAYS-DATE FROM DATE YYYYMMDD.
     ACCEPT TODAYS-TIME FROM TIME.
     OPEN INPUT SRCQUOTE-FILE.
     IF SQ-STATUS-1 NOT = "0"
         MOVE "OPEN SRCQUOTE" TO LOG-ERR-ROUTINE
         MOVE SQ-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR
         PERFORM A-999-EXIT.
     OPEN I-O AGGRPRICE-FILE.
     IF AP-STATUS-1 = "3"
         OPEN OUTPUT AGGRPRICE-FILE
         CLOSE AGGRPRICE-FILE
         OPEN I-O AGGRPRICE-FILE.
     PERFORM P100-LOAD-QUOTES THRU P100-EXIT.
     IF QUOTE-TABLE-COUNT = ZERO
         MOVE "NO QUOTES ON THE FEED - RUN STOPPED, BR-PA-5"
             TO LOGMSG-TEXT
         PERFORM DO-USERLOG
         PERFORM A-999-EXIT.
     PERFORM P190-FIND-NEXT-PRICE-ID THRU P190-EXIT.
     PERFORM P200-AGGREGATE-SYMBOLS
         VARYING SS-IDX FROM 1 BY 1
         UNTIL SS-IDX > 2.
     PERFORM P900-SUMMARY THRU P900-EXIT.
     CLOSE SRCQUOTE-FILE.
     CLOSE AGGRPRICE-FILE.
     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  P100  -  READ THE COMBINED FEED INTO THE IN-MEMORY TABLE
*****************************************************************
 P100-LOAD-QUOTES.
     READ SRCQUOTE-FILE INTO SQ-QUOTE-RECORD
         AT END
             MOVE "Y" TO AM-I-DONE-SW
             GO TO P100-EXIT.
     PERFORM P105-STORE-QUOTE THRU P105-EXIT.
     GO TO P100-LOAD-QUOTES.
 P100-EXIT.
     EXIT.
*
 P105-STORE-QUOTE.
     IF QUOTE-TABLE-COUNT NOT LESS THAN QUOTE-TABLE-MAX
         MOVE "QUOTE TABLE FULL - ROW DROPPED" TO LOGMSG-TEXT
         PERFORM DO-USERLOG
         GO TO P105-EXIT.
     ADD 1 TO QUOTE-TABLE-COUNT.
     ADD 1 TO CNT-QUOTES-READ.
     SET QT-IDX TO QUOTE-TABLE-COUNT.
     MOVE SQ-SYMBOL        TO QT-SYMBOL (QT-IDX).
     MOVE SQ-BID-PRESENT   TO QT-BID-PRESENT (QT-IDX).
     MOVE SQ-BID-AMOUNT    TO QT-BID-AMOUNT (QT-IDX).
     MOVE SQ-ASK-PRESENT   TO QT-ASK-PRESENT (QT-IDX).
     MOVE SQ-ASK-AMOUNT    TO QT-ASK-AMOUNT (QT-IDX).
 P105-EXIT.
     EXIT.
*****************************************************************
*  P190  -  FIND THE NEXT PRICE-ID BY READING THE HIGHEST
*  RELATIVE RECORD NUMBER ALREADY ON FILE (HISTORY IS
*  APPEND-ONLY SO THE HIGHEST RECORD NUMBER IS THE LAST ROW)
*****************************************************************
 P190-FIND-NEXT-PRICE-ID.
     MOVE 1 TO AP-RELATIVE-KEY.
 P190-READ-LOOP.
     READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
         INVALID KEY GO TO P190-EXIT.
     MOVE AP-PRICE-ID TO WRK-NEXT-PRICE-ID.
     MOVE AP-RELATIVE-KEY TO WRK-NEXT-RELATIVE-KEY.
     ADD 1 TO AP-RELATIVE-KEY.
     GO TO P190-READ-LOOP.
 P190-EXIT.
     EXIT.
*****************************************************************
*  P200  -  ONE PASS PER SUPPORTED SYMBOL (BR-PA-6)
*****************************************************************
 P200-AGGREGATE-SYMBOLS.
     MOVE "N" TO WRK-SYMBOL-HAS-QUOTES-SW.
     MOVE "N" TO WRK-BID-FOUND-SW.
     MOVE "N" TO WRK-ASK-FOUND-SW.
     MOVE ZERO TO WRK-BEST-BID.
     MOVE ZERO TO WRK-BEST-ASK.
     PERFORM P210-FIND-BEST-BID-ASK
         VARYING QT-IDX FROM 1 BY 1
         UNTIL QT-IDX > QUOTE-TABLE-COUNT.
     IF WRK-SYMBOL-NO-QUOTES
         MOVE SS-SYMBOL (SS-IDX) TO LOGMSG-TEXT
         MOVE "NO QUOTES FOR SYMBOL - SKIPPED, BR-PA-3"
             TO LOGMSG-TEXT (21:40)
         PERFORM DO-USERLOG
         ADD 1 TO CNT-SYMBOLS-SKIPPED
         GO TO P200-EXIT.
     IF WRK-BID-NOT-FOUND OR WRK-ASK-NOT-FOUND
         MOVE SS-SYMBOL (SS-IDX) TO LOGMSG-TEXT
         MOVE "NO BID OR NO ASK PRESENT - SYMBOL SKIPPED"
             TO LOGMSG-TEXT (21:42)
         PERFORM DO-USERLOG
         ADD 1 TO CNT-SYMBOLS-SKIPPED
         GO TO P200-EXIT.
     IF WRK-BEST-BID > WRK-BEST-ASK
         MOVE SS-SYMBOL (SS-IDX) TO LOGMSG-TEXT
         MOVE "WARNING - CROSSED MARKET, BR-PA-4"
             TO LOGMSG-TEXT (21:34)
         PERFORM DO-USERLOG.
     PERFORM P220-WRITE-PRICE-ROW THRU P220-EXIT.
     ADD 1 TO CNT-SYMBOLS-AGGREGATED.
 P200-EXIT.
     EXIT.
*****************************************************************
*  P210  -  BR-PA-1 (MAX BID) AND BR-PA-2 (MIN ASK) OVER THE
*  QUOTE TABLE FOR THE CURRENT SUPPORTED SYMBOL
*****************************************************************
 P210-FIND-BEST-BID-ASK.
     IF QT-SYMBOL (QT-IDX) NOT = SS-SYMBOL (SS-IDX)
         GO TO P210-EXIT.
     MOVE "Y" TO WRK-SYMBOL-HAS-QUOTES-SW.
     IF QT-BID-PRESENT (QT-IDX) = "Y"
         IF WRK-BID-NOT-FOUND
             MOVE QT-BID-AMOUNT (QT-IDX) TO WRK-BEST-BID
             MOVE "Y" TO WRK-BID-FOUND-SW
         ELSE
             IF QT-BID-AMOUNT (QT-IDX) > WRK-BEST-BID
                 MOVE QT-BID-AMOUNT (QT-IDX) TO WRK-BEST-BID.
     IF QT-ASK-PRESENT (QT-IDX) = "Y"
         IF WRK-ASK-NOT-FOUND
             MOVE QT-ASK-AMOUNT (QT-IDX) TO WRK-BEST-ASK
             MOVE "Y" TO WRK-ASK-FOUND-SW
         ELSE
             IF QT-ASK-AMOUNT (QT-IDX) < WRK-BEST-ASK
                 MOVE QT-ASK-AMOUNT (QT-IDX) TO WRK-BEST-ASK.
 P210-EXIT.
     EXIT.
*****************************************************************
*  P220  -  WRITE ONE AGGREGATED-PRICE ROW - APPEND, NEVER A
*  REWRITE (THIS IS INSERT-ONLY HISTORY)
*****************************************************************
 P220-WRITE-PRICE-ROW.
     ADD 1 TO WRK-NEXT-PRICE-ID.
     ADD 1 TO WRK-NEXT-RELATIVE-KEY.
     MOVE WRK-NEXT-RELATIVE-KEY TO AP-RELATIVE-KEY.
     MOVE WRK-NEXT-PRICE-ID  TO AP-PRICE-ID.
     MOVE SS-SYMBOL (SS-IDX) TO AP-SYMBOL.
     MOVE WRK-BEST-BID       TO AP-BEST-BID.
     MOVE WRK-BEST-ASK       TO AP-BEST-ASK.
     MOVE TODAYS-DATE        TO AP-TS-DATE.
     MOVE TODAYS-TIME        TO AP-TS-TIME.
     IF WRK-BEST-BID > WRK-BEST-ASK
         MOVE "Y" TO AP-CROSSED-FLAG
     ELSE
         MOVE "N" TO AP-CROSSED-FLAG.
     WRITE AP-PRICE-RECORD.
     IF AP-STATUS-1 NOT = "0"
         MOVE "WRITE AGGRPRICE" TO LOG-ERR-ROUTINE
         MOVE AP-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR.
 P220-EXIT.
     EXIT.
*****************************************************************
*  P900  -  BATCH RUN SUMMARY TO SYSOUT
*****************************************************************
 P900-SUMMARY.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "QUOTES READ="       DELIMITED BY SIZE
            CNT-QUOTES-READ      DELIMITED BY SIZE
            " AGGREGATED="       DELIMITED BY SIZE
            CNT-SYMBOLS-AGGREGATED DELIMITED BY SIZE
            " SKIPPED="          DELIMITED BY SIZE
            CNT-SYMBOLS-SKIPPED  DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
 P900-EXIT.
     EXIT.
*****************************************************************
*  ABNORMAL EXIT - NO WRITES HAVE OCCURRED
*****************************************************************
 A-999-EXIT.
     IF SQ-STATUS-1 = "0"
         CLOSE SRCQUOTE-FILE.
     MOVE "RUN ENDED WITHOUT AGGREGATING" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  LOG PARAGRAPHS - THE SHOP RUNS DISPLAY TO SYSOUT NOW THAT
*  THIS STEP IS A STAND-ALONE BATCH RUN, NOT A TUXEDO SERVICE
*****************************************************************
 DO-USERLOG.
     DISPLAY LOGMSG UPON CONSOLE.
 DO-USERLOG-ERR.
     DISPLAY LOGMSG-ERR UPON CONSOLE.
