*****************************************************************
* QUOTE.cpy
* SOURCE QUOTE RECORD  -  ONE ROW PER EXCHANGE FEED LINE READ
* INTO THE PRICE AGGREGATION RUN (PRAGGR).  NOT A MASTER FILE
* RECORD - THIS IS THE INBOUND, ONE-LINE-PER-TICK LAYOUT USED
* TO BUILD THE IN-MEMORY QUOTE TABLE BEFORE REDUCTION.
*
* MAINTENANCE
*   02/14/89  RWH  ORIGINAL LAYOUT FOR SPOT DESK FEED CAPTURE.
*   09/03/91  RWH  ADDED SOURCE TAG SO BOTH FEEDS CAN SHARE ONE
*                  INPUT STREAM (REQ SPT-0114).
*   06/19/96  LDK  WIDENED BID/ASK TO S9(12)V9(08) TO MATCH THE
*                  NEW QUOTE PRECISION STANDARD (REQ SPT-0390).
*****************************************************************
 01  SQ-QUOTE-RECORD.
     05  SQ-SYMBOL                   PIC X(20).
     05  SQ-SOURCE                   PIC X(10).
         88  SQ-SOURCE-BINANCE       VALUE "BINANCE   ".
         88  SQ-SOURCE-HUOBI         VALUE "HUOBI     ".
     05  SQ-BID-PRESENT              PIC X(01).
         88  SQ-BID-IS-PRESENT       VALUE "Y".
         88  SQ-BID-IS-ABSENT        VALUE "N".
     05  SQ-BID-AMOUNT               PIC S9(12)V9(08).
     05  SQ-ASK-PRESENT              PIC X(01).
         88  SQ-ASK-IS-PRESENT       VALUE "Y".
         88  SQ-ASK-IS-ABSENT        VALUE "N".
     05  SQ-ASK-AMOUNT               PIC S9(12)V9(08).
     05  FILLER                      PIC X(28).
