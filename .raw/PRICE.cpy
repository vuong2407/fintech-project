*****************************************************************
* PRICE.cpy
* AGGREGATED-PRICE MASTER RECORD  -  ONE ROW PER SYMBOL PER
* AGGREGATION RUN.  INSERT-ONLY HISTORY - NEVER REWRITTEN.
* FILE IS ORGANIZED RELATIVE; "LATEST FOR SYMBOL" IS RESOLVED
* BY THE CALLING PROGRAM'S IN-MEMORY SYMBOL INDEX, NOT BY A KEY
* ON THIS RECORD.
*
* MAINTENANCE
*   11/02/90  RWH  ORIGINAL LAYOUT (SINGLE BID/ASK PER FUND).
*   04/22/94  LDK  SPLIT TIMESTAMP INTO DATE/TIME PAIR PER DP
*                  STANDARDS MEMO 94-07.
*   01/08/99  TCM  Y2K: TIMESTAMP DATE WIDENED TO CCYYMMDD.
*   03/11/02  LDK  ADDED CROSSED-MARKET FLAG (REQ SPT-0512) - BID
*                  OVER ASK IS LOGGED BUT NO LONGER REJECTED.
*****************************************************************
 01  AP-PRICE-RECORD.
     05  AP-PRICE-ID                 PIC 9(09).
     05  AP-SYMBOL                   PIC X(20).
     05  AP-BEST-BID                 PIC S9(12)V9(08).
     05  AP-BEST-ASK                 PIC S9(12)V9(08).
     05  AP-TIMESTAMP.
         10  AP-TS-DATE              PIC 9(08).
         10  AP-TS-TIME              PIC 9(06).
     05  AP-TIMESTAMP-ALT REDEFINES AP-TIMESTAMP.
         10  AP-ALT-CCYY             PIC 9(04).
         10  AP-ALT-MM               PIC 9(02).
         10  AP-ALT-DD               PIC 9(02).
         10  AP-ALT-HH               PIC 9(02).
         10  AP-ALT-MN               PIC 9(02).
         10  AP-ALT-SS               PIC 9(02).
     05  AP-CROSSED-FLAG             PIC X(01).
         88  AP-MARKET-CROSSED       VALUE "Y".
         88  AP-MARKET-NORMAL        VALUE "N".
     05  FILLER                      PIC X(16).
