*****************************************************************
*  (c) 1990,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
* #ident "@(#) stockapp/spot/PRCLATQ.cbl  $Revision: 1.4 $"
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     PRCLATQ.
 AUTHOR.         R W HANLEY.
 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
 DATE-WRITTEN.   11/05/1990.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* CHANGE LOG
*   11/05/90  RWH  ORIGINAL - ONE PRICE LOOKUP PER CARD IMAGE,
*                  PATTERNED ON THE OLD FUND-QUOTE INQUIRY.
*   03/14/92  RWH  ENLARGED THE IN-MEMORY SYMBOL TABLE TO 50
*                  ENTRIES - 20 WAS TOO SMALL FOR THE EXPANDED
*                  SPOT BOARD (REQ SPT-0201).
*   04/22/94  LDK  REWORKED AGAINST THE SPLIT BID/ASK LAYOUT AFTER
*                  DP STANDARDS MEMO 94-07.
*   06/19/96  LDK  WIDENED BID/ASK TO S9(12)V9(08) TO MATCH THE
*                  NEW QUOTE PRECISION STANDARD (REQ SPT-0390).
*   01/08/99  TCM  Y2K: NO DATE FIELDS REPORTED BY THIS PROGRAM -
*                  REVIEWED AND PASSED, NO CHANGE REQUIRED.
*   03/11/02  LDK  SYMBOL WITH NO PRICE ROW NOW REPORTS "NOT
*                  FOUND" INSTEAD OF A ZERO PRICE (REQ SPT-0512).
*   08/20/02  LDK  LOOKUP RETURN CODE CHANGED BACK TO THE 77-LEVEL
*                  REC-FOUND/REC-NOT-FOUND PAIR THE REST OF THE
*                  SHOP USES, IN PLACE OF THE LOCAL Y/N SWITCH
*                  (REQ SPT-0549).
*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
*                  SYMBOL-TABLE SIZE CONSTANT IS NOW A 77-LEVEL.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
     SOURCE-COMPUTER.  USL-486.
     OBJECT-COMPUTER.  USL-486.
*
 INPUT-OUTPUT SECTION.
     FILE-CONTROL.
         SELECT REQUEST-FILE ASSIGN TO "PRCQ.DAT"
             ORGANIZATION IS LINE SEQUENTIAL
             STATUS IS RQ-FILE-STATUS.
*
         SELECT AGGRPRICE-FILE ASSIGN TO "PRICEQ.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS AP-RELATIVE-KEY
             STATUS IS AP-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  REQUEST-FILE
     RECORD CONTAINS 30 CHARACTERS
     RECORDING MODE IS F.
 COPY QRYPRC.
*
 FD  AGGRPRICE-FILE
     RECORD CONTAINS 100 CHARACTERS
     RECORDING MODE IS F.
 COPY PRICE.
*
 WORKING-STORAGE SECTION.
 01  RQ-FILE-STATUS.
     05  RQ-STATUS-1                 PIC X.
     05  RQ-STATUS-2                 PIC X.
 01  RQ-FILE-STATUS-COMBINED REDEFINES RQ-FILE-STATUS
                                      PIC X(02).
 01  AP-FILE-STATUS.
     05  AP-STATUS-1                 PIC X.
     05  AP-STATUS-2                 PIC X.
 01  AP-FILE-STATUS-COMBINED REDEFINES AP-FILE-STATUS
                                      PIC X(02).
 01  AP-RELATIVE-KEY                 PIC 9(09)  COMP.
*****************************************************************
* IN-MEMORY SYMBOL -> LATEST-RELATIVE-KEY INDEX, BUILT BY A FULL
* SCAN AT OPEN TIME (LATEST = HIGHEST TIMESTAMP SEEN)
*****************************************************************
 77  PRICE-INDEX-MAX                 PIC 9(05)  COMP VALUE 50.
 01  PRICE-INDEX-COUNT               PIC 9(05)  COMP VALUE ZERO.
 01  PRICE-INDEX-AREA.
     05  PRICE-INDEX-ENTRY OCCURS 50 TIMES
         INDEXED BY PI-IDX.
         10  PI-SYMBOL               PIC X(20).
         10  PI-RELATIVE-KEY         PIC 9(09)  COMP.
         10  PI-LATEST-TIMESTAMP     PIC 9(14).
 01  WRK-TS-NEW                      PIC 9(14)  COMP VALUE ZERO.
*****************************************************************
* REPORT WORK AREA
*****************************************************************
 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
 01  WRK-DISPLAY-LINE                PIC X(50).
*****************************************************************
* RUN COUNTERS
*****************************************************************
 01  CNT-REQUESTS-READ               PIC 9(07)  COMP VALUE ZERO.
 01  CNT-NOT-FOUND                   PIC 9(07)  COMP VALUE ZERO.
*****************************************************************
* LOG MESSAGE DEFINITIONS
*****************************************************************
 01  LOGMSG.
     05  FILLER                      PIC X(10) VALUE "PRCLATQ =>".
     05  LOGMSG-TEXT                 PIC X(60).
 01  LOGMSG-ERR.
     05  FILLER                      PIC X(14)
         VALUE "PRCLATQ ERR =>".
     05  LOG-ERR-ROUTINE             PIC X(10).
     05  FILLER                      PIC X(15)
         VALUE " FAILED STATUS ".
     05  LOG-ERR-STATUS              PIC X(02).
 01  AM-I-DONE-SW                    PIC X(01).
     88  NO-MORE-REQUESTS             VALUE "Y".
     88  MORE-REQUESTS-COME           VALUE "N".
*
 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
*
 PROCEDURE DIVISION.
*****************************************************************
 START-PRCLATQ.
     MOVE "N" TO AM-I-DONE-SW.
     MOVE "RUN STARTED" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     OPEN INPUT REQUEST-FILE.
     OPEN INPUT AGGRPRICE-FILE.
     IF RQ-STATUS-1 NOT = "0"
         MOVE "OPEN REQUEST-FILE" TO LOG-ERR-ROUTINE
         MOVE RQ-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR
         PERFORM A-999-EXIT.
     PERFORM P050-BUILD-PRICE-INDEX THRU P050-EXIT.
     PERFORM P100-READ-REQUEST THRU P100-EXIT
         UNTIL NO-MORE-REQUESTS.
     PERFORM P900-SUMMARY THRU P900-EXIT.
     CLOSE REQUEST-FILE.
     CLOSE AGGRPRICE-FILE.
     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  P050  -  LOAD SYMBOL -> LATEST-RELATIVE-KEY PRICE INDEX
*****************************************************************
 P050-BUILD-PRICE-INDEX.
     MOVE 1 TO AP-RELATIVE-KEY.
 P050-LOOP.
     READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
         INVALID KEY GO TO P050-EXIT.
     COMPUTE WRK-TS-NEW = (AP-TS-DATE * 1000000) + AP-TS-TIME.
     SET PI-IDX TO 1.
     SEARCH PRICE-INDEX-ENTRY
         AT END
             IF PRICE-INDEX-COUNT < PRICE-INDEX-MAX
                 ADD 1 TO PRICE-INDEX-COUNT
                 SET PI-IDX TO PRICE-INDEX-COUNT
                 MOVE AP-SYMBOL TO PI-SYMBOL (PI-IDX)
                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX)
                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
         WHEN PI-SYMBOL (PI-IDX) = AP-SYMBOL
             IF WRK-TS-NEW > PI-LATEST-TIMESTAMP (PI-IDX)
                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX).
     ADD 1 TO AP-RELATIVE-KEY.
     GO TO P050-LOOP.
 P050-EXIT.
     EXIT.
*****************************************************************
*  P100  -  READ ONE SYMBOL REQUEST AND REPORT IT
*****************************************************************
 P100-READ-REQUEST.
     READ REQUEST-FILE INTO QP-REQUEST-RECORD
         AT END
             MOVE "Y" TO AM-I-DONE-SW
             GO TO P100-EXIT.
     ADD 1 TO CNT-REQUESTS-READ.
     PERFORM P110-LOOKUP-LATEST THRU P110-EXIT.
     PERFORM P120-REPORT-LINE THRU P120-EXIT.
 P100-EXIT.
     EXIT.
*****************************************************************
*  P110  -  BR-LP-1  LOOK UP THE LATEST PRICE FOR THE SYMBOL
*****************************************************************
 P110-LOOKUP-LATEST.
     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
     SET PI-IDX TO 1.
     SEARCH PRICE-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN PI-SYMBOL (PI-IDX) = QP-SYMBOL
             MOVE PI-RELATIVE-KEY (PI-IDX) TO AP-RELATIVE-KEY
             READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
                 INVALID KEY NEXT SENTENCE
             END-READ
             MOVE REC-FOUND TO WRK-RETURN-CODE.
 P110-EXIT.
     EXIT.
*****************************************************************
*  P120  -  BUILD AND EMIT ONE REPORT LINE
*****************************************************************
 P120-REPORT-LINE.
     MOVE SPACES TO LOGMSG-TEXT.
     IF WRK-RETURN-CODE = REC-FOUND
         STRING QP-SYMBOL      DELIMITED BY SPACE
                " BID="        DELIMITED BY SIZE
                AP-BEST-BID    DELIMITED BY SIZE
                " ASK="        DELIMITED BY SIZE
                AP-BEST-ASK    DELIMITED BY SIZE
                INTO LOGMSG-TEXT
     ELSE
         ADD 1 TO CNT-NOT-FOUND
         STRING QP-SYMBOL      DELIMITED BY SPACE
                " NOT FOUND"   DELIMITED BY SIZE
                INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
 P120-EXIT.
     EXIT.
*****************************************************************
*  P900  -  BATCH RUN SUMMARY TO SYSOUT
*****************************************************************
 P900-SUMMARY.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "REQUESTS="      DELIMITED BY SIZE
            CNT-REQUESTS-READ DELIMITED BY SIZE
            " NOT-FOUND="    DELIMITED BY SIZE
            CNT-NOT-FOUND    DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
 P900-EXIT.
     EXIT.
*****************************************************************
*  ABNORMAL EXIT - REQUEST FILE WOULD NOT OPEN
*****************************************************************
 A-999-EXIT.
     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  LOG PARAGRAPHS
*****************************************************************
 DO-USERLOG.
     DISPLAY LOGMSG UPON CONSOLE.
 DO-USERLOG-ERR.
     DISPLAY LOGMSG-ERR UPON CONSOLE.
