*****************************************************************
*  (c) 1990,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
* #ident "@(#) stockapp/spot/WALBALQ.cbl  $Revision: 1.6 $"
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     WALBALQ.
 AUTHOR.         R W HANLEY.
 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
 DATE-WRITTEN.   11/08/1990.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* CHANGE LOG
*   11/08/90  RWH  ORIGINAL - ONE BALANCE LOOKUP PER CARD IMAGE,
*                  CARRIED OVER FROM THE OLD FUND-PRICE INQUIRY
*                  SCREEN SHAPE.
*   09/03/91  RWH  ADDED THE ALL-CURRENCIES SWITCH SO A SINGLE
*                  REQUEST CAN LIST EVERY BALANCE A CUSTOMER
*                  HOLDS (REQ SPT-0114).
*   01/08/99  TCM  Y2K: NO DATE FIELDS IN THIS PROGRAM - REVIEWED
*                  AND PASSED, NO CHANGE REQUIRED.
*   03/11/02  LDK  ADDED THE TRAILING-ZERO DISPLAY STRIP SO THE
*                  OVERNIGHT RECONCILIATION REPORT QUITS SHOWING
*                  "0.50000000" (REQ SPT-0512).  NOT-FOUND IS NOW
*                  REPORTED SEPARATE FROM A ZERO BALANCE.
*   08/20/02  LDK  LOOKUP RETURN CODE CHANGED BACK TO THE 77-LEVEL
*                  REC-FOUND/REC-NOT-FOUND PAIR THE REST OF THE
*                  SHOP USES, IN PLACE OF THE LOCAL Y/N SWITCH
*                  (REQ SPT-0549).
*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
*                  WALLET INDEX TABLE SIZE CONSTANT IS NOW A
*                  77-LEVEL.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
     SOURCE-COMPUTER.  USL-486.
     OBJECT-COMPUTER.  USL-486.
*
 INPUT-OUTPUT SECTION.
     FILE-CONTROL.
         SELECT REQUEST-FILE ASSIGN TO "WALQ.DAT"
             ORGANIZATION IS LINE SEQUENTIAL
             STATUS IS RQ-FILE-STATUS.
*
         SELECT WALLET-FILE ASSIGN TO "WALLET.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS WL-RELATIVE-KEY
             STATUS IS WL-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  REQUEST-FILE
     RECORD CONTAINS 30 CHARACTERS
     RECORDING MODE IS F.
 COPY QRYWAL.
*
 FD  WALLET-FILE
     RECORD CONTAINS 90 CHARACTERS
     RECORDING MODE IS F.
 COPY WALLET.
*
 WORKING-STORAGE SECTION.
 01  RQ-FILE-STATUS.
     05  RQ-STATUS-1                 PIC X.
     05  RQ-STATUS-2                 PIC X.
 01  RQ-FILE-STATUS-COMBINED REDEFINES RQ-FILE-STATUS
                                      PIC X(02).
 01  WL-FILE-STATUS.
     05  WL-STATUS-1                 PIC X.
     05  WL-STATUS-2                 PIC X.
 01  WL-FILE-STATUS-COMBINED REDEFINES WL-FILE-STATUS
                                      PIC X(02).
 01  WL-RELATIVE-KEY                 PIC 9(09)  COMP.
*****************************************************************
* IN-MEMORY (USER-ID,CURRENCY) -> RELATIVE-KEY INDEX, BUILT BY A
* FULL SCAN AT OPEN TIME - RELATIVE FILES CARRY NO ISAM KEY
*****************************************************************
 77  WALLET-INDEX-MAX                PIC 9(05)  COMP VALUE 1000.
 01  WALLET-INDEX-COUNT              PIC 9(05)  COMP VALUE ZERO.
 01  WALLET-INDEX-AREA.
     05  WALLET-INDEX-ENTRY OCCURS 1000 TIMES
         INDEXED BY WI-IDX.
         10  WI-USER-ID              PIC 9(09).
         10  WI-CURRENCY             PIC X(10).
         10  WI-RELATIVE-KEY         PIC 9(09)  COMP.
*****************************************************************
* BALANCE DISPLAY-NORMALIZATION WORK AREA (BR-WB-1)
*****************************************************************
 01  WRK-BALANCE-COPY                PIC 9(12)V9(08).
 01  WRK-BALANCE-SPLIT REDEFINES WRK-BALANCE-COPY.
     05  WRK-BAL-INT                 PIC 9(12).
     05  WRK-BAL-FRAC                PIC 9(08).
 01  WRK-BAL-INT-EDIT                PIC Z(11)9.
 01  WRK-FRAC-SCAN-POS               PIC 9(02)  COMP.
 01  WRK-FRAC-LEN                    PIC 9(02)  COMP.
 01  WRK-DISPLAY-LINE                PIC X(30).
 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
 01  WRK-ANY-MATCH-SWITCH            PIC X(01).
     88  WRK-ANY-MATCHED               VALUE "Y".
     88  WRK-NONE-MATCHED              VALUE "N".
*****************************************************************
* RUN COUNTERS
*****************************************************************
 01  CNT-REQUESTS-READ               PIC 9(07)  COMP VALUE ZERO.
 01  CNT-LINES-REPORTED              PIC 9(07)  COMP VALUE ZERO.
 01  CNT-NOT-FOUND                   PIC 9(07)  COMP VALUE ZERO.
*****************************************************************
* LOG MESSAGE DEFINITIONS
*****************************************************************
 01  LOGMSG.
     05  FILLER                      PIC X(10) VALUE "WALBALQ =>".
     05  LOGMSG-TEXT                 PIC X(60).
 01  LOGMSG-ERR.
     05  FILLER                      PIC X(14)
         VALUE "WALBALQ ERR =>".
     05  LOG-ERR-ROUTINE             PIC X(10).
     05  FILLER                      PIC X(15)
         VALUE " FAILED STATUS ".
     05  LOG-ERR-STATUS              PIC X(02).
 01  AM-I-DONE-SW                    PIC X(01).
     88  NO-MORE-REQUESTS             VALUE "Y".
     88  MORE-REQUESTS-COME           VALUE "N".
*
 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
*
 PROCEDURE DIVISION.
*****************************************************************
 START-WALBALQ.
     MOVE "N" TO AM-I-DONE-SW.
     MOVE "RUN STARTED" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     OPEN INPUT REQUEST-FILE.
     OPEN INPUT WALLET-FILE.
     IF RQ-STATUS-1 NOT = "0"
         MOVE "OPEN REQUEST-FILE" TO LOG-ERR-ROUTINE
         MOVE RQ-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR
         PERFORM A-999-EXIT.
     PERFORM P050-BUILD-WALLET-INDEX THRU P050-EXIT.
     PERFORM P100-READ-REQUEST THRU P100-EXIT
         UNTIL NO-MORE-REQUESTS.
     PERFORM P900-SUMMARY THRU P900-EXIT.
     CLOSE REQUEST-FILE.
     CLOSE WALLET-FILE.
     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  P050  -  LOAD (USER-ID,CURRENCY) -> RELATIVE-KEY WALLET INDEX
*****************************************************************
 P050-BUILD-WALLET-INDEX.
     MOVE 1 TO WL-RELATIVE-KEY.
 P050-LOOP.
     READ WALLET-FILE INTO WL-WALLET-RECORD
         INVALID KEY GO TO P050-EXIT.
     IF WALLET-INDEX-COUNT < WALLET-INDEX-MAX
         ADD 1 TO WALLET-INDEX-COUNT
         SET WI-IDX TO WALLET-INDEX-COUNT
         MOVE WL-USER-ID TO WI-USER-ID (WI-IDX)
         MOVE WL-CURRENCY TO WI-CURRENCY (WI-IDX)
         MOVE WL-RELATIVE-KEY TO WI-RELATIVE-KEY (WI-IDX).
     ADD 1 TO WL-RELATIVE-KEY.
     GO TO P050-LOOP.
 P050-EXIT.
     EXIT.
*****************************************************************
*  P100  -  READ ONE QUERY LINE AND REPORT IT
*****************************************************************
 P100-READ-REQUEST.
     READ REQUEST-FILE INTO QW-REQUEST-RECORD
         AT END
             MOVE "Y" TO AM-I-DONE-SW
             GO TO P100-EXIT.
     ADD 1 TO CNT-REQUESTS-READ.
     IF QW-ALL-CURRENCIES
         PERFORM P105-REPORT-ALL-CURRENCIES THRU P105-EXIT
     ELSE
         PERFORM P110-LOOKUP-WALLET THRU P110-EXIT
         IF WRK-RETURN-CODE = REC-FOUND
             PERFORM P120-NORMALIZE-DISPLAY THRU P120-EXIT
         ELSE
             ADD 1 TO CNT-NOT-FOUND
         END-IF
         PERFORM P130-REPORT-LINE THRU P130-EXIT.
 P100-EXIT.
     EXIT.
*****************************************************************
*  P105  -  ALL-CURRENCIES REQUEST - ONE LINE PER WALLET ROW
*  THE CUSTOMER HOLDS
*****************************************************************
 P105-REPORT-ALL-CURRENCIES.
     MOVE "N" TO WRK-ANY-MATCH-SWITCH.
     SET WI-IDX TO 1.
 P105-LOOP.
     IF WI-IDX > WALLET-INDEX-COUNT
         GO TO P105-CHECK-ANY.
     IF WI-USER-ID (WI-IDX) = QW-USER-ID
         SET WRK-ANY-MATCHED TO TRUE
         MOVE WI-CURRENCY (WI-IDX) TO QW-CURRENCY
         MOVE WI-RELATIVE-KEY (WI-IDX) TO WL-RELATIVE-KEY
         MOVE REC-FOUND TO WRK-RETURN-CODE
         READ WALLET-FILE INTO WL-WALLET-RECORD
             INVALID KEY MOVE REC-NOT-FOUND TO WRK-RETURN-CODE
         END-READ
         IF WRK-RETURN-CODE = REC-FOUND
             PERFORM P120-NORMALIZE-DISPLAY THRU P120-EXIT
             PERFORM P130-REPORT-LINE THRU P130-EXIT
         END-IF.
     SET WI-IDX UP BY 1.
     GO TO P105-LOOP.
 P105-CHECK-ANY.
     IF WRK-NONE-MATCHED
         ADD 1 TO CNT-NOT-FOUND
         MOVE SPACES TO WRK-DISPLAY-LINE
         STRING "USER " DELIMITED BY SIZE
                QW-USER-ID DELIMITED BY SIZE
                " - NO WALLETS ON FILE" DELIMITED BY SIZE
                INTO WRK-DISPLAY-LINE
         MOVE WRK-DISPLAY-LINE TO LOGMSG-TEXT (1:30)
         MOVE SPACES TO LOGMSG-TEXT (31:30)
         PERFORM DO-USERLOG
         ADD 1 TO CNT-LINES-REPORTED.
 P105-EXIT.
     EXIT.
*****************************************************************
*  P110  -  SINGLE-CURRENCY LOOKUP AGAINST THE IN-MEMORY INDEX
*****************************************************************
 P110-LOOKUP-WALLET.
     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
     SET WI-IDX TO 1.
     SEARCH WALLET-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN WI-USER-ID (WI-IDX) = QW-USER-ID
             AND WI-CURRENCY (WI-IDX) = QW-CURRENCY
             MOVE WI-RELATIVE-KEY (WI-IDX) TO WL-RELATIVE-KEY
             READ WALLET-FILE INTO WL-WALLET-RECORD
                 INVALID KEY NEXT SENTENCE
             END-READ
             MOVE REC-FOUND TO WRK-RETURN-CODE.
 P110-EXIT.
     EXIT.
*****************************************************************
*  P120  -  BR-WB-1 TRAILING-ZERO DISPLAY NORMALIZATION
*****************************************************************
 P120-NORMALIZE-DISPLAY.
     MOVE WL-BALANCE TO WRK-BALANCE-COPY.
     MOVE WRK-BAL-INT TO WRK-BAL-INT-EDIT.
     MOVE 8 TO WRK-FRAC-SCAN-POS.
     MOVE ZERO TO WRK-FRAC-LEN.
 P120-SCAN-LOOP.
     IF WRK-FRAC-SCAN-POS = 0
         GO TO P120-EXIT.
     IF WRK-BAL-FRAC (WRK-FRAC-SCAN-POS:1) NOT = "0"
         MOVE WRK-FRAC-SCAN-POS TO WRK-FRAC-LEN
         GO TO P120-EXIT.
     SUBTRACT 1 FROM WRK-FRAC-SCAN-POS.
     GO TO P120-SCAN-LOOP.
 P120-EXIT.
     EXIT.
*****************************************************************
*  P130  -  BUILD AND EMIT ONE REPORT LINE
*****************************************************************
 P130-REPORT-LINE.
     MOVE SPACES TO WRK-DISPLAY-LINE.
     IF WRK-RETURN-CODE = REC-FOUND
         IF WRK-FRAC-LEN > 0
             STRING WRK-BAL-INT-EDIT DELIMITED BY SIZE
                    "."                DELIMITED BY SIZE
                    WRK-BAL-FRAC (1:WRK-FRAC-LEN)
                        DELIMITED BY SIZE
                    INTO WRK-DISPLAY-LINE
         ELSE
             STRING WRK-BAL-INT-EDIT DELIMITED BY SIZE
                    INTO WRK-DISPLAY-LINE
         END-IF
     ELSE
         MOVE "NOT FOUND" TO WRK-DISPLAY-LINE.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "USER "     DELIMITED BY SIZE
            QW-USER-ID  DELIMITED BY SIZE
            " "         DELIMITED BY SIZE
            QW-CURRENCY DELIMITED BY SIZE
            " = "       DELIMITED BY SIZE
            WRK-DISPLAY-LINE DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     ADD 1 TO CNT-LINES-REPORTED.
 P130-EXIT.
     EXIT.
*****************************************************************
*  P900  -  BATCH RUN SUMMARY TO SYSOUT
*****************************************************************
 P900-SUMMARY.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "REQUESTS="      DELIMITED BY SIZE
            CNT-REQUESTS-READ DELIMITED BY SIZE
            " LINES="        DELIMITED BY SIZE
            CNT-LINES-REPORTED DELIMITED BY SIZE
            " NOT-FOUND="    DELIMITED BY SIZE
            CNT-NOT-FOUND    DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
 P900-EXIT.
     EXIT.
*****************************************************************
*  ABNORMAL EXIT - REQUEST FILE WOULD NOT OPEN
*****************************************************************
 A-999-EXIT.
     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  LOG PARAGRAPHS
*****************************************************************
 DO-USERLOG.
     DISPLAY LOGMSG UPON CONSOLE.
 DO-USERLOG-ERR.
     DISPLAY LOGMSG-ERR UPON CONSOLE.
