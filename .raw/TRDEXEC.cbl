*****************************************************************
*  (c) 1993,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
* #ident "@(#) stockapp/spot/TRDEXEC.cbl  $Revision: 2.4 $"
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     TRDEXEC.
 AUTHOR.         R W HANLEY.
 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
 DATE-WRITTEN.   07/30/1993.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* CHANGE LOG
*   07/30/93  RWH  ORIGINAL - ONE ORDER AT A TIME AGAINST THE
*                  CUSTOMER POSITION FILE AND THE QUOTE FILE.
*   05/17/97  LDK  REWORKED AS A TWO-WALLET SETTLEMENT (USDT LEG
*                  AND ASSET LEG) INSTEAD OF ONE FUND POSITION -
*                  SPOT DESK NOW CARRIES SEPARATE CASH AND COIN
*                  BALANCES PER CUSTOMER (REQ SPT-0402).
*   01/08/99  TCM  Y2K: ALL TIMESTAMP DATES WIDENED TO CCYYMMDD.
*   08/04/01  LDK  ADDED CLIENT-ORDER-ID IDEMPOTENCY CHECK - A
*                  REPEATED KEY REPLAYS THE ORIGINAL TICKET
*                  INSTEAD OF BOOKING TWICE (REQ SPT-0498).
*   03/11/02  LDK  ADDED THE WALLET VERSION-CLASH CHECK BEFORE
*                  EVERY REWRITE (REQ SPT-0512).
*   08/19/02  LDK  ADDED RUN SUMMARY COUNTS TO SYSOUT FOR THE
*                  OVERNIGHT BATCH LOG (REQ SPT-0540).
*   08/20/02  LDK  USER/PRICE/WALLET LOOKUPS NOW SET THE 77-LEVEL
*                  REC-FOUND/REC-NOT-FOUND RETURN CODE THE REST OF
*                  THE SHOP USES.  ADDED THE LOGREC DETAIL LINE SO
*                  EVERY EXECUTED OR REJECTED TICKET IS LOGGED WITH
*                  ITS OWN SYMBOL/SIDE/PRICE/QUANTITY FIELDS, NOT
*                  JUST THE FREE-TEXT STATUS LINE (REQ SPT-0549).
*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
*                  TABLE-SIZE CONSTANTS ARE NOW 77-LEVELS.  DROPPED
*                  THE DEAD OPEN INPUT ON WALLET-FILE - IT IS
*                  OPENED I-O ONCE, UP FRONT, LIKE THE OTHER FILES.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
     SOURCE-COMPUTER.  USL-486.
     OBJECT-COMPUTER.  USL-486.
*
 INPUT-OUTPUT SECTION.
     FILE-CONTROL.
         SELECT ORDER-FILE ASSIGN TO "ORDERS.DAT"
             ORGANIZATION IS LINE SEQUENTIAL
             STATUS IS OR-FILE-STATUS.
*
         SELECT TRADE-FILE ASSIGN TO "TRADES.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS TR-RELATIVE-KEY
             STATUS IS TR-FILE-STATUS.
*
         SELECT WALLET-FILE ASSIGN TO "WALLET.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS WL-RELATIVE-KEY
             STATUS IS WL-FILE-STATUS.
*
         SELECT USER-FILE ASSIGN TO "USERS.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS US-RELATIVE-KEY
             STATUS IS US-FILE-STATUS.
*
         SELECT AGGRPRICE-FILE ASSIGN TO "PRICEQ.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS AP-RELATIVE-KEY
             STATUS IS AP-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  ORDER-FILE
     RECORD CONTAINS 110 CHARACTERS
     RECORDING MODE IS F.
 COPY ORDERIN.
*
 FD  TRADE-FILE
     RECORD CONTAINS 180 CHARACTERS
     RECORDING MODE IS F.
 COPY TRADE.
*
 FD  WALLET-FILE
     RECORD CONTAINS 90 CHARACTERS
     RECORDING MODE IS F.
 COPY WALLET.
*
 FD  USER-FILE
     RECORD CONTAINS 100 CHARACTERS
     RECORDING MODE IS F.
 COPY USERM.
*
 FD  AGGRPRICE-FILE
     RECORD CONTAINS 100 CHARACTERS
     RECORDING MODE IS F.
 COPY PRICE.
*
 WORKING-STORAGE SECTION.
*****************************************************************
* FILE STATUS - SAME TWO-BYTE SPLIT THE SHOP USES EVERYWHERE
*****************************************************************
 01  OR-FILE-STATUS.
     05  OR-STATUS-1                 PIC X.
     05  OR-STATUS-2                 PIC X.
 01  TR-FILE-STATUS.
     05  TR-STATUS-1                 PIC X.
     05  TR-STATUS-2                 PIC X.
 01  WL-FILE-STATUS.
     05  WL-STATUS-1                 PIC X.
     05  WL-STATUS-2                 PIC X.
 01  US-FILE-STATUS.
     05  US-STATUS-1                 PIC X.
     05  US-STATUS-2                 PIC X.
 01  AP-FILE-STATUS.
     05  AP-STATUS-1                 PIC X.
     05  AP-STATUS-2                 PIC X.
 01  TR-RELATIVE-KEY                 PIC 9(09)  COMP.
 01  WL-RELATIVE-KEY                 PIC 9(09)  COMP.
 01  US-RELATIVE-KEY                 PIC 9(09)  COMP.
 01  AP-RELATIVE-KEY                 PIC 9(09)  COMP.
*****************************************************************
* BASE-CURRENCY CONSTANT - BR-TR-4
*****************************************************************
 01  WRK-BASE-CURRENCY               PIC X(10) VALUE "USDT".
 01  WRK-ASSET-CURRENCY              PIC X(10).
*****************************************************************
* IN-MEMORY INDEX TABLES - NO ISAM KEY AVAILABLE ON A RELATIVE
* FILE, SO THE COMPOSITE-KEY LOOKUP IS DONE HERE AT OPEN TIME
*****************************************************************
 77  USER-INDEX-MAX                  PIC 9(05)  COMP VALUE 500.
 01  USER-INDEX-COUNT                PIC 9(05)  COMP VALUE ZERO.
 01  USER-INDEX-AREA.
     05  USER-INDEX-ENTRY OCCURS 500 TIMES
         INDEXED BY UI-IDX.
         10  UI-USER-ID              PIC 9(09).
         10  UI-RELATIVE-KEY         PIC 9(09)  COMP.
*
 77  WALLET-INDEX-MAX                PIC 9(05)  COMP VALUE 1000.
 01  WALLET-INDEX-COUNT              PIC 9(05)  COMP VALUE ZERO.
 01  WALLET-INDEX-AREA.
     05  WALLET-INDEX-ENTRY OCCURS 1000 TIMES
         INDEXED BY WI-IDX.
         10  WI-USER-ID              PIC 9(09).
         10  WI-CURRENCY             PIC X(10).
         10  WI-RELATIVE-KEY         PIC 9(09)  COMP.
*
 77  TRADE-INDEX-MAX                 PIC 9(05)  COMP VALUE 5000.
 01  TRADE-INDEX-COUNT               PIC 9(05)  COMP VALUE ZERO.
 01  TRADE-INDEX-AREA.
     05  TRADE-INDEX-ENTRY OCCURS 5000 TIMES
         INDEXED BY XI-IDX.
         10  XI-CLIENT-ORDER-ID      PIC X(50).
         10  XI-RELATIVE-KEY         PIC 9(09)  COMP.
 01  WRK-NEXT-TRADE-ID               PIC 9(09)  COMP VALUE ZERO.
 01  WRK-NEXT-TRADE-REL-KEY          PIC 9(09)  COMP VALUE ZERO.
*
 77  PRICE-INDEX-MAX                 PIC 9(05)  COMP VALUE 50.
 01  PRICE-INDEX-COUNT               PIC 9(05)  COMP VALUE ZERO.
 01  PRICE-INDEX-AREA.
     05  PRICE-INDEX-ENTRY OCCURS 50 TIMES
         INDEXED BY PI-IDX.
         10  PI-SYMBOL               PIC X(20).
         10  PI-RELATIVE-KEY         PIC 9(09)  COMP.
         10  PI-LATEST-TIMESTAMP     PIC 9(14).
*****************************************************************
* ORDER-IN-PROGRESS WORK AREA
*****************************************************************
 01  WRK-USER-REL-KEY                PIC 9(09)  COMP VALUE ZERO.
 01  WRK-PRICE-REL-KEY               PIC 9(09)  COMP VALUE ZERO.
 01  WRK-FILL-PRICE                  PIC S9(12)V9(08).
 01  WRK-TOTAL-AMOUNT                PIC S9(14)V9(08).
 01  WRK-TS-NEW                      PIC 9(14)  COMP VALUE ZERO.
 01  WRK-USDT-WALLET-REL             PIC 9(09)  COMP VALUE ZERO.
 01  WRK-ASSET-WALLET-REL            PIC 9(09)  COMP VALUE ZERO.
 01  WRK-USDT-BALANCE                PIC S9(12)V9(08).
 01  WRK-USDT-VERSION                PIC 9(09).
 01  WRK-ASSET-BALANCE               PIC S9(12)V9(08).
 01  WRK-ASSET-VERSION               PIC 9(09).
 01  WRK-SYMBOL-LEN                  PIC 9(02)  COMP.
 01  WRK-REJECT-SWITCH               PIC X(01).
     88  ORDER-REJECTED               VALUE "Y".
     88  ORDER-ACCEPTED                VALUE "N".
 01  WRK-REJECT-REASON               PIC X(30).
 01  WRK-IDEMPOTENT-HIT-SWITCH       PIC X(01).
     88  IDEMPOTENT-REPLAY            VALUE "Y".
     88  NOT-IDEMPOTENT-REPLAY        VALUE "N".
*****************************************************************
* TODAYS-DATE  -  RUN TIMESTAMP, REDEFINED INTO CCYY/MM/DD
*****************************************************************
 01  TODAYS-DATE-TIME.
     05  TODAYS-DATE                 PIC 9(08).
     05  TODAYS-TIME                 PIC 9(06).
 01  TODAYS-DATE-R REDEFINES TODAYS-DATE-TIME.
     05  TD-CCYY                     PIC 9(04).
     05  TD-MM                       PIC 9(02).
     05  TD-DD                       PIC 9(02).
     05  TD-HH                       PIC 9(02).
     05  TD-MN                       PIC 9(02).
     05  TD-SS                       PIC 9(02).
*****************************************************************
* RUN COUNTERS - REPORTED TO SYSOUT AS THE BATCH SUMMARY
*****************************************************************
 01  CNT-ORDERS-READ                 PIC 9(07)  COMP VALUE ZERO.
 01  CNT-TRADES-EXECUTED             PIC 9(07)  COMP VALUE ZERO.
 01  CNT-TRADES-REJECTED             PIC 9(07)  COMP VALUE ZERO.
 01  CNT-TRADES-REPLAYED             PIC 9(07)  COMP VALUE ZERO.
*****************************************************************
* LOGREC - DETAILED PER-TICKET LOG LINE, WRITTEN IN ADDITION TO
* THE LOGMSG STATUS LINE FOR EVERY EXECUTED OR REJECTED ORDER
*****************************************************************
 01  LOGREC.
     05  FILLER                      PIC X(12) VALUE "TRDEXEC    ".
     05  FILLER                      PIC X(08) VALUE " SIDE =>".
     05  REC-SIDE                    PIC X(04).
     05  FILLER                      PIC X(10) VALUE " SYMBOL =>".
     05  REC-SYMBOL                  PIC X(20).
     05  FILLER                      PIC X(09) VALUE " PRICE =>".
     05  REC-PRICE                   PIC $$$$$$9.99.
     05  FILLER                      PIC X(12) VALUE " QUANTITY =>".
     05  REC-QUANTITY                PIC ZZZZZZ9.9999.
*****************************************************************
* LOG MESSAGE DEFINITIONS - SHOP STANDARD LOGMSG/LOGMSG-ERR PAIR
*****************************************************************
 01  LOGMSG.
     05  FILLER                      PIC X(10) VALUE "TRDEXEC =>".
     05  LOGMSG-TEXT                 PIC X(60).
 01  LOGMSG-ERR.
     05  FILLER                      PIC X(14)
         VALUE "TRDEXEC ERR =>".
     05  LOG-ERR-ROUTINE             PIC X(10).
     05  FILLER                      PIC X(15)
         VALUE " FAILED STATUS ".
     05  LOG-ERR-STATUS              PIC X(02).
 01  AM-I-DONE-SW                    PIC X(01).
     88  NO-MORE-ORDERS               VALUE "Y".
     88  MORE-ORDERS-COME             VALUE "N".
 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
*
 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
*
 PROCEDURE DIVISION.
*****************************************************************
 START-TRDEXEC.
     MOVE "N" TO AM-I-DONE-SW.
     MOVE "RUN STARTED" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     ACCEPT TODAYS-DATE FROM DATE YYYYMMDD.
     ACCEPT TODAYS-TIME FROM TIME.
     OPEN INPUT ORDER-FILE.
     OPEN I-O TRADE-FILE.
     OPEN I-O WALLET-FILE.
     OPEN INPUT USER-FILE.
     OPEN INPUT AGGRPRICE-FILE.
     IF OR-STATUS-1 NOT = "0"
         MOVE "OPEN ORDER-FILE" TO LOG-ERR-ROUTINE
         MOVE OR-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR
         PERFORM A-999-EXIT.
     PERFORM P050-BUILD-USER-INDEX THRU P050-EXIT.
     PERFORM P055-BUILD-PRICE-INDEX THRU P055-EXIT.
     PERFORM P060-BUILD-TRADE-INDEX THRU P060-EXIT.
     PERFORM P065-BUILD-WALLET-INDEX THRU P065-EXIT.
     PERFORM P100-READ-ORDER THRU P100-EXIT
         UNTIL NO-MORE-ORDERS.
     PERFORM P900-SUMMARY THRU P900-EXIT.
     CLOSE ORDER-FILE.
     CLOSE TRADE-FILE.
     CLOSE WALLET-FILE.
     CLOSE USER-FILE.
     CLOSE AGGRPRICE-FILE.
     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  P050  -  LOAD USER-ID -> RELATIVE-KEY INDEX
*****************************************************************
 P050-BUILD-USER-INDEX.
     MOVE 1 TO US-RELATIVE-KEY.
 P050-LOOP.
     READ USER-FILE INTO US-USER-RECORD
         INVALID KEY GO TO P050-EXIT.
     IF USER-INDEX-COUNT < USER-INDEX-MAX
         ADD 1 TO USER-INDEX-COUNT
         SET UI-IDX TO USER-INDEX-COUNT
         MOVE US-USER-ID TO UI-USER-ID (UI-IDX)
         MOVE US-RELATIVE-KEY TO UI-RELATIVE-KEY (UI-IDX).
     ADD 1 TO US-RELATIVE-KEY.
     GO TO P050-LOOP.
 P050-EXIT.
     EXIT.
*****************************************************************
*  P055  -  LOAD SYMBOL -> LATEST-RELATIVE-KEY PRICE INDEX
*  (LATEST = HIGHEST AP-TIMESTAMP SEEN FOR THE SYMBOL)
*****************************************************************
 P055-BUILD-PRICE-INDEX.
     MOVE 1 TO AP-RELATIVE-KEY.
 P055-LOOP.
     READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
         INVALID KEY GO TO P055-EXIT.
     PERFORM P057-INDEX-ONE-PRICE THRU P057-EXIT.
     ADD 1 TO AP-RELATIVE-KEY.
     GO TO P055-LOOP.
 P055-EXIT.
     EXIT.
*
 P057-INDEX-ONE-PRICE.
     COMPUTE WRK-TS-NEW = (AP-TS-DATE * 1000000) + AP-TS-TIME.
     SET PI-IDX TO 1.
     SEARCH PRICE-INDEX-ENTRY
         AT END
             IF PRICE-INDEX-COUNT < PRICE-INDEX-MAX
                 ADD 1 TO PRICE-INDEX-COUNT
                 SET PI-IDX TO PRICE-INDEX-COUNT
                 MOVE AP-SYMBOL TO PI-SYMBOL (PI-IDX)
                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX)
                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
         WHEN PI-SYMBOL (PI-IDX) = AP-SYMBOL
             IF WRK-TS-NEW > PI-LATEST-TIMESTAMP (PI-IDX)
                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX).
 P057-EXIT.
     EXIT.
*****************************************************************
*  P060  -  LOAD CLIENT-ORDER-ID -> RELATIVE-KEY IDEMPOTENCY
*  INDEX, AND FIND THE HIGH-WATER TRADE-ID / RELATIVE KEY
*****************************************************************
 P060-BUILD-TRADE-INDEX.
     MOVE 1 TO TR-RELATIVE-KEY.
 P060-LOOP.
     READ TRADE-FILE INTO TR-TRADE-RECORD
         INVALID KEY GO TO P060-EXIT.
     IF TR-TRADE-ID > WRK-NEXT-TRADE-ID
         MOVE TR-TRADE-ID TO WRK-NEXT-TRADE-ID.
     MOVE TR-RELATIVE-KEY TO WRK-NEXT-TRADE-REL-KEY.
     IF TR-CLIENT-ORDER-ID NOT = SPACES
         IF TRADE-INDEX-COUNT < TRADE-INDEX-MAX
             ADD 1 TO TRADE-INDEX-COUNT
             SET XI-IDX TO TRADE-INDEX-COUNT
             MOVE TR-CLIENT-ORDER-ID
                 TO XI-CLIENT-ORDER-ID (XI-IDX)
             MOVE TR-RELATIVE-KEY TO XI-RELATIVE-KEY (XI-IDX).
     ADD 1 TO TR-RELATIVE-KEY.
     GO TO P060-LOOP.
 P060-EXIT.
     EXIT.
*****************************************************************
*  P065  -  LOAD (USER-ID,CURRENCY) -> RELATIVE-KEY WALLET INDEX
*****************************************************************
 P065-BUILD-WALLET-INDEX.
     MOVE 1 TO WL-RELATIVE-KEY.
 P065-LOOP.
     READ WALLET-FILE INTO WL-WALLET-RECORD
         INVALID KEY GO TO P065-EXIT.
     IF WALLET-INDEX-COUNT < WALLET-INDEX-MAX
         ADD 1 TO WALLET-INDEX-COUNT
         SET WI-IDX TO WALLET-INDEX-COUNT
         MOVE WL-USER-ID TO WI-USER-ID (WI-IDX)
         MOVE WL-CURRENCY TO WI-CURRENCY (WI-IDX)
         MOVE WL-RELATIVE-KEY TO WI-RELATIVE-KEY (WI-IDX).
     ADD 1 TO WL-RELATIVE-KEY.
     GO TO P065-LOOP.
 P065-EXIT.
     EXIT.
*****************************************************************
*  P100  -  READ ONE ORDER AND RUN IT THROUGH SETTLEMENT.  THE
*  READ ORDER BELOW IS THE SHOP'S RULE FOR THIS STEP AND MUST NOT
*  BE RE-SEQUENCED: IDEMPOTENCY, THEN USER, THEN PRICE, THEN
*  WALLETS, BECAUSE EACH LATER STEP ASSUMES THE EARLIER ONE
*  SUCCEEDED.
*****************************************************************
 P100-READ-ORDER.
     READ ORDER-FILE INTO OR-ORDER-RECORD
         AT END
             MOVE "Y" TO AM-I-DONE-SW
             GO TO P100-EXIT.
     ADD 1 TO CNT-ORDERS-READ.
     MOVE "N" TO WRK-REJECT-SWITCH.
     MOVE "N" TO WRK-IDEMPOTENT-HIT-SWITCH.
     MOVE SPACES TO WRK-REJECT-REASON.
     PERFORM P110-CHECK-IDEMPOTENCY THRU P110-EXIT.
     IF IDEMPOTENT-REPLAY
         ADD 1 TO CNT-TRADES-REPLAYED
         GO TO P100-EXIT.
     PERFORM P120-FIND-USER THRU P120-EXIT.
     IF ORDER-REJECTED
         GO TO P100-REPORT.
     PERFORM P130-FIND-LATEST-PRICE THRU P130-EXIT.
     IF ORDER-REJECTED
         GO TO P100-REPORT.
     PERFORM P140-COMPUTE-FILL THRU P140-EXIT.
     PERFORM P150-DERIVE-ASSET-CCY THRU P150-EXIT.
     PERFORM P160-FIND-WALLETS THRU P160-EXIT.
     IF ORDER-REJECTED
         GO TO P100-REPORT.
     PERFORM P170-VALIDATE-AND-UPDATE THRU P170-EXIT.
     IF ORDER-REJECTED
         GO TO P100-REPORT.
     PERFORM P180-REWRITE-WALLETS THRU P180-EXIT.
     IF ORDER-REJECTED
         GO TO P100-REPORT.
     PERFORM P190-WRITE-TRADE THRU P190-EXIT.
     ADD 1 TO CNT-TRADES-EXECUTED.
     GO TO P100-EXIT.
 P100-REPORT.
     ADD 1 TO CNT-TRADES-REJECTED.
     MOVE OR-USER-ID TO LOGMSG-TEXT (1:9).
     MOVE WRK-REJECT-REASON TO LOGMSG-TEXT (11:30).
     PERFORM DO-USERLOG.
 P100-EXIT.
     EXIT.
*****************************************************************
*  P110  -  BR-TR-1  IDEMPOTENCY CHECK
*****************************************************************
 P110-CHECK-IDEMPOTENCY.
     IF OR-CLIENT-ORDER-ID = SPACES
         GO TO P110-EXIT.
     SET XI-IDX TO 1.
     SEARCH TRADE-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN XI-CLIENT-ORDER-ID (XI-IDX) = OR-CLIENT-ORDER-ID
             MOVE XI-RELATIVE-KEY (XI-IDX) TO TR-RELATIVE-KEY
             READ TRADE-FILE INTO TR-TRADE-RECORD
                 INVALID KEY NEXT SENTENCE
             END-READ
             MOVE "Y" TO WRK-IDEMPOTENT-HIT-SWITCH
             MOVE "REPLAY OF EXISTING CLIENT ORDER ID"
                 TO LOGMSG-TEXT
             PERFORM DO-USERLOG.
 P110-EXIT.
     EXIT.
*****************************************************************
*  P120  -  FIND USER (BATCH FLOW STEP 2)
*****************************************************************
 P120-FIND-USER.
     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
     SET UI-IDX TO 1.
     SEARCH USER-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN UI-USER-ID (UI-IDX) = OR-USER-ID
             MOVE UI-RELATIVE-KEY (UI-IDX) TO WRK-USER-REL-KEY
             MOVE REC-FOUND TO WRK-RETURN-CODE.
     IF WRK-RETURN-CODE = REC-NOT-FOUND
         SET ORDER-REJECTED TO TRUE
         MOVE "USER NOT FOUND - RESOURCENOTFOUND"
             TO WRK-REJECT-REASON.
 P120-EXIT.
     EXIT.
*****************************************************************
*  P130  -  FIND LATEST PRICE (BATCH FLOW STEP 3)
*****************************************************************
 P130-FIND-LATEST-PRICE.
     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
     SET PI-IDX TO 1.
     SEARCH PRICE-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN PI-SYMBOL (PI-IDX) = OR-SYMBOL
             MOVE PI-RELATIVE-KEY (PI-IDX) TO AP-RELATIVE-KEY
             READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
                 INVALID KEY NEXT SENTENCE
             END-READ
             MOVE REC-FOUND TO WRK-RETURN-CODE.
     IF WRK-RETURN-CODE = REC-NOT-FOUND
         SET ORDER-REJECTED TO TRUE
         MOVE "NO PRICE AVAILABLE - PRICENOTAVAILABLE"
             TO WRK-REJECT-REASON.
 P130-EXIT.
     EXIT.
*****************************************************************
*  P140  -  BR-TR-2 (FILL SIDE) AND BR-TR-3 (TOTAL, ROUNDED)
*****************************************************************
 P140-COMPUTE-FILL.
     IF OR-SIDE-IS-BUY
         MOVE AP-BEST-ASK TO WRK-FILL-PRICE
     ELSE
         MOVE AP-BEST-BID TO WRK-FILL-PRICE.
     COMPUTE WRK-TOTAL-AMOUNT ROUNDED =
         WRK-FILL-PRICE * OR-QUANTITY.
 P140-EXIT.
     EXIT.
*****************************************************************
*  P150  -  BR-TR-4  ASSET CURRENCY = SYMBOL WITH LITERAL "USDT"
*  SUFFIX REMOVED (STRING-LITERAL SUFFIX REMOVAL, NOT A GENERAL
*  CURRENCY-PAIR SPLIT)
*****************************************************************
 P150-DERIVE-ASSET-CCY.
     MOVE 20 TO WRK-SYMBOL-LEN.
     MOVE SPACES TO WRK-ASSET-CURRENCY.
 P150-SCAN-LOOP.
     IF WRK-SYMBOL-LEN = 0
         GO TO P150-BUILD.
     IF OR-SYMBOL (WRK-SYMBOL-LEN:1) NOT = SPACE
         GO TO P150-BUILD.
     SUBTRACT 1 FROM WRK-SYMBOL-LEN.
     GO TO P150-SCAN-LOOP.
 P150-BUILD.
     IF WRK-SYMBOL-LEN > 4
         IF OR-SYMBOL (WRK-SYMBOL-LEN - 3:4) = "USDT"
             MOVE OR-SYMBOL (1:WRK-SYMBOL-LEN - 4)
                 TO WRK-ASSET-CURRENCY
         ELSE
             MOVE OR-SYMBOL (1:WRK-SYMBOL-LEN)
                 TO WRK-ASSET-CURRENCY
         END-IF
     ELSE
         IF WRK-SYMBOL-LEN > 0
             MOVE OR-SYMBOL (1:WRK-SYMBOL-LEN)
                 TO WRK-ASSET-CURRENCY
         END-IF
     END-IF.
 P150-EXIT.
     EXIT.
*****************************************************************
*  P160  -  BR-TR-7  BOTH WALLETS MUST ALREADY EXIST
*****************************************************************
 P160-FIND-WALLETS.
     MOVE ZERO TO WRK-USDT-WALLET-REL.
     MOVE ZERO TO WRK-ASSET-WALLET-REL.
     SET WI-IDX TO 1.
     SEARCH WALLET-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN WI-USER-ID (WI-IDX) = OR-USER-ID
             AND WI-CURRENCY (WI-IDX) = WRK-BASE-CURRENCY
             MOVE WI-RELATIVE-KEY (WI-IDX) TO WRK-USDT-WALLET-REL.
     SET WI-IDX TO 1.
     SEARCH WALLET-INDEX-ENTRY
         AT END
             NEXT SENTENCE
         WHEN WI-USER-ID (WI-IDX) = OR-USER-ID
             AND WI-CURRENCY (WI-IDX) = WRK-ASSET-CURRENCY
             MOVE WI-RELATIVE-KEY (WI-IDX)
                 TO WRK-ASSET-WALLET-REL.
     IF WRK-USDT-WALLET-REL = ZERO OR WRK-ASSET-WALLET-REL = ZERO
         SET ORDER-REJECTED TO TRUE
         MOVE "WALLET MISSING - TRADINGEXCEPTION"
             TO WRK-REJECT-REASON.
 P160-EXIT.
     EXIT.
*****************************************************************
*  P170  -  BR-TR-5/BR-TR-6 FUNDS CHECK AND IN-MEMORY UPDATE,
*  BR-TR-9 VERSION-CLASH CHECK ON BOTH LEGS BEFORE ANY WRITE
*****************************************************************
 P170-VALIDATE-AND-UPDATE.
     MOVE WRK-USDT-WALLET-REL TO WL-RELATIVE-KEY.
     READ WALLET-FILE INTO WL-WALLET-RECORD
         INVALID KEY
             SET ORDER-REJECTED TO TRUE
             MOVE "USDT WALLET VANISHED - TRADINGEXCEPTION"
                 TO WRK-REJECT-REASON
     END-READ.
     IF ORDER-REJECTED GO TO P170-EXIT.
     MOVE WL-BALANCE TO WRK-USDT-BALANCE.
     MOVE WL-VERSION TO WRK-USDT-VERSION.
     MOVE WRK-ASSET-WALLET-REL TO WL-RELATIVE-KEY.
     READ WALLET-FILE INTO WL-WALLET-RECORD
         INVALID KEY
             SET ORDER-REJECTED TO TRUE
             MOVE "ASSET WALLET VANISHED - TRADINGEXCEPTION"
                 TO WRK-REJECT-REASON
     END-READ.
     IF ORDER-REJECTED GO TO P170-EXIT.
     MOVE WL-BALANCE TO WRK-ASSET-BALANCE.
     MOVE WL-VERSION TO WRK-ASSET-VERSION.
     IF OR-SIDE-IS-BUY
         IF WRK-USDT-BALANCE < WRK-TOTAL-AMOUNT
             SET ORDER-REJECTED TO TRUE
             MOVE "INSUFFICIENT USDT - INSUFFICIENTBALANCE"
                 TO WRK-REJECT-REASON
         ELSE
             SUBTRACT WRK-TOTAL-AMOUNT FROM WRK-USDT-BALANCE
             ADD OR-QUANTITY TO WRK-ASSET-BALANCE
     ELSE
         IF WRK-ASSET-BALANCE < OR-QUANTITY
             SET ORDER-REJECTED TO TRUE
             MOVE "INSUFFICIENT ASSET - INSUFFICIENTBALANCE"
                 TO WRK-REJECT-REASON
         ELSE
             SUBTRACT OR-QUANTITY FROM WRK-ASSET-BALANCE
             ADD WRK-TOTAL-AMOUNT TO WRK-USDT-BALANCE.
 P170-EXIT.
     EXIT.
*****************************************************************
*  P180  -  BR-TR-8 (ATOMIC PAIR) / BR-TR-9 (VERSION CLASH) -
*  RE-CHECK THE VERSION IMMEDIATELY BEFORE EACH REWRITE; IF
*  EITHER LEG HAS MOVED, REJECT THE WHOLE TRADE, NO PARTIAL WRITE
*****************************************************************
 P180-REWRITE-WALLETS.
     MOVE WRK-USDT-WALLET-REL TO WL-RELATIVE-KEY.
     READ WALLET-FILE INTO WL-WALLET-RECORD
         INVALID KEY
             SET ORDER-REJECTED TO TRUE
             MOVE "USDT WALLET CLASH - RETRY"
                 TO WRK-REJECT-REASON
     END-READ.
     IF ORDER-REJECTED GO TO P180-EXIT.
     IF WL-VERSION NOT = WRK-USDT-VERSION
         SET ORDER-REJECTED TO TRUE
         MOVE "USDT WALLET VERSION CLASH - RETRY"
             TO WRK-REJECT-REASON
         GO TO P180-EXIT.
     MOVE WRK-ASSET-WALLET-REL TO WL-RELATIVE-KEY.
     READ WALLET-FILE INTO WL-WALLET-RECORD
         INVALID KEY
             SET ORDER-REJECTED TO TRUE
             MOVE "ASSET WALLET CLASH - RETRY"
                 TO WRK-REJECT-REASON
     END-READ.
     IF ORDER-REJECTED GO TO P180-EXIT.
     IF WL-VERSION NOT = WRK-ASSET-VERSION
         SET ORDER-REJECTED TO TRUE
         MOVE "ASSET WALLET VERSION CLASH - RETRY"
             TO WRK-REJECT-REASON
         GO TO P180-EXIT.
     MOVE WRK-USDT-WALLET-REL TO WL-RELATIVE-KEY.
     MOVE WRK-USDT-BALANCE TO WL-BALANCE.
     ADD 1 TO WRK-USDT-VERSION.
     MOVE WRK-USDT-VERSION TO WL-VERSION.
     MOVE TODAYS-DATE TO WL-UA-DATE.
     MOVE TODAYS-TIME TO WL-UA-TIME.
     REWRITE WL-WALLET-RECORD.
     IF WL-STATUS-1 NOT = "0"
         MOVE "REWRITE USDT WALLET" TO LOG-ERR-ROUTINE
         MOVE WL-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR.
     MOVE WRK-ASSET-WALLET-REL TO WL-RELATIVE-KEY.
     MOVE WRK-ASSET-BALANCE TO WL-BALANCE.
     ADD 1 TO WRK-ASSET-VERSION.
     MOVE WRK-ASSET-VERSION TO WL-VERSION.
     MOVE TODAYS-DATE TO WL-UA-DATE.
     MOVE TODAYS-TIME TO WL-UA-TIME.
     REWRITE WL-WALLET-RECORD.
     IF WL-STATUS-1 NOT = "0"
         MOVE "REWRITE ASSET WALLET" TO LOG-ERR-ROUTINE
         MOVE WL-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR.
 P180-EXIT.
     EXIT.
*****************************************************************
*  P190  -  APPEND ONE TRADE ROW (BATCH FLOW STEP 11)
*****************************************************************
 P190-WRITE-TRADE.
     ADD 1 TO WRK-NEXT-TRADE-ID.
     ADD 1 TO WRK-NEXT-TRADE-REL-KEY.
     MOVE WRK-NEXT-TRADE-REL-KEY TO TR-RELATIVE-KEY.
     MOVE WRK-NEXT-TRADE-ID      TO TR-TRADE-ID.
     MOVE OR-USER-ID             TO TR-USER-ID.
     MOVE OR-SYMBOL              TO TR-SYMBOL.
     MOVE OR-SIDE                TO TR-SIDE.
     MOVE WRK-FILL-PRICE         TO TR-PRICE.
     MOVE OR-QUANTITY            TO TR-QUANTITY.
     MOVE WRK-TOTAL-AMOUNT       TO TR-TOTAL-AMOUNT.
     MOVE TODAYS-DATE            TO TR-CA-DATE.
     MOVE TODAYS-TIME            TO TR-CA-TIME.
     MOVE OR-CLIENT-ORDER-ID     TO TR-CLIENT-ORDER-ID.
     MOVE "Y"                    TO TR-ROW-USED.
     WRITE TR-TRADE-RECORD.
     IF TR-STATUS-1 NOT = "0"
         MOVE "WRITE TRADE" TO LOG-ERR-ROUTINE
         MOVE TR-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR
         GO TO P190-EXIT.
     IF OR-CLIENT-ORDER-ID NOT = SPACES
         IF TRADE-INDEX-COUNT < TRADE-INDEX-MAX
             ADD 1 TO TRADE-INDEX-COUNT
             SET XI-IDX TO TRADE-INDEX-COUNT
             MOVE OR-CLIENT-ORDER-ID
                 TO XI-CLIENT-ORDER-ID (XI-IDX)
             MOVE TR-RELATIVE-KEY TO XI-RELATIVE-KEY (XI-IDX).
 P190-EXIT.
     EXIT.
*****************************************************************
*  P900  -  BATCH RUN SUMMARY TO SYSOUT
*****************************************************************
 P900-SUMMARY.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "ORDERS READ="        DELIMITED BY SIZE
            CNT-ORDERS-READ       DELIMITED BY SIZE
            " EXECUTED="          DELIMITED BY SIZE
            CNT-TRADES-EXECUTED   DELIMITED BY SIZE
            " REJECTED="          DELIMITED BY SIZE
            CNT-TRADES-REJECTED   DELIMITED BY SIZE
            " REPLAYED="          DELIMITED BY SIZE
            CNT-TRADES-REPLAYED   DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
 P900-EXIT.
     EXIT.
*****************************************************************
*  ABNORMAL EXIT - ORDER FILE WOULD NOT OPEN
*****************************************************************
 A-999-EXIT.
     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  LOG PARAGRAPHS
*****************************************************************
 DO-USERLOG.
     DISPLAY LOGMSG UPON CONSOLE.
 DO-USERLOG-ERR.
     DISPLAY LOGMSG-ERR UPON CONSOLE.
