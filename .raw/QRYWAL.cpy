*****************************************************************
* QRYWAL.cpy
* WALLET BALANCE QUERY REQUEST  -  ONE LINE PER LOOKUP, READ BY
* WALBALQ.  IF QW-ALL-CURRENCIES IS SET THE CURRENCY FIELD IS
* IGNORED AND EVERY WALLET ROW FOR THE USER IS REPORTED.
*
* MAINTENANCE
*   03/11/02  LDK  ORIGINAL LAYOUT (REQ SPT-0512).
*****************************************************************
 01  QW-REQUEST-RECORD.
     05  QW-USER-ID                  PIC 9(09).
     05  QW-CURRENCY                 PIC X(10).
     05  QW-ALL-SWITCH               PIC X(01).
         88  QW-ALL-CURRENCIES       VALUE "Y".
         88  QW-ONE-CURRENCY         VALUE "N".
     05  FILLER                      PIC X(10).
