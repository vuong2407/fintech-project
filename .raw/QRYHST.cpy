*****************************************************************
* QRYHST.cpy
* TRADE HISTORY QUERY REQUEST  -  ONE LINE PER PAGE REQUESTED,
* READ BY TRDHSTQ.  SYMBOL FILTER APPLIES ONLY WHEN
* QH-FILTER-ACTIVE IS SET.
*
* MAINTENANCE
*   08/04/01  LDK  ORIGINAL LAYOUT (REQ SPT-0498).
*****************************************************************
 01  QH-REQUEST-RECORD.
     05  QH-USER-ID                  PIC 9(09).
     05  QH-SYMBOL                   PIC X(20).
     05  QH-FILTER-SWITCH            PIC X(01).
         88  QH-FILTER-ACTIVE        VALUE "Y".
         88  QH-FILTER-INACTIVE      VALUE "N".
     05  QH-PAGE-NUMBER              PIC 9(05).
     05  QH-PAGE-SIZE                PIC 9(05).
     05  FILLER                      PIC X(10).
