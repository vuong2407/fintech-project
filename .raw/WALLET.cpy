*****************************************************************
* WALLET.cpy
* WALLET-BALANCE MASTER RECORD  -  ONE ROW PER USER PER
* CURRENCY.  FILE IS ORGANIZED RELATIVE, RECORD NUMBER ASSIGNED
* AT SETUP TIME; THE CALLING PROGRAM BUILDS AN IN-MEMORY
* (USER-ID, CURRENCY) -> RELATIVE-RECORD-NUMBER TABLE AT OPEN.
*
* MAINTENANCE
*   02/14/89  RWH  ORIGINAL LAYOUT (ONE CURRENCY PER CUSTOMER).
*   09/03/91  RWH  MADE CURRENCY PART OF THE LOGICAL KEY SO A
*                  CUSTOMER CAN CARRY MORE THAN ONE BALANCE
*                  ROW (REQ SPT-0114).
*   01/08/99  TCM  Y2K: UPDATED-AT DATE WIDENED TO CCYYMMDD.
*   03/11/02  LDK  ADDED VERSION COUNTER FOR THE UPDATE-CLASH
*                  CHECK (REQ SPT-0512) - REWRITE IS REJECTED
*                  IF THE COUNTER MOVED SINCE THE ROW WAS READ.
*****************************************************************
 01  WL-WALLET-RECORD.
     05  WL-WALLET-ID                PIC 9(09).
     05  WL-USER-ID                  PIC 9(09).
     05  WL-CURRENCY                 PIC X(10).
     05  WL-BALANCE                  PIC S9(12)V9(08).
     05  WL-VERSION                  PIC 9(09).
     05  WL-UPDATED-AT.
         10  WL-UA-DATE              PIC 9(08).
         10  WL-UA-TIME              PIC 9(06).
     05  WL-UPDATED-AT-ALT REDEFINES WL-UPDATED-AT.
         10  WL-ALT-CCYY             PIC 9(04).
         10  WL-ALT-MM               PIC 9(02).
         10  WL-ALT-DD               PIC 9(02).
         10  WL-ALT-HHMMSS           PIC 9(06).
     05  WL-ROW-STATUS               PIC X(01).
         88  WL-ROW-ACTIVE           VALUE "Y".
         88  WL-ROW-UNUSED           VALUE "N".
     05  FILLER                      PIC X(18).
