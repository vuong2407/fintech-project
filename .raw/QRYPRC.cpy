*****************************************************************
* QRYPRC.cpy
* LATEST PRICE QUERY REQUEST  -  ONE LINE PER LOOKUP, READ BY
* PRCLATQ.
*
* MAINTENANCE
*   11/02/90  RWH  ORIGINAL LAYOUT.
*****************************************************************
 01  QP-REQUEST-RECORD.
     05  QP-SYMBOL                   PIC X(20).
     05  FILLER                      PIC X(10).
