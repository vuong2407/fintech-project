*****************************************************************
* USERM.cpy
* USER MASTER RECORD  -  MINIMAL ACCOUNT-HOLDER LOOKUP, READ
* ONLY FROM THE SETTLEMENT SIDE.  FILE IS ORGANIZED RELATIVE,
* RECORD NUMBER = SLOT ASSIGNED AT ACCOUNT SETUP TIME; THE
* CALLING PROGRAM BUILDS AN IN-MEMORY USER-ID -> RECORD-NUMBER
* TABLE AT OPEN.
*
* MAINTENANCE
*   02/14/89  RWH  ORIGINAL LAYOUT.
*   09/03/91  RWH  ADDED EMAIL FOR STATEMENT MAILING (REQ
*                  SPT-0114).
*****************************************************************
 01  US-USER-RECORD.
     05  US-USER-ID                  PIC 9(09).
     05  US-USERNAME                 PIC X(30).
     05  US-EMAIL                    PIC X(60).
     05  FILLER                      PIC X(01).
