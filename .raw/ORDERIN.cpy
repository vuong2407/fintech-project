*****************************************************************
* ORDERIN.cpy
* ORDER INTAKE RECORD  -  ONE LINE PER BUY/SELL ORDER, READ BY
* TRDEXEC FROM THE ORDERS-IN FEED.  CLIENT-ORDER-ID MAY BE
* BLANK (NO IDEMPOTENCY KEY SUPPLIED BY THE CALLER).
*
* MAINTENANCE
*   08/04/01  LDK  ORIGINAL LAYOUT, BUILT ALONGSIDE THE TRADE
*                  LEDGER CLIENT-ORDER-ID COLUMN (REQ SPT-0498).
*****************************************************************
 01  OR-ORDER-RECORD.
     05  OR-USER-ID                  PIC 9(09).
     05  OR-SYMBOL                   PIC X(20).
     05  OR-SIDE                     PIC X(04).
         88  OR-SIDE-IS-BUY          VALUE "BUY ".
         88  OR-SIDE-IS-SELL         VALUE "SELL".
     05  OR-QUANTITY                 PIC S9(10)V9(08).
     05  OR-CLIENT-ORDER-ID          PIC X(50).
     05  FILLER                      PIC X(09).
