*****************************************************************
*  (c) 1988,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
* #ident "@(#) stockapp/spot/TRDHSTQ.cbl  $Revision: 2.2 $"
*****************************************************************
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     TRDHSTQ.
 AUTHOR.         R W HANLEY.
 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
 DATE-WRITTEN.   02/19/1988.
 DATE-COMPILED.
 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
*****************************************************************
* CHANGE LOG
*   02/19/88  RWH  ORIGINAL - SINGLE-FUND TRADE TICKET LISTING,
*                  ONE CARD IN, ONE TICKET OUT, NO PAGING AND NO
*                  SYMBOL FILTER.
*   09/03/91  RWH  ADDED THE OPTIONAL FUND-SYMBOL FILTER SWITCH
*                  SO ONE REQUEST CAN LIST ALL TICKETS FOR A
*                  CUSTOMER INSTEAD OF ONE FUND AT A TIME
*                  (REQ SPT-0114).
*   01/08/99  TCM  Y2K: TICKET DATE FIELDS WIDENED TO CCYYMMDD
*                  AHEAD OF THE CENTURY ROLLOVER.
*   08/04/01  LDK  REBUILT AGAINST THE SPOT TRADE LEDGER - ADDED
*                  DESCENDING DATE ORDER, PAGE-BY-PAGE SELECTION,
*                  AND THE CLIENT-ORDER-ID COLUMN CARRIED OVER
*                  FROM THE LEDGER REWORK (REQ SPT-0498).
*   08/19/02  LDK  ADDED RUN SUMMARY COUNTS TO SYSOUT FOR THE
*                  OVERNIGHT BATCH LOG (REQ SPT-0540).
*   08/20/02  LDK  A USER WITH NO MATCHING TRADES NOW REPORTS A
*                  "NO TRADES FOUND" LINE INSTEAD OF AN EMPTY
*                  PAGE HEADER, USING THE SAME 77-LEVEL
*                  REC-FOUND/REC-NOT-FOUND RETURN CODE THE REST
*                  OF THE SHOP USES (REQ SPT-0549).
*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
*                  TRADE-HISTORY TABLE SIZE CONSTANT IS NOW A
*                  77-LEVEL.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
     SOURCE-COMPUTER.  USL-486.
     OBJECT-COMPUTER.  USL-486.
*
 INPUT-OUTPUT SECTION.
     FILE-CONTROL.
         SELECT REQUEST-FILE ASSIGN TO "HSTQ.DAT"
             ORGANIZATION IS LINE SEQUENTIAL
             STATUS IS RQ-FILE-STATUS.
*
         SELECT TRADE-FILE ASSIGN TO "TRADES.IT"
             ORGANIZATION IS RELATIVE
             ACCESS IS DYNAMIC
             RELATIVE KEY IS TR-RELATIVE-KEY
             STATUS IS TR-FILE-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  REQUEST-FILE
     RECORD CONTAINS 50 CHARACTERS
     RECORDING MODE IS F.
 COPY QRYHST.
*
 FD  TRADE-FILE
     RECORD CONTAINS 180 CHARACTERS
     RECORDING MODE IS F.
 COPY TRADE.
*
 WORKING-STORAGE SECTION.
 01  RQ-FILE-STATUS.
     05  RQ-STATUS-1                 PIC X.
     05  RQ-STATUS-2                 PIC X.
 01  RQ-FILE-STATUS-COMBINED REDEFINES RQ-FILE-STATUS
                                      PIC X(02).
 01  TR-FILE-STATUS.
     05  TR-STATUS-1                 PIC X.
     05  TR-STATUS-2                 PIC X.
 01  TR-FILE-STATUS-COMBINED REDEFINES TR-FILE-STATUS
                                      PIC X(02).
 01  TR-RELATIVE-KEY                 PIC 9(09)  COMP.
*****************************************************************
* IN-MEMORY WORK TABLE - ONE USER'S MATCHING TRADES, COLLECTED BY
* A FULL SCAN OF THE LEDGER (NO SECONDARY INDEX BY USER EXISTS ON
* A RELATIVE FILE) AND THEN SORTED NEWEST-FIRST IN PLACE
*****************************************************************
 77  TRADE-HIST-MAX                  PIC 9(05)  COMP VALUE 2000.
 01  TRADE-HIST-COUNT                PIC 9(05)  COMP VALUE ZERO.
 01  TRADE-HIST-AREA.
     05  TH-ENTRY OCCURS 2000 TIMES
         INDEXED BY TH-IDX.
         10  TH-TRADE-ID             PIC 9(09).
         10  TH-SYMBOL               PIC X(20).
         10  TH-SIDE                 PIC X(04).
         10  TH-PRICE                PIC S9(12)V9(08).
         10  TH-QUANTITY             PIC S9(10)V9(08).
         10  TH-TOTAL-AMOUNT         PIC S9(14)V9(08).
         10  TH-CLIENT-ORDER-ID      PIC X(50).
         10  TH-TIMESTAMP            PIC 9(14).
*****************************************************************
* SORT WORK AREA - ONE-ENTRY SWAP RECORD FOR THE SELECTION SORT
*****************************************************************
 01  TH-SWAP-ENTRY.
     05  SW-TRADE-ID                 PIC 9(09).
     05  SW-SYMBOL                   PIC X(20).
     05  SW-SIDE                     PIC X(04).
     05  SW-PRICE                    PIC S9(12)V9(08).
     05  SW-QUANTITY                 PIC S9(10)V9(08).
     05  SW-TOTAL-AMOUNT             PIC S9(14)V9(08).
     05  SW-CLIENT-ORDER-ID          PIC X(50).
     05  SW-TIMESTAMP                PIC 9(14).
 01  WRK-OUTER-POS                   PIC 9(05)  COMP.
 01  WRK-INNER-POS                   PIC 9(05)  COMP.
 01  WRK-BEST-POS                    PIC 9(05)  COMP.
*****************************************************************
* PAGING WORK AREA - BR-TH-3
*****************************************************************
 01  WRK-TOTAL-RECORDS               PIC 9(07)  COMP VALUE ZERO.
 01  WRK-TOTAL-PAGES                 PIC 9(07)  COMP VALUE ZERO.
 01  WRK-PAGE-START                  PIC 9(07)  COMP VALUE ZERO.
 01  WRK-PAGE-END                    PIC 9(07)  COMP VALUE ZERO.
 01  WRK-PAGE-REMAINDER              PIC 9(07)  COMP VALUE ZERO.
 01  WRK-REPORT-POS                  PIC 9(07)  COMP VALUE ZERO.
 01  WRK-DISPLAY-LINE                PIC X(60).
 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
*****************************************************************
* RUN COUNTERS
*****************************************************************
 01  CNT-REQUESTS-READ               PIC 9(07)  COMP VALUE ZERO.
 01  CNT-LINES-REPORTED              PIC 9(07)  COMP VALUE ZERO.
*****************************************************************
* LOG MESSAGE DEFINITIONS
*****************************************************************
 01  LOGMSG.
     05  FILLER                      PIC X(10) VALUE "TRDHSTQ =>".
     05  LOGMSG-TEXT                 PIC X(60).
 01  LOGMSG-ERR.
     05  FILLER                      PIC X(14)
         VALUE "TRDHSTQ ERR =>".
     05  LOG-ERR-ROUTINE             PIC X(10).
     05  FILLER                      PIC X(15)
         VALUE " FAILED STATUS ".
     05  LOG-ERR-STATUS              PIC X(02).
 01  AM-I-DONE-SW                    PIC X(01).
     88  NO-MORE-REQUESTS             VALUE "Y".
     88  MORE-REQUESTS-COME           VALUE "N".
*
 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
*
 PROCEDURE DIVISION.
*****************************************************************
 START-TRDHSTQ.
     MOVE "N" TO AM-I-DONE-SW.
     MOVE "RUN STARTED" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     OPEN INPUT REQUEST-FILE.
     OPEN INPUT TRADE-FILE.
     IF RQ-STATUS-1 NOT = "0"
         MOVE "OPEN REQUEST-FILE" TO LOG-ERR-ROUTINE
         MOVE RQ-FILE-STATUS TO LOG-ERR-STATUS
         PERFORM DO-USERLOG-ERR
         PERFORM A-999-EXIT.
     PERFORM P100-READ-REQUEST THRU P100-EXIT
         UNTIL NO-MORE-REQUESTS.
     PERFORM P900-SUMMARY THRU P900-EXIT.
     CLOSE REQUEST-FILE.
     CLOSE TRADE-FILE.
     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  P100  -  READ ONE HISTORY REQUEST AND REPORT ITS PAGE
*****************************************************************
 P100-READ-REQUEST.
     READ REQUEST-FILE INTO QH-REQUEST-RECORD
         AT END
             MOVE "Y" TO AM-I-DONE-SW
             GO TO P100-EXIT.
     ADD 1 TO CNT-REQUESTS-READ.
     MOVE ZERO TO TRADE-HIST-COUNT.
     PERFORM P110-COLLECT-USER-TRADES THRU P110-EXIT.
     MOVE TRADE-HIST-COUNT TO WRK-TOTAL-RECORDS.
     IF TRADE-HIST-COUNT = ZERO
         MOVE REC-NOT-FOUND TO WRK-RETURN-CODE
     ELSE
         MOVE REC-FOUND TO WRK-RETURN-CODE.
     IF TRADE-HIST-COUNT > 1
         PERFORM P120-SORT-DESCENDING THRU P120-EXIT.
     PERFORM P130-SELECT-PAGE THRU P130-EXIT.
     PERFORM P140-REPORT-PAGE THRU P140-EXIT.
 P100-EXIT.
     EXIT.
*****************************************************************
*  P110  -  BR-TH-2 COLLECT THE USER'S TRADES, OPTIONALLY
*  FILTERED BY SYMBOL.  FULL SCAN OF THE LEDGER FROM RECORD 1 -
*  THERE IS NO SECONDARY KEY ON A RELATIVE FILE.
*****************************************************************
 P110-COLLECT-USER-TRADES.
     MOVE 1 TO TR-RELATIVE-KEY.
 P110-LOOP.
     READ TRADE-FILE INTO TR-TRADE-RECORD
         INVALID KEY GO TO P110-EXIT.
     IF TR-USER-ID = QH-USER-ID
         IF QH-FILTER-INACTIVE OR TR-SYMBOL = QH-SYMBOL
             PERFORM P115-STORE-ENTRY THRU P115-EXIT.
     ADD 1 TO TR-RELATIVE-KEY.
     GO TO P110-LOOP.
 P110-EXIT.
     EXIT.
*
 P115-STORE-ENTRY.
     IF TRADE-HIST-COUNT NOT LESS THAN TRADE-HIST-MAX
         GO TO P115-EXIT.
     ADD 1 TO TRADE-HIST-COUNT.
     SET TH-IDX TO TRADE-HIST-COUNT.
     MOVE TR-TRADE-ID        TO TH-TRADE-ID (TH-IDX).
     MOVE TR-SYMBOL          TO TH-SYMBOL (TH-IDX).
     MOVE TR-SIDE            TO TH-SIDE (TH-IDX).
     MOVE TR-PRICE           TO TH-PRICE (TH-IDX).
     MOVE TR-QUANTITY        TO TH-QUANTITY (TH-IDX).
     MOVE TR-TOTAL-AMOUNT    TO TH-TOTAL-AMOUNT (TH-IDX).
     MOVE TR-CLIENT-ORDER-ID TO TH-CLIENT-ORDER-ID (TH-IDX).
     COMPUTE TH-TIMESTAMP (TH-IDX) =
         (TR-CA-DATE * 1000000) + TR-CA-TIME.
 P115-EXIT.
     EXIT.
*****************************************************************
*  P120  -  BR-TH-1  NEWEST-FIRST SELECTION SORT IN PLACE.  NO
*  SORT VERB IS AVAILABLE FOR AN IN-MEMORY TABLE, SO THE SHOP'S
*  OWN EXCHANGE-SORT PATTERN IS USED HERE.
*****************************************************************
 P120-SORT-DESCENDING.
     MOVE 1 TO WRK-OUTER-POS.
 P120-OUTER-LOOP.
     IF WRK-OUTER-POS NOT LESS THAN TRADE-HIST-COUNT
         GO TO P120-EXIT.
     MOVE WRK-OUTER-POS TO WRK-BEST-POS.
     COMPUTE WRK-INNER-POS = WRK-OUTER-POS + 1.
 P120-INNER-LOOP.
     IF WRK-INNER-POS > TRADE-HIST-COUNT
         GO TO P120-MAYBE-SWAP.
     SET TH-IDX TO WRK-INNER-POS.
     IF TH-TIMESTAMP (TH-IDX) > TH-TIMESTAMP (WRK-BEST-POS)
         MOVE WRK-INNER-POS TO WRK-BEST-POS.
     ADD 1 TO WRK-INNER-POS.
     GO TO P120-INNER-LOOP.
 P120-MAYBE-SWAP.
     IF WRK-BEST-POS = WRK-OUTER-POS
         GO TO P120-NEXT-OUTER.
     SET TH-IDX TO WRK-OUTER-POS.
     MOVE TH-ENTRY (TH-IDX) TO TH-SWAP-ENTRY.
     SET TH-IDX TO WRK-BEST-POS.
     MOVE TH-ENTRY (TH-IDX) TO TH-ENTRY (WRK-OUTER-POS).
     MOVE TH-SWAP-ENTRY TO TH-ENTRY (WRK-BEST-POS).
 P120-NEXT-OUTER.
     ADD 1 TO WRK-OUTER-POS.
     GO TO P120-OUTER-LOOP.
 P120-EXIT.
     EXIT.
*****************************************************************
*  P130  -  BR-TH-3  WORK OUT THE PAGE WINDOW
*****************************************************************
 P130-SELECT-PAGE.
     IF QH-PAGE-SIZE = ZERO
         MOVE 1 TO WRK-TOTAL-PAGES
     ELSE
         DIVIDE WRK-TOTAL-RECORDS BY QH-PAGE-SIZE
             GIVING WRK-TOTAL-PAGES
             REMAINDER WRK-PAGE-REMAINDER
         IF WRK-PAGE-REMAINDER > ZERO
             ADD 1 TO WRK-TOTAL-PAGES.
     IF WRK-TOTAL-PAGES = ZERO
         MOVE 1 TO WRK-TOTAL-PAGES.
     COMPUTE WRK-PAGE-START =
         ((QH-PAGE-NUMBER - 1) * QH-PAGE-SIZE) + 1.
     COMPUTE WRK-PAGE-END = WRK-PAGE-START + QH-PAGE-SIZE - 1.
     IF WRK-PAGE-END > WRK-TOTAL-RECORDS
         MOVE WRK-TOTAL-RECORDS TO WRK-PAGE-END.
 P130-EXIT.
     EXIT.
*****************************************************************
*  P140  -  EMIT THE PAGE HEADER AND ONE LINE PER TRADE IN IT
*****************************************************************
 P140-REPORT-PAGE.
     IF WRK-RETURN-CODE = REC-NOT-FOUND
         MOVE SPACES TO LOGMSG-TEXT
         STRING "USER "         DELIMITED BY SIZE
                QH-USER-ID      DELIMITED BY SIZE
                " - NO TRADES FOUND" DELIMITED BY SIZE
                INTO LOGMSG-TEXT
         PERFORM DO-USERLOG
         GO TO P140-EXIT.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "USER "         DELIMITED BY SIZE
            QH-USER-ID      DELIMITED BY SIZE
            " PAGE "        DELIMITED BY SIZE
            QH-PAGE-NUMBER  DELIMITED BY SIZE
            " OF "          DELIMITED BY SIZE
            WRK-TOTAL-PAGES DELIMITED BY SIZE
            " TOTAL="       DELIMITED BY SIZE
            WRK-TOTAL-RECORDS DELIMITED BY SIZE
            " SIZE="        DELIMITED BY SIZE
            QH-PAGE-SIZE    DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     IF WRK-PAGE-START > WRK-PAGE-END
         GO TO P140-EXIT.
     MOVE WRK-PAGE-START TO WRK-REPORT-POS.
 P140-LOOP.
     IF WRK-REPORT-POS > WRK-PAGE-END
         GO TO P140-EXIT.
     SET TH-IDX TO WRK-REPORT-POS.
     MOVE SPACES TO WRK-DISPLAY-LINE.
     STRING TH-SYMBOL (TH-IDX)    DELIMITED BY SPACE
            " "                   DELIMITED BY SIZE
            TH-SIDE (TH-IDX)      DELIMITED BY SIZE
            " QTY="               DELIMITED BY SIZE
            TH-QUANTITY (TH-IDX)  DELIMITED BY SIZE
            " PRICE="             DELIMITED BY SIZE
            TH-PRICE (TH-IDX)     DELIMITED BY SIZE
            " TOTAL="             DELIMITED BY SIZE
            TH-TOTAL-AMOUNT (TH-IDX) DELIMITED BY SIZE
            INTO WRK-DISPLAY-LINE.
     MOVE WRK-DISPLAY-LINE TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     ADD 1 TO CNT-LINES-REPORTED.
     ADD 1 TO WRK-REPORT-POS.
     GO TO P140-LOOP.
 P140-EXIT.
     EXIT.
*****************************************************************
*  P900  -  BATCH RUN SUMMARY TO SYSOUT
*****************************************************************
 P900-SUMMARY.
     MOVE SPACES TO LOGMSG-TEXT.
     STRING "REQUESTS="        DELIMITED BY SIZE
            CNT-REQUESTS-READ  DELIMITED BY SIZE
            " LINES="          DELIMITED BY SIZE
            CNT-LINES-REPORTED DELIMITED BY SIZE
            INTO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
 P900-EXIT.
     EXIT.
*****************************************************************
*  ABNORMAL EXIT - REQUEST FILE WOULD NOT OPEN
*****************************************************************
 A-999-EXIT.
     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
     PERFORM DO-USERLOG.
     STOP RUN.
*****************************************************************
*  LOG PARAGRAPHS
*****************************************************************
 DO-USERLOG.
     DISPLAY LOGMSG UPON CONSOLE.
 DO-USERLOG-ERR.
     DISPLAY LOGMSG-ERR UPON CONSOLE.
