000100*****************************************************************
000200* QRYHST.cpy
000300* TRADE HISTORY QUERY REQUEST  -  ONE LINE PER PAGE REQUESTED,
000400* READ BY TRDHSTQ.  SYMBOL FILTER APPLIES ONLY WHEN
000500* QH-FILTER-ACTIVE IS SET.
000600*
000700* MAINTENANCE
000800*   08/04/01  LDK  ORIGINAL LAYOUT (REQ SPT-0498).
000900*****************************************************************
001000 01  QH-REQUEST-RECORD.
001100     05  QH-USER-ID                  PIC 9(09).
001200     05  QH-SYMBOL                   PIC X(20).
001300     05  QH-FILTER-SWITCH            PIC X(01).
001400         88  QH-FILTER-ACTIVE        VALUE "Y".
001500         88  QH-FILTER-INACTIVE      VALUE "N".
001600     05  QH-PAGE-NUMBER              PIC 9(05).
001700     05  QH-PAGE-SIZE                PIC 9(05).
001800     05  FILLER                      PIC X(10).
