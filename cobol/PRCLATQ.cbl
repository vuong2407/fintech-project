000100*****************************************************************
000200*  (c) 1990,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
000300* #ident "@(#) stockapp/spot/PRCLATQ.cbl  $Revision: 1.4 $"
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     PRCLATQ.
000700 AUTHOR.         R W HANLEY.
000800 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
000900 DATE-WRITTEN.   11/05/1990.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300* CHANGE LOG
001400*   11/05/90  RWH  ORIGINAL - ONE PRICE LOOKUP PER CARD IMAGE,
001500*                  PATTERNED ON THE OLD FUND-QUOTE INQUIRY.
001600*   03/14/92  RWH  ENLARGED THE IN-MEMORY SYMBOL TABLE TO 50
001700*                  ENTRIES - 20 WAS TOO SMALL FOR THE EXPANDED
001800*                  SPOT BOARD (REQ SPT-0201).
001900*   04/22/94  LDK  REWORKED AGAINST THE SPLIT BID/ASK LAYOUT AFTER
002000*                  DP STANDARDS MEMO 94-07.
002100*   06/19/96  LDK  WIDENED BID/ASK TO S9(12)V9(08) TO MATCH THE
002200*                  NEW QUOTE PRECISION STANDARD (REQ SPT-0390).
002300*   01/08/99  TCM  Y2K: NO DATE FIELDS REPORTED BY THIS PROGRAM -
002400*                  REVIEWED AND PASSED, NO CHANGE REQUIRED.
002500*   03/11/02  LDK  SYMBOL WITH NO PRICE ROW NOW REPORTS "NOT
002600*                  FOUND" INSTEAD OF A ZERO PRICE (REQ SPT-0512).
002700*   08/20/02  LDK  LOOKUP RETURN CODE CHANGED BACK TO THE 77-LEVEL
002800*                  REC-FOUND/REC-NOT-FOUND PAIR THE REST OF THE
002900*                  SHOP USES, IN PLACE OF THE LOCAL Y/N SWITCH
003000*                  (REQ SPT-0549).
003100*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
003200*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
003300*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
003400*                  SYMBOL-TABLE SIZE CONSTANT IS NOW A 77-LEVEL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800     SOURCE-COMPUTER.  USL-486.
003900     OBJECT-COMPUTER.  USL-486.
004000*
004100 INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300         SELECT REQUEST-FILE ASSIGN TO "PRCQ.DAT"
004400             ORGANIZATION IS LINE SEQUENTIAL
004500             STATUS IS RQ-FILE-STATUS.
004600*
004700         SELECT AGGRPRICE-FILE ASSIGN TO "PRICEQ.IT"
004800             ORGANIZATION IS RELATIVE
004900             ACCESS IS DYNAMIC
005000             RELATIVE KEY IS AP-RELATIVE-KEY
005100             STATUS IS AP-FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  REQUEST-FILE
005600     RECORD CONTAINS 30 CHARACTERS
005700     RECORDING MODE IS F.
005800 COPY QRYPRC.
005900*
006000 FD  AGGRPRICE-FILE
006100     RECORD CONTAINS 100 CHARACTERS
006200     RECORDING MODE IS F.
006300 COPY PRICE.
006400*
006500 WORKING-STORAGE SECTION.
006600 01  RQ-FILE-STATUS.
006700     05  RQ-STATUS-1                 PIC X.
006800     05  RQ-STATUS-2                 PIC X.
006900 01  RQ-FILE-STATUS-COMBINED REDEFINES RQ-FILE-STATUS
007000                                      PIC X(02).
007100 01  AP-FILE-STATUS.
007200     05  AP-STATUS-1                 PIC X.
007300     05  AP-STATUS-2                 PIC X.
007400 01  AP-FILE-STATUS-COMBINED REDEFINES AP-FILE-STATUS
007500                                      PIC X(02).
007600 01  AP-RELATIVE-KEY                 PIC 9(09)  COMP.
007700*****************************************************************
007800* IN-MEMORY SYMBOL -> LATEST-RELATIVE-KEY INDEX, BUILT BY A FULL
007900* SCAN AT OPEN TIME (LATEST = HIGHEST TIMESTAMP SEEN)
008000*****************************************************************
008100 77  PRICE-INDEX-MAX                 PIC 9(05)  COMP VALUE 50.
008200 01  PRICE-INDEX-COUNT               PIC 9(05)  COMP VALUE ZERO.
008300 01  PRICE-INDEX-AREA.
008400     05  PRICE-INDEX-ENTRY OCCURS 50 TIMES
008500         INDEXED BY PI-IDX.
008600         10  PI-SYMBOL               PIC X(20).
008700         10  PI-RELATIVE-KEY         PIC 9(09)  COMP.
008800         10  PI-LATEST-TIMESTAMP     PIC 9(14).
008900 01  WRK-TS-NEW                      PIC 9(14)  COMP VALUE ZERO.
009000*****************************************************************
009100* REPORT WORK AREA
009200*****************************************************************
009300 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
009400 01  WRK-DISPLAY-LINE                PIC X(50).
009500*****************************************************************
009600* RUN COUNTERS
009700*****************************************************************
009800 01  CNT-REQUESTS-READ               PIC 9(07)  COMP VALUE ZERO.
009900 01  CNT-NOT-FOUND                   PIC 9(07)  COMP VALUE ZERO.
010000*****************************************************************
010100* LOG MESSAGE DEFINITIONS
010200*****************************************************************
010300 01  LOGMSG.
010400     05  FILLER                      PIC X(10) VALUE "PRCLATQ =>".
010500     05  LOGMSG-TEXT                 PIC X(60).
010600 01  LOGMSG-ERR.
010700     05  FILLER                      PIC X(14)
010800         VALUE "PRCLATQ ERR =>".
010900     05  LOG-ERR-ROUTINE             PIC X(10).
011000     05  FILLER                      PIC X(15)
011100         VALUE " FAILED STATUS ".
011200     05  LOG-ERR-STATUS              PIC X(02).
011300 01  AM-I-DONE-SW                    PIC X(01).
011400     88  NO-MORE-REQUESTS             VALUE "Y".
011500     88  MORE-REQUESTS-COME           VALUE "N".
011600*
011700 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
011800 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
011900*
012000 PROCEDURE DIVISION.
012100*****************************************************************
012200 START-PRCLATQ.
012300     MOVE "N" TO AM-I-DONE-SW.
012400     MOVE "RUN STARTED" TO LOGMSG-TEXT.
012500     PERFORM DO-USERLOG.
012600     OPEN INPUT REQUEST-FILE.
012700     OPEN INPUT AGGRPRICE-FILE.
012800     IF RQ-STATUS-1 NOT = "0"
012900         MOVE "OPEN REQUEST-FILE" TO LOG-ERR-ROUTINE
013000         MOVE RQ-FILE-STATUS TO LOG-ERR-STATUS
013100         PERFORM DO-USERLOG-ERR
013200         PERFORM A-999-EXIT.
013300     PERFORM P050-BUILD-PRICE-INDEX THRU P050-EXIT.
013400     PERFORM P100-READ-REQUEST THRU P100-EXIT
013500         UNTIL NO-MORE-REQUESTS.
013600     PERFORM P900-SUMMARY THRU P900-EXIT.
013700     CLOSE REQUEST-FILE.
013800     CLOSE AGGRPRICE-FILE.
013900     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
014000     PERFORM DO-USERLOG.
014100     STOP RUN.
014200*****************************************************************
014300*  P050  -  LOAD SYMBOL -> LATEST-RELATIVE-KEY PRICE INDEX
014400*****************************************************************
014500 P050-BUILD-PRICE-INDEX.
014600     MOVE 1 TO AP-RELATIVE-KEY.
014700 P050-LOOP.
014800     READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
014900         INVALID KEY GO TO P050-EXIT.
015000     COMPUTE WRK-TS-NEW = (AP-TS-DATE * 1000000) + AP-TS-TIME.
015100     SET PI-IDX TO 1.
015200     SEARCH PRICE-INDEX-ENTRY
015300         AT END
015400             IF PRICE-INDEX-COUNT < PRICE-INDEX-MAX
015500                 ADD 1 TO PRICE-INDEX-COUNT
015600                 SET PI-IDX TO PRICE-INDEX-COUNT
015700                 MOVE AP-SYMBOL TO PI-SYMBOL (PI-IDX)
015800                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX)
015900                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
016000         WHEN PI-SYMBOL (PI-IDX) = AP-SYMBOL
016100             IF WRK-TS-NEW > PI-LATEST-TIMESTAMP (PI-IDX)
016200                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
016300                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX).
016400     ADD 1 TO AP-RELATIVE-KEY.
016500     GO TO P050-LOOP.
016600 P050-EXIT.
016700     EXIT.
016800*****************************************************************
016900*  P100  -  READ ONE SYMBOL REQUEST AND REPORT IT
017000*****************************************************************
017100 P100-READ-REQUEST.
017200     READ REQUEST-FILE INTO QP-REQUEST-RECORD
017300         AT END
017400             MOVE "Y" TO AM-I-DONE-SW
017500             GO TO P100-EXIT.
017600     ADD 1 TO CNT-REQUESTS-READ.
017700     PERFORM P110-LOOKUP-LATEST THRU P110-EXIT.
017800     PERFORM P120-REPORT-LINE THRU P120-EXIT.
017900 P100-EXIT.
018000     EXIT.
018100*****************************************************************
018200*  P110  -  BR-LP-1  LOOK UP THE LATEST PRICE FOR THE SYMBOL
018300*****************************************************************
018400 P110-LOOKUP-LATEST.
018500     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
018600     SET PI-IDX TO 1.
018700     SEARCH PRICE-INDEX-ENTRY
018800         AT END
018900             NEXT SENTENCE
019000         WHEN PI-SYMBOL (PI-IDX) = QP-SYMBOL
019100             MOVE PI-RELATIVE-KEY (PI-IDX) TO AP-RELATIVE-KEY
019200             READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
019300                 INVALID KEY NEXT SENTENCE
019400             END-READ
019500             MOVE REC-FOUND TO WRK-RETURN-CODE.
019600 P110-EXIT.
019700     EXIT.
019800*****************************************************************
019900*  P120  -  BUILD AND EMIT ONE REPORT LINE
020000*****************************************************************
020100 P120-REPORT-LINE.
020200     MOVE SPACES TO LOGMSG-TEXT.
020300     IF WRK-RETURN-CODE = REC-FOUND
020400         STRING QP-SYMBOL      DELIMITED BY SPACE
020500                " BID="        DELIMITED BY SIZE
020600                AP-BEST-BID    DELIMITED BY SIZE
020700                " ASK="        DELIMITED BY SIZE
020800                AP-BEST-ASK    DELIMITED BY SIZE
020900                INTO LOGMSG-TEXT
021000     ELSE
021100         ADD 1 TO CNT-NOT-FOUND
021200         STRING QP-SYMBOL      DELIMITED BY SPACE
021300                " NOT FOUND"   DELIMITED BY SIZE
021400                INTO LOGMSG-TEXT.
021500     PERFORM DO-USERLOG.
021600 P120-EXIT.
021700     EXIT.
021800*****************************************************************
021900*  P900  -  BATCH RUN SUMMARY TO SYSOUT
022000*****************************************************************
022100 P900-SUMMARY.
022200     MOVE SPACES TO LOGMSG-TEXT.
022300     STRING "REQUESTS="      DELIMITED BY SIZE
022400            CNT-REQUESTS-READ DELIMITED BY SIZE
022500            " NOT-FOUND="    DELIMITED BY SIZE
022600            CNT-NOT-FOUND    DELIMITED BY SIZE
022700            INTO LOGMSG-TEXT.
022800     PERFORM DO-USERLOG.
022900 P900-EXIT.
023000     EXIT.
023100*****************************************************************
023200*  ABNORMAL EXIT - REQUEST FILE WOULD NOT OPEN
023300*****************************************************************
023400 A-999-EXIT.
023500     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
023600     PERFORM DO-USERLOG.
023700     STOP RUN.
023800*****************************************************************
023900*  LOG PARAGRAPHS
024000*****************************************************************
024100 DO-USERLOG.
024200     DISPLAY LOGMSG UPON CONSOLE.
024300 DO-USERLOG-ERR.
024400     DISPLAY LOGMSG-ERR UPON CONSOLE.
