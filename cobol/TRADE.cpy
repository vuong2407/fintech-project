000100*****************************************************************
000200* TRADE.cpy
000300* TRADE LEDGER RECORD  -  ONE ROW PER EXECUTED ORDER, APPEND
000400* ONLY.  FILE IS ORGANIZED RELATIVE; THE CLIENT-ORDER-ID
000500* IDEMPOTENCY LOOKUP IS DONE AGAINST AN IN-MEMORY TABLE BUILT BY
000600* THE CALLING PROGRAM AT OPEN TIME, NOT A FILE KEY.
000700*
000800* MAINTENANCE
000900*   07/30/93  RWH  ORIGINAL LAYOUT, CARRIED OVER FROM THE OLD
001000*                  FUND-POSITION TICKET FORMAT.
001100*   05/17/97  LDK  ADDED TOTAL-AMOUNT COLUMN SO SETTLEMENT NO
001200*                  LONGER RECOMPUTES PRICE*QTY ON EVERY READ.
001300*   01/08/99  TCM  Y2K: CREATED-AT DATE WIDENED TO CCYYMMDD.
001400*   08/04/01  LDK  ADDED CLIENT-ORDER-ID FOR RETRY SAFETY ON THE
001500*                  ORDER INTAKE SIDE (REQ SPT-0498).
001600*****************************************************************
001700 01  TR-TRADE-RECORD.
001800     05  TR-TRADE-ID                 PIC 9(09).
001900     05  TR-USER-ID                  PIC 9(09).
002000     05  TR-SYMBOL                   PIC X(20).
002100     05  TR-SIDE                     PIC X(04).
002200         88  TR-SIDE-IS-BUY          VALUE "BUY ".
002300         88  TR-SIDE-IS-SELL         VALUE "SELL".
002400     05  TR-PRICE                    PIC S9(12)V9(08).
002500     05  TR-QUANTITY                 PIC S9(10)V9(08).
002600     05  TR-TOTAL-AMOUNT             PIC S9(14)V9(08).
002700     05  TR-CREATED-AT.
002800         10  TR-CA-DATE              PIC 9(08).
002900         10  TR-CA-TIME              PIC 9(06).
003000     05  TR-CREATED-AT-ALT REDEFINES TR-CREATED-AT.
003100         10  TR-ALT-CCYY             PIC 9(04).
003200         10  TR-ALT-MM               PIC 9(02).
003300         10  TR-ALT-DD               PIC 9(02).
003400         10  TR-ALT-HHMMSS           PIC 9(06).
003500     05  TR-CLIENT-ORDER-ID          PIC X(50).
003600     05  TR-ROW-USED                 PIC X(01).
003700         88  TR-ROW-IN-USE           VALUE "Y".
003800         88  TR-ROW-EMPTY            VALUE "N".
003900     05  FILLER                      PIC X(13).
