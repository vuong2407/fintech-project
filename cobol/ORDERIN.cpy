000100*****************************************************************
000200* ORDERIN.cpy
000300* ORDER INTAKE RECORD  -  ONE LINE PER BUY/SELL ORDER, READ BY
000400* TRDEXEC FROM THE ORDERS-IN FEED.  CLIENT-ORDER-ID MAY BE
000500* BLANK (NO IDEMPOTENCY KEY SUPPLIED BY THE CALLER).
000600*
000700* MAINTENANCE
000800*   08/04/01  LDK  ORIGINAL LAYOUT, BUILT ALONGSIDE THE TRADE
000900*                  LEDGER CLIENT-ORDER-ID COLUMN (REQ SPT-0498).
001000*****************************************************************
001100 01  OR-ORDER-RECORD.
001200     05  OR-USER-ID                  PIC 9(09).
001300     05  OR-SYMBOL                   PIC X(20).
001400     05  OR-SIDE                     PIC X(04).
001500         88  OR-SIDE-IS-BUY          VALUE "BUY ".
001600         88  OR-SIDE-IS-SELL         VALUE "SELL".
001700     05  OR-QUANTITY                 PIC S9(10)V9(08).
001800     05  OR-CLIENT-ORDER-ID          PIC X(50).
001900     05  FILLER                      PIC X(09).
