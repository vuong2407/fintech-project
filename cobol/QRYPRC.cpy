000100*****************************************************************
000200* QRYPRC.cpy
000300* LATEST PRICE QUERY REQUEST  -  ONE LINE PER LOOKUP, READ BY
000400* PRCLATQ.
000500*
000600* MAINTENANCE
000700*   11/02/90  RWH  ORIGINAL LAYOUT.
000800*****************************************************************
000900 01  QP-REQUEST-RECORD.
001000     05  QP-SYMBOL                   PIC X(20).
001100     05  FILLER                      PIC X(10).
