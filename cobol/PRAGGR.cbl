000100*****************************************************************
000200*  (c) 1989,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
000300* #ident "@(#) stockapp/spot/PRAGGR.cbl  $Revision: 1.9 $"
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     PRAGGR.
000700 AUTHOR.         R W HANLEY.
000800 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
000900 DATE-WRITTEN.   11/02/1990.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300* CHANGE LOG
001400*   11/02/90  RWH  ORIGINAL - COLLAPSE BINANCE/HUOBI TICKS INTO
001500*                  ONE BEST-BID/BEST-ASK ROW PER FUND.
001600*   04/30/91  RWH  MISSING-SYMBOL CASE NOW SKIPS INSTEAD OF
001700*                  ABENDING THE RUN (REQ SPT-0099).
001800*   09/03/91  RWH  SUPPORTED-SYMBOLS TABLE PULLED OUT OF LINE SO
001900*                  OPS CAN SEE THE UNIVERSE AT A GLANCE (REQ
002000*                  SPT-0114).
002100*   04/22/94  LDK  TIMESTAMP NOW CARRIES DATE AND TIME SEPARATELY
002200*                  PER DP STANDARDS MEMO 94-07.
002300*   06/19/96  LDK  BID/ASK WIDENED TO S9(12)V9(08) TO MATCH THE
002400*                  NEW QUOTE PRECISION STANDARD (REQ SPT-0390).
002500*   01/08/99  TCM  Y2K REMEDIATION - TIMESTAMP DATE WIDENED TO
002600*                  CCYYMMDD THROUGHOUT.
002700*   03/11/02  LDK  CROSSED-MARKET (BID OVER ASK) NO LONGER STOPS
002800*                  THE WRITE - FLAG AND CONTINUE (REQ SPT-0512).
002900*   08/19/02  LDK  ADDED RUN SUMMARY COUNTS TO SYSOUT FOR THE
003000*                  OVERNIGHT BATCH LOG (REQ SPT-0540).
003100*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
003200*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
003300*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
003400*                  QUOTE TABLE SIZE CONSTANT IS NOW A 77-LEVEL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800     SOURCE-COMPUTER.  USL-486.
003900     OBJECT-COMPUTER.  USL-486.
004000*
004100 INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300         SELECT SRCQUOTE-FILE ASSIGN TO "SRCQ.DAT"
004400             ORGANIZATION IS LINE SEQUENTIAL
004500             STATUS IS SQ-FILE-STATUS.
004600*
004700         SELECT AGGRPRICE-FILE ASSIGN TO "PRICEQ.IT"
004800             ORGANIZATION IS RELATIVE
004900             ACCESS IS DYNAMIC
005000             RELATIVE KEY IS AP-RELATIVE-KEY
005100             STATUS IS AP-FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SRCQUOTE-FILE
005600     RECORD CONTAINS 100 CHARACTERS
005700     RECORDING MODE IS F.
005800 COPY QUOTE.
005900*
006000 FD  AGGRPRICE-FILE
006100     RECORD CONTAINS 100 CHARACTERS
006200     RECORDING MODE IS F.
006300 COPY PRICE.
006400*
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700* FILE STATUS  -  SAME TWO-BYTE SPLIT THE SHOP USES EVERYWHERE
006800*****************************************************************
006900 01  SQ-FILE-STATUS.
007000     05  SQ-STATUS-1             PIC X.
007100     05  SQ-STATUS-2             PIC X.
007200 01  AP-FILE-STATUS.
007300     05  AP-STATUS-1             PIC X.
007400     05  AP-STATUS-2             PIC X.
007500 01  AP-RELATIVE-KEY             PIC 9(09)  COMP.
007600*****************************************************************
007700* SUPPORTED-SYMBOLS  -  THE FIXED UNIVERSE, BR-PA-6
007800*****************************************************************
007900 01  SUPPORTED-SYMBOL-TABLE.
008000     05  FILLER                  PIC X(20) VALUE "BTCUSDT".
008100     05  FILLER                  PIC X(20) VALUE "ETHUSDT".
008200 01  SUPPORTED-SYMBOLS REDEFINES SUPPORTED-SYMBOL-TABLE.
008300     05  SS-ENTRY OCCURS 2 TIMES
008400         INDEXED BY SS-IDX.
008500         10  SS-SYMBOL           PIC X(20).
008600*****************************************************************
008700* IN-MEMORY QUOTE TABLE  -  SOURCE-QUOTE ROWS LOADED FROM THE
008800* COMBINED FEED, GROUPED BY SYMBOL AT REDUCTION TIME
008900*****************************************************************
009000 77  QUOTE-TABLE-MAX             PIC 9(05)  COMP VALUE 2000.
009100 01  QUOTE-TABLE-COUNT           PIC 9(05)  COMP VALUE ZERO.
009200 01  QUOTE-WORK-AREA.
009300     05  QUOTE-ENTRY OCCURS 2000 TIMES
009400         INDEXED BY QT-IDX.
009500         10  QT-SYMBOL           PIC X(20).
009600         10  QT-BID-PRESENT      PIC X(01).
009700         10  QT-BID-AMOUNT       PIC S9(12)V9(08).
009800         10  QT-ASK-PRESENT      PIC X(01).
009900         10  QT-ASK-AMOUNT       PIC S9(12)V9(08).
010000*****************************************************************
010100* REDUCTION WORK FIELDS
010200*****************************************************************
010300 01  WRK-BEST-BID                PIC S9(12)V9(08).
010400 01  WRK-BEST-ASK                PIC S9(12)V9(08).
010500 01  WRK-BID-FOUND-SW            PIC X(01).
010600     88  WRK-BID-WAS-FOUND       VALUE "Y".
010700     88  WRK-BID-NOT-FOUND       VALUE "N".
010800 01  WRK-ASK-FOUND-SW            PIC X(01).
010900     88  WRK-ASK-WAS-FOUND       VALUE "Y".
011000     88  WRK-ASK-NOT-FOUND       VALUE "N".
011100 01  WRK-SYMBOL-HAS-QUOTES-SW    PIC X(01).
011200     88  WRK-SYMBOL-HAS-QUOTES   VALUE "Y".
011300     88  WRK-SYMBOL-NO-QUOTES    VALUE "N".
011400 01  WRK-NEXT-PRICE-ID           PIC 9(09)  COMP VALUE ZERO.
011500 01  WRK-NEXT-RELATIVE-KEY       PIC 9(09)  COMP VALUE ZERO.
011600*****************************************************************
011700* TODAYS-DATE  -  RUN TIMESTAMP, REDEFINED INTO CCYY/MM/DD SO
011800* THE AGGREGATED-PRICE ROW CAN BE STAMPED WITHOUT A SEPARATE
011900* EDIT STEP (MATCHES THE DATE-BREAKOUT HABIT IN PRICE.cpy)
012000*****************************************************************
012100 01  TODAYS-DATE-TIME.
012200     05  TODAYS-DATE             PIC 9(08).
012300     05  TODAYS-TIME             PIC 9(06).
012400 01  TODAYS-DATE-R REDEFINES TODAYS-DATE-TIME.
012500     05  TD-CCYY                 PIC 9(04).
012600     05  TD-MM                   PIC 9(02).
012700     05  TD-DD                   PIC 9(02).
012800     05  TD-HH                   PIC 9(02).
012900     05  TD-MN                   PIC 9(02).
013000     05  TD-SS                   PIC 9(02).
013100*****************************************************************
013200* RUN COUNTERS - REPORTED TO SYSOUT AS THE BATCH SUMMARY
013300*****************************************************************
013400 01  CNT-SYMBOLS-AGGREGATED      PIC 9(05)  COMP VALUE ZERO.
013500 01  CNT-SYMBOLS-SKIPPED         PIC 9(05)  COMP VALUE ZERO.
013600 01  CNT-QUOTES-READ             PIC 9(07)  COMP VALUE ZERO.
013700*****************************************************************
013800* LOG MESSAGE DEFINITIONS - SHOP STANDARD LOGMSG/LOGMSG-ERR PAIR
013900*****************************************************************
014000 01  LOGMSG.
014100     05  FILLER                  PIC X(09) VALUE "PRAGGR =>".
014200     05  LOGMSG-TEXT             PIC X(60).
014300 01  LOGMSG-ERR.
014400     05  FILLER                  PIC X(13) VALUE "PRAGGR ERR =>".
014500     05  LOG-ERR-ROUTINE         PIC X(10).
014600     05  FILLER                  PIC X(15)
014700         VALUE " FAILED STATUS ".
014800     05  LOG-ERR-STATUS          PIC X(02).
014900 01  AM-I-DONE-SW                PIC X(01).
015000     88  NO-MORE-QUOTES          VALUE "Y".
015100     88  MORE-QUOTES-COME        VALUE "N".
015200*
015300 PROCEDURE DIVISION.
015400*****************************************************************
015500 START-PRAGGR.
015600     MOVE "N" TO AM-I-DONE-SW.
015700     MOVE "RUN STARTED" TO LOGMSG-TEXT.
015800     PERFORM DO-USERLOG.
015900     ACCEPT TODAYS-DATE FROM DATE YYYYMMDD.
016000     ACCEPT TODAYS-TIME FROM TIME.
016100     OPEN INPUT SRCQUOTE-FILE.
016200     IF SQ-STATUS-1 NOT = "0"
016300         MOVE "OPEN SRCQUOTE" TO LOG-ERR-ROUTINE
016400         MOVE SQ-FILE-STATUS TO LOG-ERR-STATUS
016500         PERFORM DO-USERLOG-ERR
016600         PERFORM A-999-EXIT.
016700     OPEN I-O AGGRPRICE-FILE.
016800     IF AP-STATUS-1 = "3"
016900         OPEN OUTPUT AGGRPRICE-FILE
017000         CLOSE AGGRPRICE-FILE
017100         OPEN I-O AGGRPRICE-FILE.
017200     PERFORM P100-LOAD-QUOTES THRU P100-EXIT.
017300     IF QUOTE-TABLE-COUNT = ZERO
017400         MOVE "NO QUOTES ON THE FEED - RUN STOPPED, BR-PA-5"
017500             TO LOGMSG-TEXT
017600         PERFORM DO-USERLOG
017700         PERFORM A-999-EXIT.
017800     PERFORM P190-FIND-NEXT-PRICE-ID THRU P190-EXIT.
017900     PERFORM P200-AGGREGATE-SYMBOLS
018000         VARYING SS-IDX FROM 1 BY 1
018100         UNTIL SS-IDX > 2.
018200     PERFORM P900-SUMMARY THRU P900-EXIT.
018300     CLOSE SRCQUOTE-FILE.
018400     CLOSE AGGRPRICE-FILE.
018500     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
018600     PERFORM DO-USERLOG.
018700     STOP RUN.
018800*****************************************************************
018900*  P100  -  READ THE COMBINED FEED INTO THE IN-MEMORY TABLE
019000*****************************************************************
019100 P100-LOAD-QUOTES.
019200     READ SRCQUOTE-FILE INTO SQ-QUOTE-RECORD
019300         AT END
019400             MOVE "Y" TO AM-I-DONE-SW
019500             GO TO P100-EXIT.
019600     PERFORM P105-STORE-QUOTE THRU P105-EXIT.
019700     GO TO P100-LOAD-QUOTES.
019800 P100-EXIT.
019900     EXIT.
020000*
020100 P105-STORE-QUOTE.
020200     IF QUOTE-TABLE-COUNT NOT LESS THAN QUOTE-TABLE-MAX
020300         MOVE "QUOTE TABLE FULL - ROW DROPPED" TO LOGMSG-TEXT
020400         PERFORM DO-USERLOG
020500         GO TO P105-EXIT.
020600     ADD 1 TO QUOTE-TABLE-COUNT.
020700     ADD 1 TO CNT-QUOTES-READ.
020800     SET QT-IDX TO QUOTE-TABLE-COUNT.
020900     MOVE SQ-SYMBOL        TO QT-SYMBOL (QT-IDX).
021000     MOVE SQ-BID-PRESENT   TO QT-BID-PRESENT (QT-IDX).
021100     MOVE SQ-BID-AMOUNT    TO QT-BID-AMOUNT (QT-IDX).
021200     MOVE SQ-ASK-PRESENT   TO QT-ASK-PRESENT (QT-IDX).
021300     MOVE SQ-ASK-AMOUNT    TO QT-ASK-AMOUNT (QT-IDX).
021400 P105-EXIT.
021500     EXIT.
021600*****************************************************************
021700*  P190  -  FIND THE NEXT PRICE-ID BY READING THE HIGHEST
021800*  RELATIVE RECORD NUMBER ALREADY ON FILE (HISTORY IS
021900*  APPEND-ONLY SO THE HIGHEST RECORD NUMBER IS THE LAST ROW)
022000*****************************************************************
022100 P190-FIND-NEXT-PRICE-ID.
022200     MOVE 1 TO AP-RELATIVE-KEY.
022300 P190-READ-LOOP.
022400     READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
022500         INVALID KEY GO TO P190-EXIT.
022600     MOVE AP-PRICE-ID TO WRK-NEXT-PRICE-ID.
022700     MOVE AP-RELATIVE-KEY TO WRK-NEXT-RELATIVE-KEY.
022800     ADD 1 TO AP-RELATIVE-KEY.
022900     GO TO P190-READ-LOOP.
023000 P190-EXIT.
023100     EXIT.
023200*****************************************************************
023300*  P200  -  ONE PASS PER SUPPORTED SYMBOL (BR-PA-6)
023400*****************************************************************
023500 P200-AGGREGATE-SYMBOLS.
023600     MOVE "N" TO WRK-SYMBOL-HAS-QUOTES-SW.
023700     MOVE "N" TO WRK-BID-FOUND-SW.
023800     MOVE "N" TO WRK-ASK-FOUND-SW.
023900     MOVE ZERO TO WRK-BEST-BID.
024000     MOVE ZERO TO WRK-BEST-ASK.
024100     PERFORM P210-FIND-BEST-BID-ASK
024200         VARYING QT-IDX FROM 1 BY 1
024300         UNTIL QT-IDX > QUOTE-TABLE-COUNT.
024400     IF WRK-SYMBOL-NO-QUOTES
024500         MOVE SS-SYMBOL (SS-IDX) TO LOGMSG-TEXT
024600         MOVE "NO QUOTES FOR SYMBOL - SKIPPED, BR-PA-3"
024700             TO LOGMSG-TEXT (21:40)
024800         PERFORM DO-USERLOG
024900         ADD 1 TO CNT-SYMBOLS-SKIPPED
025000         GO TO P200-EXIT.
025100     IF WRK-BID-NOT-FOUND OR WRK-ASK-NOT-FOUND
025200         MOVE SS-SYMBOL (SS-IDX) TO LOGMSG-TEXT
025300         MOVE "NO BID OR NO ASK PRESENT - SYMBOL SKIPPED"
025400             TO LOGMSG-TEXT (21:42)
025500         PERFORM DO-USERLOG
025600         ADD 1 TO CNT-SYMBOLS-SKIPPED
025700         GO TO P200-EXIT.
025800     IF WRK-BEST-BID > WRK-BEST-ASK
025900         MOVE SS-SYMBOL (SS-IDX) TO LOGMSG-TEXT
026000         MOVE "WARNING - CROSSED MARKET, BR-PA-4"
026100             TO LOGMSG-TEXT (21:34)
026200         PERFORM DO-USERLOG.
026300     PERFORM P220-WRITE-PRICE-ROW THRU P220-EXIT.
026400     ADD 1 TO CNT-SYMBOLS-AGGREGATED.
026500 P200-EXIT.
026600     EXIT.
026700*****************************************************************
026800*  P210  -  BR-PA-1 (MAX BID) AND BR-PA-2 (MIN ASK) OVER THE
026900*  QUOTE TABLE FOR THE CURRENT SUPPORTED SYMBOL
027000*****************************************************************
027100 P210-FIND-BEST-BID-ASK.
027200     IF QT-SYMBOL (QT-IDX) NOT = SS-SYMBOL (SS-IDX)
027300         GO TO P210-EXIT.
027400     MOVE "Y" TO WRK-SYMBOL-HAS-QUOTES-SW.
027500     IF QT-BID-PRESENT (QT-IDX) = "Y"
027600         IF WRK-BID-NOT-FOUND
027700             MOVE QT-BID-AMOUNT (QT-IDX) TO WRK-BEST-BID
027800             MOVE "Y" TO WRK-BID-FOUND-SW
027900         ELSE
028000             IF QT-BID-AMOUNT (QT-IDX) > WRK-BEST-BID
028100                 MOVE QT-BID-AMOUNT (QT-IDX) TO WRK-BEST-BID.
028200     IF QT-ASK-PRESENT (QT-IDX) = "Y"
028300         IF WRK-ASK-NOT-FOUND
028400             MOVE QT-ASK-AMOUNT (QT-IDX) TO WRK-BEST-ASK
028500             MOVE "Y" TO WRK-ASK-FOUND-SW
028600         ELSE
028700             IF QT-ASK-AMOUNT (QT-IDX) < WRK-BEST-ASK
028800                 MOVE QT-ASK-AMOUNT (QT-IDX) TO WRK-BEST-ASK.
028900 P210-EXIT.
029000     EXIT.
029100*****************************************************************
029200*  P220  -  WRITE ONE AGGREGATED-PRICE ROW - APPEND, NEVER A
029300*  REWRITE (THIS IS INSERT-ONLY HISTORY)
029400*****************************************************************
029500 P220-WRITE-PRICE-ROW.
029600     ADD 1 TO WRK-NEXT-PRICE-ID.
029700     ADD 1 TO WRK-NEXT-RELATIVE-KEY.
029800     MOVE WRK-NEXT-RELATIVE-KEY TO AP-RELATIVE-KEY.
029900     MOVE WRK-NEXT-PRICE-ID  TO AP-PRICE-ID.
030000     MOVE SS-SYMBOL (SS-IDX) TO AP-SYMBOL.
030100     MOVE WRK-BEST-BID       TO AP-BEST-BID.
030200     MOVE WRK-BEST-ASK       TO AP-BEST-ASK.
030300     MOVE TODAYS-DATE        TO AP-TS-DATE.
030400     MOVE TODAYS-TIME        TO AP-TS-TIME.
030500     IF WRK-BEST-BID > WRK-BEST-ASK
030600         MOVE "Y" TO AP-CROSSED-FLAG
030700     ELSE
030800         MOVE "N" TO AP-CROSSED-FLAG.
030900     WRITE AP-PRICE-RECORD.
031000     IF AP-STATUS-1 NOT = "0"
031100         MOVE "WRITE AGGRPRICE" TO LOG-ERR-ROUTINE
031200         MOVE AP-FILE-STATUS TO LOG-ERR-STATUS
031300         PERFORM DO-USERLOG-ERR.
031400 P220-EXIT.
031500     EXIT.
031600*****************************************************************
031700*  P900  -  BATCH RUN SUMMARY TO SYSOUT
031800*****************************************************************
031900 P900-SUMMARY.
032000     MOVE SPACES TO LOGMSG-TEXT.
032100     STRING "QUOTES READ="       DELIMITED BY SIZE
032200            CNT-QUOTES-READ      DELIMITED BY SIZE
032300            " AGGREGATED="       DELIMITED BY SIZE
032400            CNT-SYMBOLS-AGGREGATED DELIMITED BY SIZE
032500            " SKIPPED="          DELIMITED BY SIZE
032600            CNT-SYMBOLS-SKIPPED  DELIMITED BY SIZE
032700            INTO LOGMSG-TEXT.
032800     PERFORM DO-USERLOG.
032900 P900-EXIT.
033000     EXIT.
033100*****************************************************************
033200*  ABNORMAL EXIT - NO WRITES HAVE OCCURRED
033300*****************************************************************
033400 A-999-EXIT.
033500     IF SQ-STATUS-1 = "0"
033600         CLOSE SRCQUOTE-FILE.
033700     MOVE "RUN ENDED WITHOUT AGGREGATING" TO LOGMSG-TEXT.
033800     PERFORM DO-USERLOG.
033900     STOP RUN.
034000*****************************************************************
034100*  LOG PARAGRAPHS - THE SHOP RUNS DISPLAY TO SYSOUT NOW THAT
034200*  THIS STEP IS A STAND-ALONE BATCH RUN, NOT A TUXEDO SERVICE
034300*****************************************************************
034400 DO-USERLOG.
034500     DISPLAY LOGMSG UPON CONSOLE.
034600 DO-USERLOG-ERR.
034700     DISPLAY LOGMSG-ERR UPON CONSOLE.
