000100*****************************************************************
000200*  (c) 1990,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
000300* #ident "@(#) stockapp/spot/WALBALQ.cbl  $Revision: 1.6 $"
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     WALBALQ.
000700 AUTHOR.         R W HANLEY.
000800 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
000900 DATE-WRITTEN.   11/08/1990.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300* CHANGE LOG
001400*   11/08/90  RWH  ORIGINAL - ONE BALANCE LOOKUP PER CARD IMAGE,
001500*                  CARRIED OVER FROM THE OLD FUND-PRICE INQUIRY
001600*                  SCREEN SHAPE.
001700*   09/03/91  RWH  ADDED THE ALL-CURRENCIES SWITCH SO A SINGLE
001800*                  REQUEST CAN LIST EVERY BALANCE A CUSTOMER
001900*                  HOLDS (REQ SPT-0114).
002000*   01/08/99  TCM  Y2K: NO DATE FIELDS IN THIS PROGRAM - REVIEWED
002100*                  AND PASSED, NO CHANGE REQUIRED.
002200*   03/11/02  LDK  ADDED THE TRAILING-ZERO DISPLAY STRIP SO THE
002300*                  OVERNIGHT RECONCILIATION REPORT QUITS SHOWING
002400*                  "0.50000000" (REQ SPT-0512).  NOT-FOUND IS NOW
002500*                  REPORTED SEPARATE FROM A ZERO BALANCE.
002600*   08/20/02  LDK  LOOKUP RETURN CODE CHANGED BACK TO THE 77-LEVEL
002700*                  REC-FOUND/REC-NOT-FOUND PAIR THE REST OF THE
002800*                  SHOP USES, IN PLACE OF THE LOCAL Y/N SWITCH
002900*                  (REQ SPT-0549).
003000*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
003100*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
003200*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
003300*                  WALLET INDEX TABLE SIZE CONSTANT IS NOW A
003400*                  77-LEVEL.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800     SOURCE-COMPUTER.  USL-486.
003900     OBJECT-COMPUTER.  USL-486.
004000*
004100 INPUT-OUTPUT SECTION.
004200     FILE-CONTROL.
004300         SELECT REQUEST-FILE ASSIGN TO "WALQ.DAT"
004400             ORGANIZATION IS LINE SEQUENTIAL
004500             STATUS IS RQ-FILE-STATUS.
004600*
004700         SELECT WALLET-FILE ASSIGN TO "WALLET.IT"
004800             ORGANIZATION IS RELATIVE
004900             ACCESS IS DYNAMIC
005000             RELATIVE KEY IS WL-RELATIVE-KEY
005100             STATUS IS WL-FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  REQUEST-FILE
005600     RECORD CONTAINS 30 CHARACTERS
005700     RECORDING MODE IS F.
005800 COPY QRYWAL.
005900*
006000 FD  WALLET-FILE
006100     RECORD CONTAINS 90 CHARACTERS
006200     RECORDING MODE IS F.
006300 COPY WALLET.
006400*
006500 WORKING-STORAGE SECTION.
006600 01  RQ-FILE-STATUS.
006700     05  RQ-STATUS-1                 PIC X.
006800     05  RQ-STATUS-2                 PIC X.
006900 01  RQ-FILE-STATUS-COMBINED REDEFINES RQ-FILE-STATUS
007000                                      PIC X(02).
007100 01  WL-FILE-STATUS.
007200     05  WL-STATUS-1                 PIC X.
007300     05  WL-STATUS-2                 PIC X.
007400 01  WL-FILE-STATUS-COMBINED REDEFINES WL-FILE-STATUS
007500                                      PIC X(02).
007600 01  WL-RELATIVE-KEY                 PIC 9(09)  COMP.
007700*****************************************************************
007800* IN-MEMORY (USER-ID,CURRENCY) -> RELATIVE-KEY INDEX, BUILT BY A
007900* FULL SCAN AT OPEN TIME - RELATIVE FILES CARRY NO ISAM KEY
008000*****************************************************************
008100 77  WALLET-INDEX-MAX                PIC 9(05)  COMP VALUE 1000.
008200 01  WALLET-INDEX-COUNT              PIC 9(05)  COMP VALUE ZERO.
008300 01  WALLET-INDEX-AREA.
008400     05  WALLET-INDEX-ENTRY OCCURS 1000 TIMES
008500         INDEXED BY WI-IDX.
008600         10  WI-USER-ID              PIC 9(09).
008700         10  WI-CURRENCY             PIC X(10).
008800         10  WI-RELATIVE-KEY         PIC 9(09)  COMP.
008900*****************************************************************
009000* BALANCE DISPLAY-NORMALIZATION WORK AREA (BR-WB-1)
009100*****************************************************************
009200 01  WRK-BALANCE-COPY                PIC 9(12)V9(08).
009300 01  WRK-BALANCE-SPLIT REDEFINES WRK-BALANCE-COPY.
009400     05  WRK-BAL-INT                 PIC 9(12).
009500     05  WRK-BAL-FRAC                PIC 9(08).
009600 01  WRK-BAL-INT-EDIT                PIC Z(11)9.
009700 01  WRK-FRAC-SCAN-POS               PIC 9(02)  COMP.
009800 01  WRK-FRAC-LEN                    PIC 9(02)  COMP.
009900 01  WRK-DISPLAY-LINE                PIC X(30).
010000 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
010100 01  WRK-ANY-MATCH-SWITCH            PIC X(01).
010200     88  WRK-ANY-MATCHED               VALUE "Y".
010300     88  WRK-NONE-MATCHED              VALUE "N".
010400*****************************************************************
010500* RUN COUNTERS
010600*****************************************************************
010700 01  CNT-REQUESTS-READ               PIC 9(07)  COMP VALUE ZERO.
010800 01  CNT-LINES-REPORTED              PIC 9(07)  COMP VALUE ZERO.
010900 01  CNT-NOT-FOUND                   PIC 9(07)  COMP VALUE ZERO.
011000*****************************************************************
011100* LOG MESSAGE DEFINITIONS
011200*****************************************************************
011300 01  LOGMSG.
011400     05  FILLER                      PIC X(10) VALUE "WALBALQ =>".
011500     05  LOGMSG-TEXT                 PIC X(60).
011600 01  LOGMSG-ERR.
011700     05  FILLER                      PIC X(14)
011800         VALUE "WALBALQ ERR =>".
011900     05  LOG-ERR-ROUTINE             PIC X(10).
012000     05  FILLER                      PIC X(15)
012100         VALUE " FAILED STATUS ".
012200     05  LOG-ERR-STATUS              PIC X(02).
012300 01  AM-I-DONE-SW                    PIC X(01).
012400     88  NO-MORE-REQUESTS             VALUE "Y".
012500     88  MORE-REQUESTS-COME           VALUE "N".
012600*
012700 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
012800 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
012900*
013000 PROCEDURE DIVISION.
013100*****************************************************************
013200 START-WALBALQ.
013300     MOVE "N" TO AM-I-DONE-SW.
013400     MOVE "RUN STARTED" TO LOGMSG-TEXT.
013500     PERFORM DO-USERLOG.
013600     OPEN INPUT REQUEST-FILE.
013700     OPEN INPUT WALLET-FILE.
013800     IF RQ-STATUS-1 NOT = "0"
013900         MOVE "OPEN REQUEST-FILE" TO LOG-ERR-ROUTINE
014000         MOVE RQ-FILE-STATUS TO LOG-ERR-STATUS
014100         PERFORM DO-USERLOG-ERR
014200         PERFORM A-999-EXIT.
014300     PERFORM P050-BUILD-WALLET-INDEX THRU P050-EXIT.
014400     PERFORM P100-READ-REQUEST THRU P100-EXIT
014500         UNTIL NO-MORE-REQUESTS.
014600     PERFORM P900-SUMMARY THRU P900-EXIT.
014700     CLOSE REQUEST-FILE.
014800     CLOSE WALLET-FILE.
014900     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
015000     PERFORM DO-USERLOG.
015100     STOP RUN.
015200*****************************************************************
015300*  P050  -  LOAD (USER-ID,CURRENCY) -> RELATIVE-KEY WALLET INDEX
015400*****************************************************************
015500 P050-BUILD-WALLET-INDEX.
015600     MOVE 1 TO WL-RELATIVE-KEY.
015700 P050-LOOP.
015800     READ WALLET-FILE INTO WL-WALLET-RECORD
015900         INVALID KEY GO TO P050-EXIT.
016000     IF WALLET-INDEX-COUNT < WALLET-INDEX-MAX
016100         ADD 1 TO WALLET-INDEX-COUNT
016200         SET WI-IDX TO WALLET-INDEX-COUNT
016300         MOVE WL-USER-ID TO WI-USER-ID (WI-IDX)
016400         MOVE WL-CURRENCY TO WI-CURRENCY (WI-IDX)
016500         MOVE WL-RELATIVE-KEY TO WI-RELATIVE-KEY (WI-IDX).
016600     ADD 1 TO WL-RELATIVE-KEY.
016700     GO TO P050-LOOP.
016800 P050-EXIT.
016900     EXIT.
017000*****************************************************************
017100*  P100  -  READ ONE QUERY LINE AND REPORT IT
017200*****************************************************************
017300 P100-READ-REQUEST.
017400     READ REQUEST-FILE INTO QW-REQUEST-RECORD
017500         AT END
017600             MOVE "Y" TO AM-I-DONE-SW
017700             GO TO P100-EXIT.
017800     ADD 1 TO CNT-REQUESTS-READ.
017900     IF QW-ALL-CURRENCIES
018000         PERFORM P105-REPORT-ALL-CURRENCIES THRU P105-EXIT
018100     ELSE
018200         PERFORM P110-LOOKUP-WALLET THRU P110-EXIT
018300         IF WRK-RETURN-CODE = REC-FOUND
018400             PERFORM P120-NORMALIZE-DISPLAY THRU P120-EXIT
018500         ELSE
018600             ADD 1 TO CNT-NOT-FOUND
018700         END-IF
018800         PERFORM P130-REPORT-LINE THRU P130-EXIT.
018900 P100-EXIT.
019000     EXIT.
019100*****************************************************************
019200*  P105  -  ALL-CURRENCIES REQUEST - ONE LINE PER WALLET ROW
019300*  THE CUSTOMER HOLDS
019400*****************************************************************
019500 P105-REPORT-ALL-CURRENCIES.
019600     MOVE "N" TO WRK-ANY-MATCH-SWITCH.
019700     SET WI-IDX TO 1.
019800 P105-LOOP.
019900     IF WI-IDX > WALLET-INDEX-COUNT
020000         GO TO P105-CHECK-ANY.
020100     IF WI-USER-ID (WI-IDX) = QW-USER-ID
020200         SET WRK-ANY-MATCHED TO TRUE
020300         MOVE WI-CURRENCY (WI-IDX) TO QW-CURRENCY
020400         MOVE WI-RELATIVE-KEY (WI-IDX) TO WL-RELATIVE-KEY
020500         MOVE REC-FOUND TO WRK-RETURN-CODE
020600         READ WALLET-FILE INTO WL-WALLET-RECORD
020700             INVALID KEY MOVE REC-NOT-FOUND TO WRK-RETURN-CODE
020800         END-READ
020900         IF WRK-RETURN-CODE = REC-FOUND
021000             PERFORM P120-NORMALIZE-DISPLAY THRU P120-EXIT
021100             PERFORM P130-REPORT-LINE THRU P130-EXIT
021200         END-IF.
021300     SET WI-IDX UP BY 1.
021400     GO TO P105-LOOP.
021500 P105-CHECK-ANY.
021600     IF WRK-NONE-MATCHED
021700         ADD 1 TO CNT-NOT-FOUND
021800         MOVE SPACES TO WRK-DISPLAY-LINE
021900         STRING "USER " DELIMITED BY SIZE
022000                QW-USER-ID DELIMITED BY SIZE
022100                " - NO WALLETS ON FILE" DELIMITED BY SIZE
022200                INTO WRK-DISPLAY-LINE
022300         MOVE WRK-DISPLAY-LINE TO LOGMSG-TEXT (1:30)
022400         MOVE SPACES TO LOGMSG-TEXT (31:30)
022500         PERFORM DO-USERLOG
022600         ADD 1 TO CNT-LINES-REPORTED.
022700 P105-EXIT.
022800     EXIT.
022900*****************************************************************
023000*  P110  -  SINGLE-CURRENCY LOOKUP AGAINST THE IN-MEMORY INDEX
023100*****************************************************************
023200 P110-LOOKUP-WALLET.
023300     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
023400     SET WI-IDX TO 1.
023500     SEARCH WALLET-INDEX-ENTRY
023600         AT END
023700             NEXT SENTENCE
023800         WHEN WI-USER-ID (WI-IDX) = QW-USER-ID
023900             AND WI-CURRENCY (WI-IDX) = QW-CURRENCY
024000             MOVE WI-RELATIVE-KEY (WI-IDX) TO WL-RELATIVE-KEY
024100             READ WALLET-FILE INTO WL-WALLET-RECORD
024200                 INVALID KEY NEXT SENTENCE
024300             END-READ
024400             MOVE REC-FOUND TO WRK-RETURN-CODE.
024500 P110-EXIT.
024600     EXIT.
024700*****************************************************************
024800*  P120  -  BR-WB-1 TRAILING-ZERO DISPLAY NORMALIZATION
024900*****************************************************************
025000 P120-NORMALIZE-DISPLAY.
025100     MOVE WL-BALANCE TO WRK-BALANCE-COPY.
025200     MOVE WRK-BAL-INT TO WRK-BAL-INT-EDIT.
025300     MOVE 8 TO WRK-FRAC-SCAN-POS.
025400     MOVE ZERO TO WRK-FRAC-LEN.
025500 P120-SCAN-LOOP.
025600     IF WRK-FRAC-SCAN-POS = 0
025700         GO TO P120-EXIT.
025800     IF WRK-BAL-FRAC (WRK-FRAC-SCAN-POS:1) NOT = "0"
025900         MOVE WRK-FRAC-SCAN-POS TO WRK-FRAC-LEN
026000         GO TO P120-EXIT.
026100     SUBTRACT 1 FROM WRK-FRAC-SCAN-POS.
026200     GO TO P120-SCAN-LOOP.
026300 P120-EXIT.
026400     EXIT.
026500*****************************************************************
026600*  P130  -  BUILD AND EMIT ONE REPORT LINE
026700*****************************************************************
026800 P130-REPORT-LINE.
026900     MOVE SPACES TO WRK-DISPLAY-LINE.
027000     IF WRK-RETURN-CODE = REC-FOUND
027100         IF WRK-FRAC-LEN > 0
027200             STRING WRK-BAL-INT-EDIT DELIMITED BY SIZE
027300                    "."                DELIMITED BY SIZE
027400                    WRK-BAL-FRAC (1:WRK-FRAC-LEN)
027500                        DELIMITED BY SIZE
027600                    INTO WRK-DISPLAY-LINE
027700         ELSE
027800             STRING WRK-BAL-INT-EDIT DELIMITED BY SIZE
027900                    INTO WRK-DISPLAY-LINE
028000         END-IF
028100     ELSE
028200         MOVE "NOT FOUND" TO WRK-DISPLAY-LINE.
028300     MOVE SPACES TO LOGMSG-TEXT.
028400     STRING "USER "     DELIMITED BY SIZE
028500            QW-USER-ID  DELIMITED BY SIZE
028600            " "         DELIMITED BY SIZE
028700            QW-CURRENCY DELIMITED BY SIZE
028800            " = "       DELIMITED BY SIZE
028900            WRK-DISPLAY-LINE DELIMITED BY SIZE
029000            INTO LOGMSG-TEXT.
029100     PERFORM DO-USERLOG.
029200     ADD 1 TO CNT-LINES-REPORTED.
029300 P130-EXIT.
029400     EXIT.
029500*****************************************************************
029600*  P900  -  BATCH RUN SUMMARY TO SYSOUT
029700*****************************************************************
029800 P900-SUMMARY.
029900     MOVE SPACES TO LOGMSG-TEXT.
030000     STRING "REQUESTS="      DELIMITED BY SIZE
030100            CNT-REQUESTS-READ DELIMITED BY SIZE
030200            " LINES="        DELIMITED BY SIZE
030300            CNT-LINES-REPORTED DELIMITED BY SIZE
030400            " NOT-FOUND="    DELIMITED BY SIZE
030500            CNT-NOT-FOUND    DELIMITED BY SIZE
030600            INTO LOGMSG-TEXT.
030700     PERFORM DO-USERLOG.
030800 P900-EXIT.
030900     EXIT.
031000*****************************************************************
031100*  ABNORMAL EXIT - REQUEST FILE WOULD NOT OPEN
031200*****************************************************************
031300 A-999-EXIT.
031400     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
031500     PERFORM DO-USERLOG.
031600     STOP RUN.
031700*****************************************************************
031800*  LOG PARAGRAPHS
031900*****************************************************************
032000 DO-USERLOG.
032100     DISPLAY LOGMSG UPON CONSOLE.
032200 DO-USERLOG-ERR.
032300     DISPLAY LOGMSG-ERR UPON CONSOLE.
