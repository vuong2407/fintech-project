000100*****************************************************************
000200* WALLET.cpy
000300* WALLET-BALANCE MASTER RECORD  -  ONE ROW PER USER PER
000400* CURRENCY.  FILE IS ORGANIZED RELATIVE, RECORD NUMBER ASSIGNED
000500* AT SETUP TIME; THE CALLING PROGRAM BUILDS AN IN-MEMORY
000600* (USER-ID, CURRENCY) -> RELATIVE-RECORD-NUMBER TABLE AT OPEN.
000700*
000800* MAINTENANCE
000900*   02/14/89  RWH  ORIGINAL LAYOUT (ONE CURRENCY PER CUSTOMER).
001000*   09/03/91  RWH  MADE CURRENCY PART OF THE LOGICAL KEY SO A
001100*                  CUSTOMER CAN CARRY MORE THAN ONE BALANCE
001200*                  ROW (REQ SPT-0114).
001300*   01/08/99  TCM  Y2K: UPDATED-AT DATE WIDENED TO CCYYMMDD.
001400*   03/11/02  LDK  ADDED VERSION COUNTER FOR THE UPDATE-CLASH
001500*                  CHECK (REQ SPT-0512) - REWRITE IS REJECTED
001600*                  IF THE COUNTER MOVED SINCE THE ROW WAS READ.
001700*****************************************************************
001800 01  WL-WALLET-RECORD.
001900     05  WL-WALLET-ID                PIC 9(09).
002000     05  WL-USER-ID                  PIC 9(09).
002100     05  WL-CURRENCY                 PIC X(10).
002200     05  WL-BALANCE                  PIC S9(12)V9(08).
002300     05  WL-VERSION                  PIC 9(09).
002400     05  WL-UPDATED-AT.
002500         10  WL-UA-DATE              PIC 9(08).
002600         10  WL-UA-TIME              PIC 9(06).
002700     05  WL-UPDATED-AT-ALT REDEFINES WL-UPDATED-AT.
002800         10  WL-ALT-CCYY             PIC 9(04).
002900         10  WL-ALT-MM               PIC 9(02).
003000         10  WL-ALT-DD               PIC 9(02).
003100         10  WL-ALT-HHMMSS           PIC 9(06).
003200     05  WL-ROW-STATUS               PIC X(01).
003300         88  WL-ROW-ACTIVE           VALUE "Y".
003400         88  WL-ROW-UNUSED           VALUE "N".
003500     05  FILLER                      PIC X(18).
