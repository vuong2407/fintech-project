000100*****************************************************************
000200* PRICE.cpy
000300* AGGREGATED-PRICE MASTER RECORD  -  ONE ROW PER SYMBOL PER
000400* AGGREGATION RUN.  INSERT-ONLY HISTORY - NEVER REWRITTEN.
000500* FILE IS ORGANIZED RELATIVE; "LATEST FOR SYMBOL" IS RESOLVED
000600* BY THE CALLING PROGRAM'S IN-MEMORY SYMBOL INDEX, NOT BY A KEY
000700* ON THIS RECORD.
000800*
000900* MAINTENANCE
001000*   11/02/90  RWH  ORIGINAL LAYOUT (SINGLE BID/ASK PER FUND).
001100*   04/22/94  LDK  SPLIT TIMESTAMP INTO DATE/TIME PAIR PER DP
001200*                  STANDARDS MEMO 94-07.
001300*   01/08/99  TCM  Y2K: TIMESTAMP DATE WIDENED TO CCYYMMDD.
001400*   03/11/02  LDK  ADDED CROSSED-MARKET FLAG (REQ SPT-0512) - BID
001500*                  OVER ASK IS LOGGED BUT NO LONGER REJECTED.
001600*****************************************************************
001700 01  AP-PRICE-RECORD.
001800     05  AP-PRICE-ID                 PIC 9(09).
001900     05  AP-SYMBOL                   PIC X(20).
002000     05  AP-BEST-BID                 PIC S9(12)V9(08).
002100     05  AP-BEST-ASK                 PIC S9(12)V9(08).
002200     05  AP-TIMESTAMP.
002300         10  AP-TS-DATE              PIC 9(08).
002400         10  AP-TS-TIME              PIC 9(06).
002500     05  AP-TIMESTAMP-ALT REDEFINES AP-TIMESTAMP.
002600         10  AP-ALT-CCYY             PIC 9(04).
002700         10  AP-ALT-MM               PIC 9(02).
002800         10  AP-ALT-DD               PIC 9(02).
002900         10  AP-ALT-HH               PIC 9(02).
003000         10  AP-ALT-MN               PIC 9(02).
003100         10  AP-ALT-SS               PIC 9(02).
003200     05  AP-CROSSED-FLAG             PIC X(01).
003300         88  AP-MARKET-CROSSED       VALUE "Y".
003400         88  AP-MARKET-NORMAL        VALUE "N".
003500     05  FILLER                      PIC X(16).
