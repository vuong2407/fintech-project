000100*****************************************************************
000200* QRYWAL.cpy
000300* WALLET BALANCE QUERY REQUEST  -  ONE LINE PER LOOKUP, READ BY
000400* WALBALQ.  IF QW-ALL-CURRENCIES IS SET THE CURRENCY FIELD IS
000500* IGNORED AND EVERY WALLET ROW FOR THE USER IS REPORTED.
000600*
000700* MAINTENANCE
000800*   03/11/02  LDK  ORIGINAL LAYOUT (REQ SPT-0512).
000900*****************************************************************
001000 01  QW-REQUEST-RECORD.
001100     05  QW-USER-ID                  PIC 9(09).
001200     05  QW-CURRENCY                 PIC X(10).
001300     05  QW-ALL-SWITCH               PIC X(01).
001400         88  QW-ALL-CURRENCIES       VALUE "Y".
001500         88  QW-ONE-CURRENCY         VALUE "N".
001600     05  FILLER                      PIC X(10).
