000100*****************************************************************
000200* USERM.cpy
000300* USER MASTER RECORD  -  MINIMAL ACCOUNT-HOLDER LOOKUP, READ
000400* ONLY FROM THE SETTLEMENT SIDE.  FILE IS ORGANIZED RELATIVE,
000500* RECORD NUMBER = SLOT ASSIGNED AT ACCOUNT SETUP TIME; THE
000600* CALLING PROGRAM BUILDS AN IN-MEMORY USER-ID -> RECORD-NUMBER
000700* TABLE AT OPEN.
000800*
000900* MAINTENANCE
001000*   02/14/89  RWH  ORIGINAL LAYOUT.
001100*   09/03/91  RWH  ADDED EMAIL FOR STATEMENT MAILING (REQ
001200*                  SPT-0114).
001300*****************************************************************
001400 01  US-USER-RECORD.
001500     05  US-USER-ID                  PIC 9(09).
001600     05  US-USERNAME                 PIC X(30).
001700     05  US-EMAIL                    PIC X(60).
001800     05  FILLER                      PIC X(01).
