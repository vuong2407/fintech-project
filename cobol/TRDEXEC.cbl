000100*****************************************************************
000200*  (c) 1993,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
000300* #ident "@(#) stockapp/spot/TRDEXEC.cbl  $Revision: 2.4 $"
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     TRDEXEC.
000700 AUTHOR.         R W HANLEY.
000800 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
000900 DATE-WRITTEN.   07/30/1993.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300* CHANGE LOG
001400*   07/30/93  RWH  ORIGINAL - ONE ORDER AT A TIME AGAINST THE
001500*                  CUSTOMER POSITION FILE AND THE QUOTE FILE.
001600*   05/17/97  LDK  REWORKED AS A TWO-WALLET SETTLEMENT (USDT LEG
001700*                  AND ASSET LEG) INSTEAD OF ONE FUND POSITION -
001800*                  SPOT DESK NOW CARRIES SEPARATE CASH AND COIN
001900*                  BALANCES PER CUSTOMER (REQ SPT-0402).
002000*   01/08/99  TCM  Y2K: ALL TIMESTAMP DATES WIDENED TO CCYYMMDD.
002100*   08/04/01  LDK  ADDED CLIENT-ORDER-ID IDEMPOTENCY CHECK - A
002200*                  REPEATED KEY REPLAYS THE ORIGINAL TICKET
002300*                  INSTEAD OF BOOKING TWICE (REQ SPT-0498).
002400*   03/11/02  LDK  ADDED THE WALLET VERSION-CLASH CHECK BEFORE
002500*                  EVERY REWRITE (REQ SPT-0512).
002600*   08/19/02  LDK  ADDED RUN SUMMARY COUNTS TO SYSOUT FOR THE
002700*                  OVERNIGHT BATCH LOG (REQ SPT-0540).
002800*   08/20/02  LDK  USER/PRICE/WALLET LOOKUPS NOW SET THE 77-LEVEL
002900*                  REC-FOUND/REC-NOT-FOUND RETURN CODE THE REST OF
003000*                  THE SHOP USES.  ADDED THE LOGREC DETAIL LINE SO
003100*                  EVERY EXECUTED OR REJECTED TICKET IS LOGGED WITH
003200*                  ITS OWN SYMBOL/SIDE/PRICE/QUANTITY FIELDS, NOT
003300*                  JUST THE FREE-TEXT STATUS LINE (REQ SPT-0549).
003400*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
003500*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
003600*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
003700*                  TABLE-SIZE CONSTANTS ARE NOW 77-LEVELS.  DROPPED
003800*                  THE DEAD OPEN INPUT ON WALLET-FILE - IT IS
003900*                  OPENED I-O ONCE, UP FRONT, LIKE THE OTHER FILES.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300     SOURCE-COMPUTER.  USL-486.
004400     OBJECT-COMPUTER.  USL-486.
004500*
004600 INPUT-OUTPUT SECTION.
004700     FILE-CONTROL.
004800         SELECT ORDER-FILE ASSIGN TO "ORDERS.DAT"
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             STATUS IS OR-FILE-STATUS.
005100*
005200         SELECT TRADE-FILE ASSIGN TO "TRADES.IT"
005300             ORGANIZATION IS RELATIVE
005400             ACCESS IS DYNAMIC
005500             RELATIVE KEY IS TR-RELATIVE-KEY
005600             STATUS IS TR-FILE-STATUS.
005700*
005800         SELECT WALLET-FILE ASSIGN TO "WALLET.IT"
005900             ORGANIZATION IS RELATIVE
006000             ACCESS IS DYNAMIC
006100             RELATIVE KEY IS WL-RELATIVE-KEY
006200             STATUS IS WL-FILE-STATUS.
006300*
006400         SELECT USER-FILE ASSIGN TO "USERS.IT"
006500             ORGANIZATION IS RELATIVE
006600             ACCESS IS DYNAMIC
006700             RELATIVE KEY IS US-RELATIVE-KEY
006800             STATUS IS US-FILE-STATUS.
006900*
007000         SELECT AGGRPRICE-FILE ASSIGN TO "PRICEQ.IT"
007100             ORGANIZATION IS RELATIVE
007200             ACCESS IS DYNAMIC
007300             RELATIVE KEY IS AP-RELATIVE-KEY
007400             STATUS IS AP-FILE-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  ORDER-FILE
007900     RECORD CONTAINS 110 CHARACTERS
008000     RECORDING MODE IS F.
008100 COPY ORDERIN.
008200*
008300 FD  TRADE-FILE
008400     RECORD CONTAINS 180 CHARACTERS
008500     RECORDING MODE IS F.
008600 COPY TRADE.
008700*
008800 FD  WALLET-FILE
008900     RECORD CONTAINS 90 CHARACTERS
009000     RECORDING MODE IS F.
009100 COPY WALLET.
009200*
009300 FD  USER-FILE
009400     RECORD CONTAINS 100 CHARACTERS
009500     RECORDING MODE IS F.
009600 COPY USERM.
009700*
009800 FD  AGGRPRICE-FILE
009900     RECORD CONTAINS 100 CHARACTERS
010000     RECORDING MODE IS F.
010100 COPY PRICE.
010200*
010300 WORKING-STORAGE SECTION.
010400*****************************************************************
010500* FILE STATUS - SAME TWO-BYTE SPLIT THE SHOP USES EVERYWHERE
010600*****************************************************************
010700 01  OR-FILE-STATUS.
010800     05  OR-STATUS-1                 PIC X.
010900     05  OR-STATUS-2                 PIC X.
011000 01  TR-FILE-STATUS.
011100     05  TR-STATUS-1                 PIC X.
011200     05  TR-STATUS-2                 PIC X.
011300 01  WL-FILE-STATUS.
011400     05  WL-STATUS-1                 PIC X.
011500     05  WL-STATUS-2                 PIC X.
011600 01  US-FILE-STATUS.
011700     05  US-STATUS-1                 PIC X.
011800     05  US-STATUS-2                 PIC X.
011900 01  AP-FILE-STATUS.
012000     05  AP-STATUS-1                 PIC X.
012100     05  AP-STATUS-2                 PIC X.
012200 01  TR-RELATIVE-KEY                 PIC 9(09)  COMP.
012300 01  WL-RELATIVE-KEY                 PIC 9(09)  COMP.
012400 01  US-RELATIVE-KEY                 PIC 9(09)  COMP.
012500 01  AP-RELATIVE-KEY                 PIC 9(09)  COMP.
012600*****************************************************************
012700* BASE-CURRENCY CONSTANT - BR-TR-4
012800*****************************************************************
012900 01  WRK-BASE-CURRENCY               PIC X(10) VALUE "USDT".
013000 01  WRK-ASSET-CURRENCY              PIC X(10).
013100*****************************************************************
013200* IN-MEMORY INDEX TABLES - NO ISAM KEY AVAILABLE ON A RELATIVE
013300* FILE, SO THE COMPOSITE-KEY LOOKUP IS DONE HERE AT OPEN TIME
013400*****************************************************************
013500 77  USER-INDEX-MAX                  PIC 9(05)  COMP VALUE 500.
013600 01  USER-INDEX-COUNT                PIC 9(05)  COMP VALUE ZERO.
013700 01  USER-INDEX-AREA.
013800     05  USER-INDEX-ENTRY OCCURS 500 TIMES
013900         INDEXED BY UI-IDX.
014000         10  UI-USER-ID              PIC 9(09).
014100         10  UI-RELATIVE-KEY         PIC 9(09)  COMP.
014200*
014300 77  WALLET-INDEX-MAX                PIC 9(05)  COMP VALUE 1000.
014400 01  WALLET-INDEX-COUNT              PIC 9(05)  COMP VALUE ZERO.
014500 01  WALLET-INDEX-AREA.
014600     05  WALLET-INDEX-ENTRY OCCURS 1000 TIMES
014700         INDEXED BY WI-IDX.
014800         10  WI-USER-ID              PIC 9(09).
014900         10  WI-CURRENCY             PIC X(10).
015000         10  WI-RELATIVE-KEY         PIC 9(09)  COMP.
015100*
015200 77  TRADE-INDEX-MAX                 PIC 9(05)  COMP VALUE 5000.
015300 01  TRADE-INDEX-COUNT               PIC 9(05)  COMP VALUE ZERO.
015400 01  TRADE-INDEX-AREA.
015500     05  TRADE-INDEX-ENTRY OCCURS 5000 TIMES
015600         INDEXED BY XI-IDX.
015700         10  XI-CLIENT-ORDER-ID      PIC X(50).
015800         10  XI-RELATIVE-KEY         PIC 9(09)  COMP.
015900 01  WRK-NEXT-TRADE-ID               PIC 9(09)  COMP VALUE ZERO.
016000 01  WRK-NEXT-TRADE-REL-KEY          PIC 9(09)  COMP VALUE ZERO.
016100*
016200 77  PRICE-INDEX-MAX                 PIC 9(05)  COMP VALUE 50.
016300 01  PRICE-INDEX-COUNT               PIC 9(05)  COMP VALUE ZERO.
016400 01  PRICE-INDEX-AREA.
016500     05  PRICE-INDEX-ENTRY OCCURS 50 TIMES
016600         INDEXED BY PI-IDX.
016700         10  PI-SYMBOL               PIC X(20).
016800         10  PI-RELATIVE-KEY         PIC 9(09)  COMP.
016900         10  PI-LATEST-TIMESTAMP     PIC 9(14).
017000*****************************************************************
017100* ORDER-IN-PROGRESS WORK AREA
017200*****************************************************************
017300 01  WRK-USER-REL-KEY                PIC 9(09)  COMP VALUE ZERO.
017400 01  WRK-PRICE-REL-KEY               PIC 9(09)  COMP VALUE ZERO.
017500 01  WRK-FILL-PRICE                  PIC S9(12)V9(08).
017600 01  WRK-TOTAL-AMOUNT                PIC S9(14)V9(08).
017700 01  WRK-TS-NEW                      PIC 9(14)  COMP VALUE ZERO.
017800 01  WRK-USDT-WALLET-REL             PIC 9(09)  COMP VALUE ZERO.
017900 01  WRK-ASSET-WALLET-REL            PIC 9(09)  COMP VALUE ZERO.
018000 01  WRK-USDT-BALANCE                PIC S9(12)V9(08).
018100 01  WRK-USDT-VERSION                PIC 9(09).
018200 01  WRK-ASSET-BALANCE               PIC S9(12)V9(08).
018300 01  WRK-ASSET-VERSION               PIC 9(09).
018400 01  WRK-SYMBOL-LEN                  PIC 9(02)  COMP.
018500 01  WRK-REJECT-SWITCH               PIC X(01).
018600     88  ORDER-REJECTED               VALUE "Y".
018700     88  ORDER-ACCEPTED                VALUE "N".
018800 01  WRK-REJECT-REASON               PIC X(30).
018900 01  WRK-IDEMPOTENT-HIT-SWITCH       PIC X(01).
019000     88  IDEMPOTENT-REPLAY            VALUE "Y".
019100     88  NOT-IDEMPOTENT-REPLAY        VALUE "N".
019200*****************************************************************
019300* TODAYS-DATE  -  RUN TIMESTAMP, REDEFINED INTO CCYY/MM/DD
019400*****************************************************************
019500 01  TODAYS-DATE-TIME.
019600     05  TODAYS-DATE                 PIC 9(08).
019700     05  TODAYS-TIME                 PIC 9(06).
019800 01  TODAYS-DATE-R REDEFINES TODAYS-DATE-TIME.
019900     05  TD-CCYY                     PIC 9(04).
020000     05  TD-MM                       PIC 9(02).
020100     05  TD-DD                       PIC 9(02).
020200     05  TD-HH                       PIC 9(02).
020300     05  TD-MN                       PIC 9(02).
020400     05  TD-SS                       PIC 9(02).
020500*****************************************************************
020600* RUN COUNTERS - REPORTED TO SYSOUT AS THE BATCH SUMMARY
020700*****************************************************************
020800 01  CNT-ORDERS-READ                 PIC 9(07)  COMP VALUE ZERO.
020900 01  CNT-TRADES-EXECUTED             PIC 9(07)  COMP VALUE ZERO.
021000 01  CNT-TRADES-REJECTED             PIC 9(07)  COMP VALUE ZERO.
021100 01  CNT-TRADES-REPLAYED             PIC 9(07)  COMP VALUE ZERO.
021200*****************************************************************
021300* LOGREC - DETAILED PER-TICKET LOG LINE, WRITTEN IN ADDITION TO
021400* THE LOGMSG STATUS LINE FOR EVERY EXECUTED OR REJECTED ORDER
021500*****************************************************************
021600 01  LOGREC.
021700     05  FILLER                      PIC X(12) VALUE "TRDEXEC    ".
021800     05  FILLER                      PIC X(08) VALUE " SIDE =>".
021900     05  REC-SIDE                    PIC X(04).
022000     05  FILLER                      PIC X(10) VALUE " SYMBOL =>".
022100     05  REC-SYMBOL                  PIC X(20).
022200     05  FILLER                      PIC X(09) VALUE " PRICE =>".
022300     05  REC-PRICE                   PIC $$$$$$9.99.
022400     05  FILLER                      PIC X(12) VALUE " QUANTITY =>".
022500     05  REC-QUANTITY                PIC ZZZZZZ9.9999.
022600*****************************************************************
022700* LOG MESSAGE DEFINITIONS - SHOP STANDARD LOGMSG/LOGMSG-ERR PAIR
022800*****************************************************************
022900 01  LOGMSG.
023000     05  FILLER                      PIC X(10) VALUE "TRDEXEC =>".
023100     05  LOGMSG-TEXT                 PIC X(60).
023200 01  LOGMSG-ERR.
023300     05  FILLER                      PIC X(14)
023400         VALUE "TRDEXEC ERR =>".
023500     05  LOG-ERR-ROUTINE             PIC X(10).
023600     05  FILLER                      PIC X(15)
023700         VALUE " FAILED STATUS ".
023800     05  LOG-ERR-STATUS              PIC X(02).
023900 01  AM-I-DONE-SW                    PIC X(01).
024000     88  NO-MORE-ORDERS               VALUE "Y".
024100     88  MORE-ORDERS-COME             VALUE "N".
024200 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
024300*
024400 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
024500 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
024600*
024700 PROCEDURE DIVISION.
024800*****************************************************************
024900 START-TRDEXEC.
025000     MOVE "N" TO AM-I-DONE-SW.
025100     MOVE "RUN STARTED" TO LOGMSG-TEXT.
025200     PERFORM DO-USERLOG.
025300     ACCEPT TODAYS-DATE FROM DATE YYYYMMDD.
025400     ACCEPT TODAYS-TIME FROM TIME.
025500     OPEN INPUT ORDER-FILE.
025600     OPEN I-O TRADE-FILE.
025700     OPEN I-O WALLET-FILE.
025800     OPEN INPUT USER-FILE.
025900     OPEN INPUT AGGRPRICE-FILE.
026000     IF OR-STATUS-1 NOT = "0"
026100         MOVE "OPEN ORDER-FILE" TO LOG-ERR-ROUTINE
026200         MOVE OR-FILE-STATUS TO LOG-ERR-STATUS
026300         PERFORM DO-USERLOG-ERR
026400         PERFORM A-999-EXIT.
026500     PERFORM P050-BUILD-USER-INDEX THRU P050-EXIT.
026600     PERFORM P055-BUILD-PRICE-INDEX THRU P055-EXIT.
026700     PERFORM P060-BUILD-TRADE-INDEX THRU P060-EXIT.
026800     PERFORM P065-BUILD-WALLET-INDEX THRU P065-EXIT.
026900     PERFORM P100-READ-ORDER THRU P100-EXIT
027000         UNTIL NO-MORE-ORDERS.
027100     PERFORM P900-SUMMARY THRU P900-EXIT.
027200     CLOSE ORDER-FILE.
027300     CLOSE TRADE-FILE.
027400     CLOSE WALLET-FILE.
027500     CLOSE USER-FILE.
027600     CLOSE AGGRPRICE-FILE.
027700     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
027800     PERFORM DO-USERLOG.
027900     STOP RUN.
028000*****************************************************************
028100*  P050  -  LOAD USER-ID -> RELATIVE-KEY INDEX
028200*****************************************************************
028300 P050-BUILD-USER-INDEX.
028400     MOVE 1 TO US-RELATIVE-KEY.
028500 P050-LOOP.
028600     READ USER-FILE INTO US-USER-RECORD
028700         INVALID KEY GO TO P050-EXIT.
028800     IF USER-INDEX-COUNT < USER-INDEX-MAX
028900         ADD 1 TO USER-INDEX-COUNT
029000         SET UI-IDX TO USER-INDEX-COUNT
029100         MOVE US-USER-ID TO UI-USER-ID (UI-IDX)
029200         MOVE US-RELATIVE-KEY TO UI-RELATIVE-KEY (UI-IDX).
029300     ADD 1 TO US-RELATIVE-KEY.
029400     GO TO P050-LOOP.
029500 P050-EXIT.
029600     EXIT.
029700*****************************************************************
029800*  P055  -  LOAD SYMBOL -> LATEST-RELATIVE-KEY PRICE INDEX
029900*  (LATEST = HIGHEST AP-TIMESTAMP SEEN FOR THE SYMBOL)
030000*****************************************************************
030100 P055-BUILD-PRICE-INDEX.
030200     MOVE 1 TO AP-RELATIVE-KEY.
030300 P055-LOOP.
030400     READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
030500         INVALID KEY GO TO P055-EXIT.
030600     PERFORM P057-INDEX-ONE-PRICE THRU P057-EXIT.
030700     ADD 1 TO AP-RELATIVE-KEY.
030800     GO TO P055-LOOP.
030900 P055-EXIT.
031000     EXIT.
031100*
031200 P057-INDEX-ONE-PRICE.
031300     COMPUTE WRK-TS-NEW = (AP-TS-DATE * 1000000) + AP-TS-TIME.
031400     SET PI-IDX TO 1.
031500     SEARCH PRICE-INDEX-ENTRY
031600         AT END
031700             IF PRICE-INDEX-COUNT < PRICE-INDEX-MAX
031800                 ADD 1 TO PRICE-INDEX-COUNT
031900                 SET PI-IDX TO PRICE-INDEX-COUNT
032000                 MOVE AP-SYMBOL TO PI-SYMBOL (PI-IDX)
032100                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX)
032200                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
032300         WHEN PI-SYMBOL (PI-IDX) = AP-SYMBOL
032400             IF WRK-TS-NEW > PI-LATEST-TIMESTAMP (PI-IDX)
032500                 MOVE WRK-TS-NEW TO PI-LATEST-TIMESTAMP (PI-IDX)
032600                 MOVE AP-RELATIVE-KEY TO PI-RELATIVE-KEY (PI-IDX).
032700 P057-EXIT.
032800     EXIT.
032900*****************************************************************
033000*  P060  -  LOAD CLIENT-ORDER-ID -> RELATIVE-KEY IDEMPOTENCY
033100*  INDEX, AND FIND THE HIGH-WATER TRADE-ID / RELATIVE KEY
033200*****************************************************************
033300 P060-BUILD-TRADE-INDEX.
033400     MOVE 1 TO TR-RELATIVE-KEY.
033500 P060-LOOP.
033600     READ TRADE-FILE INTO TR-TRADE-RECORD
033700         INVALID KEY GO TO P060-EXIT.
033800     IF TR-TRADE-ID > WRK-NEXT-TRADE-ID
033900         MOVE TR-TRADE-ID TO WRK-NEXT-TRADE-ID.
034000     MOVE TR-RELATIVE-KEY TO WRK-NEXT-TRADE-REL-KEY.
034100     IF TR-CLIENT-ORDER-ID NOT = SPACES
034200         IF TRADE-INDEX-COUNT < TRADE-INDEX-MAX
034300             ADD 1 TO TRADE-INDEX-COUNT
034400             SET XI-IDX TO TRADE-INDEX-COUNT
034500             MOVE TR-CLIENT-ORDER-ID
034600                 TO XI-CLIENT-ORDER-ID (XI-IDX)
034700             MOVE TR-RELATIVE-KEY TO XI-RELATIVE-KEY (XI-IDX).
034800     ADD 1 TO TR-RELATIVE-KEY.
034900     GO TO P060-LOOP.
035000 P060-EXIT.
035100     EXIT.
035200*****************************************************************
035300*  P065  -  LOAD (USER-ID,CURRENCY) -> RELATIVE-KEY WALLET INDEX
035400*****************************************************************
035500 P065-BUILD-WALLET-INDEX.
035600     MOVE 1 TO WL-RELATIVE-KEY.
035700 P065-LOOP.
035800     READ WALLET-FILE INTO WL-WALLET-RECORD
035900         INVALID KEY GO TO P065-EXIT.
036000     IF WALLET-INDEX-COUNT < WALLET-INDEX-MAX
036100         ADD 1 TO WALLET-INDEX-COUNT
036200         SET WI-IDX TO WALLET-INDEX-COUNT
036300         MOVE WL-USER-ID TO WI-USER-ID (WI-IDX)
036400         MOVE WL-CURRENCY TO WI-CURRENCY (WI-IDX)
036500         MOVE WL-RELATIVE-KEY TO WI-RELATIVE-KEY (WI-IDX).
036600     ADD 1 TO WL-RELATIVE-KEY.
036700     GO TO P065-LOOP.
036800 P065-EXIT.
036900     EXIT.
037000*****************************************************************
037100*  P100  -  READ ONE ORDER AND RUN IT THROUGH SETTLEMENT.  THE
037200*  READ ORDER BELOW IS THE SHOP'S RULE FOR THIS STEP AND MUST NOT
037300*  BE RE-SEQUENCED: IDEMPOTENCY, THEN USER, THEN PRICE, THEN
037400*  WALLETS, BECAUSE EACH LATER STEP ASSUMES THE EARLIER ONE
037500*  SUCCEEDED.
037600*****************************************************************
037700 P100-READ-ORDER.
037800     READ ORDER-FILE INTO OR-ORDER-RECORD
037900         AT END
038000             MOVE "Y" TO AM-I-DONE-SW
038100             GO TO P100-EXIT.
038200     ADD 1 TO CNT-ORDERS-READ.
038300     MOVE "N" TO WRK-REJECT-SWITCH.
038400     MOVE "N" TO WRK-IDEMPOTENT-HIT-SWITCH.
038500     MOVE SPACES TO WRK-REJECT-REASON.
038600     PERFORM P110-CHECK-IDEMPOTENCY THRU P110-EXIT.
038700     IF IDEMPOTENT-REPLAY
038800         ADD 1 TO CNT-TRADES-REPLAYED
038900         GO TO P100-EXIT.
039000     PERFORM P120-FIND-USER THRU P120-EXIT.
039100     IF ORDER-REJECTED
039200         GO TO P100-REPORT.
039300     PERFORM P130-FIND-LATEST-PRICE THRU P130-EXIT.
039400     IF ORDER-REJECTED
039500         GO TO P100-REPORT.
039600     PERFORM P140-COMPUTE-FILL THRU P140-EXIT.
039700     PERFORM P150-DERIVE-ASSET-CCY THRU P150-EXIT.
039800     PERFORM P160-FIND-WALLETS THRU P160-EXIT.
039900     IF ORDER-REJECTED
040000         GO TO P100-REPORT.
040100     PERFORM P170-VALIDATE-AND-UPDATE THRU P170-EXIT.
040200     IF ORDER-REJECTED
040300         GO TO P100-REPORT.
040400     PERFORM P180-REWRITE-WALLETS THRU P180-EXIT.
040500     IF ORDER-REJECTED
040600         GO TO P100-REPORT.
040700     PERFORM P190-WRITE-TRADE THRU P190-EXIT.
040800     ADD 1 TO CNT-TRADES-EXECUTED.
040900     GO TO P100-EXIT.
041000 P100-REPORT.
041100     ADD 1 TO CNT-TRADES-REJECTED.
041200     MOVE OR-USER-ID TO LOGMSG-TEXT (1:9).
041300     MOVE WRK-REJECT-REASON TO LOGMSG-TEXT (11:30).
041400     PERFORM DO-USERLOG.
041500 P100-EXIT.
041600     EXIT.
041700*****************************************************************
041800*  P110  -  BR-TR-1  IDEMPOTENCY CHECK
041900*****************************************************************
042000 P110-CHECK-IDEMPOTENCY.
042100     IF OR-CLIENT-ORDER-ID = SPACES
042200         GO TO P110-EXIT.
042300     SET XI-IDX TO 1.
042400     SEARCH TRADE-INDEX-ENTRY
042500         AT END
042600             NEXT SENTENCE
042700         WHEN XI-CLIENT-ORDER-ID (XI-IDX) = OR-CLIENT-ORDER-ID
042800             MOVE XI-RELATIVE-KEY (XI-IDX) TO TR-RELATIVE-KEY
042900             READ TRADE-FILE INTO TR-TRADE-RECORD
043000                 INVALID KEY NEXT SENTENCE
043100             END-READ
043200             MOVE "Y" TO WRK-IDEMPOTENT-HIT-SWITCH
043300             MOVE "REPLAY OF EXISTING CLIENT ORDER ID"
043400                 TO LOGMSG-TEXT
043500             PERFORM DO-USERLOG.
043600 P110-EXIT.
043700     EXIT.
043800*****************************************************************
043900*  P120  -  FIND USER (BATCH FLOW STEP 2)
044000*****************************************************************
044100 P120-FIND-USER.
044200     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
044300     SET UI-IDX TO 1.
044400     SEARCH USER-INDEX-ENTRY
044500         AT END
044600             NEXT SENTENCE
044700         WHEN UI-USER-ID (UI-IDX) = OR-USER-ID
044800             MOVE UI-RELATIVE-KEY (UI-IDX) TO WRK-USER-REL-KEY
044900             MOVE REC-FOUND TO WRK-RETURN-CODE.
045000     IF WRK-RETURN-CODE = REC-NOT-FOUND
045100         SET ORDER-REJECTED TO TRUE
045200         MOVE "USER NOT FOUND - RESOURCENOTFOUND"
045300             TO WRK-REJECT-REASON.
045400 P120-EXIT.
045500     EXIT.
045600*****************************************************************
045700*  P130  -  FIND LATEST PRICE (BATCH FLOW STEP 3)
045800*****************************************************************
045900 P130-FIND-LATEST-PRICE.
046000     MOVE REC-NOT-FOUND TO WRK-RETURN-CODE.
046100     SET PI-IDX TO 1.
046200     SEARCH PRICE-INDEX-ENTRY
046300         AT END
046400             NEXT SENTENCE
046500         WHEN PI-SYMBOL (PI-IDX) = OR-SYMBOL
046600             MOVE PI-RELATIVE-KEY (PI-IDX) TO AP-RELATIVE-KEY
046700             READ AGGRPRICE-FILE INTO AP-PRICE-RECORD
046800                 INVALID KEY NEXT SENTENCE
046900             END-READ
047000             MOVE REC-FOUND TO WRK-RETURN-CODE.
047100     IF WRK-RETURN-CODE = REC-NOT-FOUND
047200         SET ORDER-REJECTED TO TRUE
047300         MOVE "NO PRICE AVAILABLE - PRICENOTAVAILABLE"
047400             TO WRK-REJECT-REASON.
047500 P130-EXIT.
047600     EXIT.
047700*****************************************************************
047800*  P140  -  BR-TR-2 (FILL SIDE) AND BR-TR-3 (TOTAL, ROUNDED)
047900*****************************************************************
048000 P140-COMPUTE-FILL.
048100     IF OR-SIDE-IS-BUY
048200         MOVE AP-BEST-ASK TO WRK-FILL-PRICE
048300     ELSE
048400         MOVE AP-BEST-BID TO WRK-FILL-PRICE.
048500     COMPUTE WRK-TOTAL-AMOUNT ROUNDED =
048600         WRK-FILL-PRICE * OR-QUANTITY.
048700 P140-EXIT.
048800     EXIT.
048900*****************************************************************
049000*  P150  -  BR-TR-4  ASSET CURRENCY = SYMBOL WITH LITERAL "USDT"
049100*  SUFFIX REMOVED (STRING-LITERAL SUFFIX REMOVAL, NOT A GENERAL
049200*  CURRENCY-PAIR SPLIT)
049300*****************************************************************
049400 P150-DERIVE-ASSET-CCY.
049500     MOVE 20 TO WRK-SYMBOL-LEN.
049600     MOVE SPACES TO WRK-ASSET-CURRENCY.
049700 P150-SCAN-LOOP.
049800     IF WRK-SYMBOL-LEN = 0
049900         GO TO P150-BUILD.
050000     IF OR-SYMBOL (WRK-SYMBOL-LEN:1) NOT = SPACE
050100         GO TO P150-BUILD.
050200     SUBTRACT 1 FROM WRK-SYMBOL-LEN.
050300     GO TO P150-SCAN-LOOP.
050400 P150-BUILD.
050500     IF WRK-SYMBOL-LEN > 4
050600         IF OR-SYMBOL (WRK-SYMBOL-LEN - 3:4) = "USDT"
050700             MOVE OR-SYMBOL (1:WRK-SYMBOL-LEN - 4)
050800                 TO WRK-ASSET-CURRENCY
050900         ELSE
051000             MOVE OR-SYMBOL (1:WRK-SYMBOL-LEN)
051100                 TO WRK-ASSET-CURRENCY
051200         END-IF
051300     ELSE
051400         IF WRK-SYMBOL-LEN > 0
051500             MOVE OR-SYMBOL (1:WRK-SYMBOL-LEN)
051600                 TO WRK-ASSET-CURRENCY
051700         END-IF
051800     END-IF.
051900 P150-EXIT.
052000     EXIT.
052100*****************************************************************
052200*  P160  -  BR-TR-7  BOTH WALLETS MUST ALREADY EXIST
052300*****************************************************************
052400 P160-FIND-WALLETS.
052500     MOVE ZERO TO WRK-USDT-WALLET-REL.
052600     MOVE ZERO TO WRK-ASSET-WALLET-REL.
052700     SET WI-IDX TO 1.
052800     SEARCH WALLET-INDEX-ENTRY
052900         AT END
053000             NEXT SENTENCE
053100         WHEN WI-USER-ID (WI-IDX) = OR-USER-ID
053200             AND WI-CURRENCY (WI-IDX) = WRK-BASE-CURRENCY
053300             MOVE WI-RELATIVE-KEY (WI-IDX) TO WRK-USDT-WALLET-REL.
053400     SET WI-IDX TO 1.
053500     SEARCH WALLET-INDEX-ENTRY
053600         AT END
053700             NEXT SENTENCE
053800         WHEN WI-USER-ID (WI-IDX) = OR-USER-ID
053900             AND WI-CURRENCY (WI-IDX) = WRK-ASSET-CURRENCY
054000             MOVE WI-RELATIVE-KEY (WI-IDX)
054100                 TO WRK-ASSET-WALLET-REL.
054200     IF WRK-USDT-WALLET-REL = ZERO OR WRK-ASSET-WALLET-REL = ZERO
054300         SET ORDER-REJECTED TO TRUE
054400         MOVE "WALLET MISSING - TRADINGEXCEPTION"
054500             TO WRK-REJECT-REASON.
054600 P160-EXIT.
054700     EXIT.
054800*****************************************************************
054900*  P170  -  BR-TR-5/BR-TR-6 FUNDS CHECK AND IN-MEMORY UPDATE,
055000*  BR-TR-9 VERSION-CLASH CHECK ON BOTH LEGS BEFORE ANY WRITE
055100*****************************************************************
055200 P170-VALIDATE-AND-UPDATE.
055300     MOVE WRK-USDT-WALLET-REL TO WL-RELATIVE-KEY.
055400     READ WALLET-FILE INTO WL-WALLET-RECORD
055500         INVALID KEY
055600             SET ORDER-REJECTED TO TRUE
055700             MOVE "USDT WALLET VANISHED - TRADINGEXCEPTION"
055800                 TO WRK-REJECT-REASON
055900     END-READ.
056000     IF ORDER-REJECTED GO TO P170-EXIT.
056100     MOVE WL-BALANCE TO WRK-USDT-BALANCE.
056200     MOVE WL-VERSION TO WRK-USDT-VERSION.
056300     MOVE WRK-ASSET-WALLET-REL TO WL-RELATIVE-KEY.
056400     READ WALLET-FILE INTO WL-WALLET-RECORD
056500         INVALID KEY
056600             SET ORDER-REJECTED TO TRUE
056700             MOVE "ASSET WALLET VANISHED - TRADINGEXCEPTION"
056800                 TO WRK-REJECT-REASON
056900     END-READ.
057000     IF ORDER-REJECTED GO TO P170-EXIT.
057100     MOVE WL-BALANCE TO WRK-ASSET-BALANCE.
057200     MOVE WL-VERSION TO WRK-ASSET-VERSION.
057300     IF OR-SIDE-IS-BUY
057400         IF WRK-USDT-BALANCE < WRK-TOTAL-AMOUNT
057500             SET ORDER-REJECTED TO TRUE
057600             MOVE "INSUFFICIENT USDT - INSUFFICIENTBALANCE"
057700                 TO WRK-REJECT-REASON
057800         ELSE
057900             SUBTRACT WRK-TOTAL-AMOUNT FROM WRK-USDT-BALANCE
058000             ADD OR-QUANTITY TO WRK-ASSET-BALANCE
058100     ELSE
058200         IF WRK-ASSET-BALANCE < OR-QUANTITY
058300             SET ORDER-REJECTED TO TRUE
058400             MOVE "INSUFFICIENT ASSET - INSUFFICIENTBALANCE"
058500                 TO WRK-REJECT-REASON
058600         ELSE
058700             SUBTRACT OR-QUANTITY FROM WRK-ASSET-BALANCE
058800             ADD WRK-TOTAL-AMOUNT TO WRK-USDT-BALANCE.
058900 P170-EXIT.
059000     EXIT.
059100*****************************************************************
059200*  P180  -  BR-TR-8 (ATOMIC PAIR) / BR-TR-9 (VERSION CLASH) -
059300*  RE-CHECK THE VERSION IMMEDIATELY BEFORE EACH REWRITE; IF
059400*  EITHER LEG HAS MOVED, REJECT THE WHOLE TRADE, NO PARTIAL WRITE
059500*****************************************************************
059600 P180-REWRITE-WALLETS.
059700     MOVE WRK-USDT-WALLET-REL TO WL-RELATIVE-KEY.
059800     READ WALLET-FILE INTO WL-WALLET-RECORD
059900         INVALID KEY
060000             SET ORDER-REJECTED TO TRUE
060100             MOVE "USDT WALLET CLASH - RETRY"
060200                 TO WRK-REJECT-REASON
060300     END-READ.
060400     IF ORDER-REJECTED GO TO P180-EXIT.
060500     IF WL-VERSION NOT = WRK-USDT-VERSION
060600         SET ORDER-REJECTED TO TRUE
060700         MOVE "USDT WALLET VERSION CLASH - RETRY"
060800             TO WRK-REJECT-REASON
060900         GO TO P180-EXIT.
061000     MOVE WRK-ASSET-WALLET-REL TO WL-RELATIVE-KEY.
061100     READ WALLET-FILE INTO WL-WALLET-RECORD
061200         INVALID KEY
061300             SET ORDER-REJECTED TO TRUE
061400             MOVE "ASSET WALLET CLASH - RETRY"
061500                 TO WRK-REJECT-REASON
061600     END-READ.
061700     IF ORDER-REJECTED GO TO P180-EXIT.
061800     IF WL-VERSION NOT = WRK-ASSET-VERSION
061900         SET ORDER-REJECTED TO TRUE
062000         MOVE "ASSET WALLET VERSION CLASH - RETRY"
062100             TO WRK-REJECT-REASON
062200         GO TO P180-EXIT.
062300     MOVE WRK-USDT-WALLET-REL TO WL-RELATIVE-KEY.
062400     MOVE WRK-USDT-BALANCE TO WL-BALANCE.
062500     ADD 1 TO WRK-USDT-VERSION.
062600     MOVE WRK-USDT-VERSION TO WL-VERSION.
062700     MOVE TODAYS-DATE TO WL-UA-DATE.
062800     MOVE TODAYS-TIME TO WL-UA-TIME.
062900     REWRITE WL-WALLET-RECORD.
063000     IF WL-STATUS-1 NOT = "0"
063100         MOVE "REWRITE USDT WALLET" TO LOG-ERR-ROUTINE
063200         MOVE WL-FILE-STATUS TO LOG-ERR-STATUS
063300         PERFORM DO-USERLOG-ERR.
063400     MOVE WRK-ASSET-WALLET-REL TO WL-RELATIVE-KEY.
063500     MOVE WRK-ASSET-BALANCE TO WL-BALANCE.
063600     ADD 1 TO WRK-ASSET-VERSION.
063700     MOVE WRK-ASSET-VERSION TO WL-VERSION.
063800     MOVE TODAYS-DATE TO WL-UA-DATE.
063900     MOVE TODAYS-TIME TO WL-UA-TIME.
064000     REWRITE WL-WALLET-RECORD.
064100     IF WL-STATUS-1 NOT = "0"
064200         MOVE "REWRITE ASSET WALLET" TO LOG-ERR-ROUTINE
064300         MOVE WL-FILE-STATUS TO LOG-ERR-STATUS
064400         PERFORM DO-USERLOG-ERR.
064500 P180-EXIT.
064600     EXIT.
064700*****************************************************************
064800*  P190  -  APPEND ONE TRADE ROW (BATCH FLOW STEP 11)
064900*****************************************************************
065000 P190-WRITE-TRADE.
065100     ADD 1 TO WRK-NEXT-TRADE-ID.
065200     ADD 1 TO WRK-NEXT-TRADE-REL-KEY.
065300     MOVE WRK-NEXT-TRADE-REL-KEY TO TR-RELATIVE-KEY.
065400     MOVE WRK-NEXT-TRADE-ID      TO TR-TRADE-ID.
065500     MOVE OR-USER-ID             TO TR-USER-ID.
065600     MOVE OR-SYMBOL              TO TR-SYMBOL.
065700     MOVE OR-SIDE                TO TR-SIDE.
065800     MOVE WRK-FILL-PRICE         TO TR-PRICE.
065900     MOVE OR-QUANTITY            TO TR-QUANTITY.
066000     MOVE WRK-TOTAL-AMOUNT       TO TR-TOTAL-AMOUNT.
066100     MOVE TODAYS-DATE            TO TR-CA-DATE.
066200     MOVE TODAYS-TIME            TO TR-CA-TIME.
066300     MOVE OR-CLIENT-ORDER-ID     TO TR-CLIENT-ORDER-ID.
066400     MOVE "Y"                    TO TR-ROW-USED.
066500     WRITE TR-TRADE-RECORD.
066600     IF TR-STATUS-1 NOT = "0"
066700         MOVE "WRITE TRADE" TO LOG-ERR-ROUTINE
066800         MOVE TR-FILE-STATUS TO LOG-ERR-STATUS
066900         PERFORM DO-USERLOG-ERR
067000         GO TO P190-EXIT.
067100     IF OR-CLIENT-ORDER-ID NOT = SPACES
067200         IF TRADE-INDEX-COUNT < TRADE-INDEX-MAX
067300             ADD 1 TO TRADE-INDEX-COUNT
067400             SET XI-IDX TO TRADE-INDEX-COUNT
067500             MOVE OR-CLIENT-ORDER-ID
067600                 TO XI-CLIENT-ORDER-ID (XI-IDX)
067700             MOVE TR-RELATIVE-KEY TO XI-RELATIVE-KEY (XI-IDX).
067800 P190-EXIT.
067900     EXIT.
068000*****************************************************************
068100*  P900  -  BATCH RUN SUMMARY TO SYSOUT
068200*****************************************************************
068300 P900-SUMMARY.
068400     MOVE SPACES TO LOGMSG-TEXT.
068500     STRING "ORDERS READ="        DELIMITED BY SIZE
068600            CNT-ORDERS-READ       DELIMITED BY SIZE
068700            " EXECUTED="          DELIMITED BY SIZE
068800            CNT-TRADES-EXECUTED   DELIMITED BY SIZE
068900            " REJECTED="          DELIMITED BY SIZE
069000            CNT-TRADES-REJECTED   DELIMITED BY SIZE
069100            " REPLAYED="          DELIMITED BY SIZE
069200            CNT-TRADES-REPLAYED   DELIMITED BY SIZE
069300            INTO LOGMSG-TEXT.
069400     PERFORM DO-USERLOG.
069500 P900-EXIT.
069600     EXIT.
069700*****************************************************************
069800*  ABNORMAL EXIT - ORDER FILE WOULD NOT OPEN
069900*****************************************************************
070000 A-999-EXIT.
070100     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
070200     PERFORM DO-USERLOG.
070300     STOP RUN.
070400*****************************************************************
070500*  LOG PARAGRAPHS
070600*****************************************************************
070700 DO-USERLOG.
070800     DISPLAY LOGMSG UPON CONSOLE.
070900 DO-USERLOG-ERR.
071000     DISPLAY LOGMSG-ERR UPON CONSOLE.
