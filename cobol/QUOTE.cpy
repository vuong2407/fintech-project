000100*****************************************************************
000200* QUOTE.cpy
000300* SOURCE QUOTE RECORD  -  ONE ROW PER EXCHANGE FEED LINE READ
000400* INTO THE PRICE AGGREGATION RUN (PRAGGR).  NOT A MASTER FILE
000500* RECORD - THIS IS THE INBOUND, ONE-LINE-PER-TICK LAYOUT USED
000600* TO BUILD THE IN-MEMORY QUOTE TABLE BEFORE REDUCTION.
000700*
000800* MAINTENANCE
000900*   02/14/89  RWH  ORIGINAL LAYOUT FOR SPOT DESK FEED CAPTURE.
001000*   09/03/91  RWH  ADDED SOURCE TAG SO BOTH FEEDS CAN SHARE ONE
001100*                  INPUT STREAM (REQ SPT-0114).
001200*   06/19/96  LDK  WIDENED BID/ASK TO S9(12)V9(08) TO MATCH THE
001300*                  NEW QUOTE PRECISION STANDARD (REQ SPT-0390).
001400*****************************************************************
001500 01  SQ-QUOTE-RECORD.
001600     05  SQ-SYMBOL                   PIC X(20).
001700     05  SQ-SOURCE                   PIC X(10).
001800         88  SQ-SOURCE-BINANCE       VALUE "BINANCE   ".
001900         88  SQ-SOURCE-HUOBI         VALUE "HUOBI     ".
002000     05  SQ-BID-PRESENT              PIC X(01).
002100         88  SQ-BID-IS-PRESENT       VALUE "Y".
002200         88  SQ-BID-IS-ABSENT        VALUE "N".
002300     05  SQ-BID-AMOUNT               PIC S9(12)V9(08).
002400     05  SQ-ASK-PRESENT              PIC X(01).
002500         88  SQ-ASK-IS-PRESENT       VALUE "Y".
002600         88  SQ-ASK-IS-ABSENT        VALUE "N".
002700     05  SQ-ASK-AMOUNT               PIC S9(12)V9(08).
002800     05  FILLER                      PIC X(28).
