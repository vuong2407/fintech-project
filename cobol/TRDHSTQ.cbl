000100*****************************************************************
000200*  (c) 1988,2002 SPOT TRADING DESK - DATA PROCESSING SECTION
000300* #ident "@(#) stockapp/spot/TRDHSTQ.cbl  $Revision: 2.2 $"
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     TRDHSTQ.
000700 AUTHOR.         R W HANLEY.
000800 INSTALLATION.   SPOT TRADING DESK - DATA PROCESSING SECTION.
000900 DATE-WRITTEN.   02/19/1988.
001000 DATE-COMPILED.
001100 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001200*****************************************************************
001300* CHANGE LOG
001400*   02/19/88  RWH  ORIGINAL - SINGLE-FUND TRADE TICKET LISTING,
001500*                  ONE CARD IN, ONE TICKET OUT, NO PAGING AND NO
001600*                  SYMBOL FILTER.
001700*   09/03/91  RWH  ADDED THE OPTIONAL FUND-SYMBOL FILTER SWITCH
001800*                  SO ONE REQUEST CAN LIST ALL TICKETS FOR A
001900*                  CUSTOMER INSTEAD OF ONE FUND AT A TIME
002000*                  (REQ SPT-0114).
002100*   01/08/99  TCM  Y2K: TICKET DATE FIELDS WIDENED TO CCYYMMDD
002200*                  AHEAD OF THE CENTURY ROLLOVER.
002300*   08/04/01  LDK  REBUILT AGAINST THE SPOT TRADE LEDGER - ADDED
002400*                  DESCENDING DATE ORDER, PAGE-BY-PAGE SELECTION,
002500*                  AND THE CLIENT-ORDER-ID COLUMN CARRIED OVER
002600*                  FROM THE LEDGER REWORK (REQ SPT-0498).
002700*   08/19/02  LDK  ADDED RUN SUMMARY COUNTS TO SYSOUT FOR THE
002800*                  OVERNIGHT BATCH LOG (REQ SPT-0540).
002900*   08/20/02  LDK  A USER WITH NO MATCHING TRADES NOW REPORTS A
003000*                  "NO TRADES FOUND" LINE INSTEAD OF AN EMPTY
003100*                  PAGE HEADER, USING THE SAME 77-LEVEL
003200*                  REC-FOUND/REC-NOT-FOUND RETURN CODE THE REST
003300*                  OF THE SHOP USES (REQ SPT-0549).
003400*   09/02/02  LDK  DROPPED THE INVENTED SPECIAL-NAMES PARAGRAPH -
003500*                  TOP-OF-FORM/CLASS/UPSI-0 WERE NEVER REFERENCED
003600*                  AND THIS IS A BATCH RUN, NOT A CRT PROGRAM.  THE
003700*                  TRADE-HISTORY TABLE SIZE CONSTANT IS NOW A
003800*                  77-LEVEL.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200     SOURCE-COMPUTER.  USL-486.
004300     OBJECT-COMPUTER.  USL-486.
004400*
004500 INPUT-OUTPUT SECTION.
004600     FILE-CONTROL.
004700         SELECT REQUEST-FILE ASSIGN TO "HSTQ.DAT"
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             STATUS IS RQ-FILE-STATUS.
005000*
005100         SELECT TRADE-FILE ASSIGN TO "TRADES.IT"
005200             ORGANIZATION IS RELATIVE
005300             ACCESS IS DYNAMIC
005400             RELATIVE KEY IS TR-RELATIVE-KEY
005500             STATUS IS TR-FILE-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  REQUEST-FILE
006000     RECORD CONTAINS 50 CHARACTERS
006100     RECORDING MODE IS F.
006200 COPY QRYHST.
006300*
006400 FD  TRADE-FILE
006500     RECORD CONTAINS 180 CHARACTERS
006600     RECORDING MODE IS F.
006700 COPY TRADE.
006800*
006900 WORKING-STORAGE SECTION.
007000 01  RQ-FILE-STATUS.
007100     05  RQ-STATUS-1                 PIC X.
007200     05  RQ-STATUS-2                 PIC X.
007300 01  RQ-FILE-STATUS-COMBINED REDEFINES RQ-FILE-STATUS
007400                                      PIC X(02).
007500 01  TR-FILE-STATUS.
007600     05  TR-STATUS-1                 PIC X.
007700     05  TR-STATUS-2                 PIC X.
007800 01  TR-FILE-STATUS-COMBINED REDEFINES TR-FILE-STATUS
007900                                      PIC X(02).
008000 01  TR-RELATIVE-KEY                 PIC 9(09)  COMP.
008100*****************************************************************
008200* IN-MEMORY WORK TABLE - ONE USER'S MATCHING TRADES, COLLECTED BY
008300* A FULL SCAN OF THE LEDGER (NO SECONDARY INDEX BY USER EXISTS ON
008400* A RELATIVE FILE) AND THEN SORTED NEWEST-FIRST IN PLACE
008500*****************************************************************
008600 77  TRADE-HIST-MAX                  PIC 9(05)  COMP VALUE 2000.
008700 01  TRADE-HIST-COUNT                PIC 9(05)  COMP VALUE ZERO.
008800 01  TRADE-HIST-AREA.
008900     05  TH-ENTRY OCCURS 2000 TIMES
009000         INDEXED BY TH-IDX.
009100         10  TH-TRADE-ID             PIC 9(09).
009200         10  TH-SYMBOL               PIC X(20).
009300         10  TH-SIDE                 PIC X(04).
009400         10  TH-PRICE                PIC S9(12)V9(08).
009500         10  TH-QUANTITY             PIC S9(10)V9(08).
009600         10  TH-TOTAL-AMOUNT         PIC S9(14)V9(08).
009700         10  TH-CLIENT-ORDER-ID      PIC X(50).
009800         10  TH-TIMESTAMP            PIC 9(14).
009900*****************************************************************
010000* SORT WORK AREA - ONE-ENTRY SWAP RECORD FOR THE SELECTION SORT
010100*****************************************************************
010200 01  TH-SWAP-ENTRY.
010300     05  SW-TRADE-ID                 PIC 9(09).
010400     05  SW-SYMBOL                   PIC X(20).
010500     05  SW-SIDE                     PIC X(04).
010600     05  SW-PRICE                    PIC S9(12)V9(08).
010700     05  SW-QUANTITY                 PIC S9(10)V9(08).
010800     05  SW-TOTAL-AMOUNT             PIC S9(14)V9(08).
010900     05  SW-CLIENT-ORDER-ID          PIC X(50).
011000     05  SW-TIMESTAMP                PIC 9(14).
011100 01  WRK-OUTER-POS                   PIC 9(05)  COMP.
011200 01  WRK-INNER-POS                   PIC 9(05)  COMP.
011300 01  WRK-BEST-POS                    PIC 9(05)  COMP.
011400*****************************************************************
011500* PAGING WORK AREA - BR-TH-3
011600*****************************************************************
011700 01  WRK-TOTAL-RECORDS               PIC 9(07)  COMP VALUE ZERO.
011800 01  WRK-TOTAL-PAGES                 PIC 9(07)  COMP VALUE ZERO.
011900 01  WRK-PAGE-START                  PIC 9(07)  COMP VALUE ZERO.
012000 01  WRK-PAGE-END                    PIC 9(07)  COMP VALUE ZERO.
012100 01  WRK-PAGE-REMAINDER              PIC 9(07)  COMP VALUE ZERO.
012200 01  WRK-REPORT-POS                  PIC 9(07)  COMP VALUE ZERO.
012300 01  WRK-DISPLAY-LINE                PIC X(60).
012400 01  WRK-RETURN-CODE                 PIC S9(09) COMP-5.
012500*****************************************************************
012600* RUN COUNTERS
012700*****************************************************************
012800 01  CNT-REQUESTS-READ               PIC 9(07)  COMP VALUE ZERO.
012900 01  CNT-LINES-REPORTED              PIC 9(07)  COMP VALUE ZERO.
013000*****************************************************************
013100* LOG MESSAGE DEFINITIONS
013200*****************************************************************
013300 01  LOGMSG.
013400     05  FILLER                      PIC X(10) VALUE "TRDHSTQ =>".
013500     05  LOGMSG-TEXT                 PIC X(60).
013600 01  LOGMSG-ERR.
013700     05  FILLER                      PIC X(14)
013800         VALUE "TRDHSTQ ERR =>".
013900     05  LOG-ERR-ROUTINE             PIC X(10).
014000     05  FILLER                      PIC X(15)
014100         VALUE " FAILED STATUS ".
014200     05  LOG-ERR-STATUS              PIC X(02).
014300 01  AM-I-DONE-SW                    PIC X(01).
014400     88  NO-MORE-REQUESTS             VALUE "Y".
014500     88  MORE-REQUESTS-COME           VALUE "N".
014600*
014700 77  REC-FOUND                       PIC S9(09) COMP-5 VALUE 1.
014800 77  REC-NOT-FOUND                   PIC S9(09) COMP-5 VALUE 2.
014900*
015000 PROCEDURE DIVISION.
015100*****************************************************************
015200 START-TRDHSTQ.
015300     MOVE "N" TO AM-I-DONE-SW.
015400     MOVE "RUN STARTED" TO LOGMSG-TEXT.
015500     PERFORM DO-USERLOG.
015600     OPEN INPUT REQUEST-FILE.
015700     OPEN INPUT TRADE-FILE.
015800     IF RQ-STATUS-1 NOT = "0"
015900         MOVE "OPEN REQUEST-FILE" TO LOG-ERR-ROUTINE
016000         MOVE RQ-FILE-STATUS TO LOG-ERR-STATUS
016100         PERFORM DO-USERLOG-ERR
016200         PERFORM A-999-EXIT.
016300     PERFORM P100-READ-REQUEST THRU P100-EXIT
016400         UNTIL NO-MORE-REQUESTS.
016500     PERFORM P900-SUMMARY THRU P900-EXIT.
016600     CLOSE REQUEST-FILE.
016700     CLOSE TRADE-FILE.
016800     MOVE "RUN ENDED NORMALLY" TO LOGMSG-TEXT.
016900     PERFORM DO-USERLOG.
017000     STOP RUN.
017100*****************************************************************
017200*  P100  -  READ ONE HISTORY REQUEST AND REPORT ITS PAGE
017300*****************************************************************
017400 P100-READ-REQUEST.
017500     READ REQUEST-FILE INTO QH-REQUEST-RECORD
017600         AT END
017700             MOVE "Y" TO AM-I-DONE-SW
017800             GO TO P100-EXIT.
017900     ADD 1 TO CNT-REQUESTS-READ.
018000     MOVE ZERO TO TRADE-HIST-COUNT.
018100     PERFORM P110-COLLECT-USER-TRADES THRU P110-EXIT.
018200     MOVE TRADE-HIST-COUNT TO WRK-TOTAL-RECORDS.
018300     IF TRADE-HIST-COUNT = ZERO
018400         MOVE REC-NOT-FOUND TO WRK-RETURN-CODE
018500     ELSE
018600         MOVE REC-FOUND TO WRK-RETURN-CODE.
018700     IF TRADE-HIST-COUNT > 1
018800         PERFORM P120-SORT-DESCENDING THRU P120-EXIT.
018900     PERFORM P130-SELECT-PAGE THRU P130-EXIT.
019000     PERFORM P140-REPORT-PAGE THRU P140-EXIT.
019100 P100-EXIT.
019200     EXIT.
019300*****************************************************************
019400*  P110  -  BR-TH-2 COLLECT THE USER'S TRADES, OPTIONALLY
019500*  FILTERED BY SYMBOL.  FULL SCAN OF THE LEDGER FROM RECORD 1 -
019600*  THERE IS NO SECONDARY KEY ON A RELATIVE FILE.
019700*****************************************************************
019800 P110-COLLECT-USER-TRADES.
019900     MOVE 1 TO TR-RELATIVE-KEY.
020000 P110-LOOP.
020100     READ TRADE-FILE INTO TR-TRADE-RECORD
020200         INVALID KEY GO TO P110-EXIT.
020300     IF TR-USER-ID = QH-USER-ID
020400         IF QH-FILTER-INACTIVE OR TR-SYMBOL = QH-SYMBOL
020500             PERFORM P115-STORE-ENTRY THRU P115-EXIT.
020600     ADD 1 TO TR-RELATIVE-KEY.
020700     GO TO P110-LOOP.
020800 P110-EXIT.
020900     EXIT.
021000*
021100 P115-STORE-ENTRY.
021200     IF TRADE-HIST-COUNT NOT LESS THAN TRADE-HIST-MAX
021300         GO TO P115-EXIT.
021400     ADD 1 TO TRADE-HIST-COUNT.
021500     SET TH-IDX TO TRADE-HIST-COUNT.
021600     MOVE TR-TRADE-ID        TO TH-TRADE-ID (TH-IDX).
021700     MOVE TR-SYMBOL          TO TH-SYMBOL (TH-IDX).
021800     MOVE TR-SIDE            TO TH-SIDE (TH-IDX).
021900     MOVE TR-PRICE           TO TH-PRICE (TH-IDX).
022000     MOVE TR-QUANTITY        TO TH-QUANTITY (TH-IDX).
022100     MOVE TR-TOTAL-AMOUNT    TO TH-TOTAL-AMOUNT (TH-IDX).
022200     MOVE TR-CLIENT-ORDER-ID TO TH-CLIENT-ORDER-ID (TH-IDX).
022300     COMPUTE TH-TIMESTAMP (TH-IDX) =
022400         (TR-CA-DATE * 1000000) + TR-CA-TIME.
022500 P115-EXIT.
022600     EXIT.
022700*****************************************************************
022800*  P120  -  BR-TH-1  NEWEST-FIRST SELECTION SORT IN PLACE.  NO
022900*  SORT VERB IS AVAILABLE FOR AN IN-MEMORY TABLE, SO THE SHOP'S
023000*  OWN EXCHANGE-SORT PATTERN IS USED HERE.
023100*****************************************************************
023200 P120-SORT-DESCENDING.
023300     MOVE 1 TO WRK-OUTER-POS.
023400 P120-OUTER-LOOP.
023500     IF WRK-OUTER-POS NOT LESS THAN TRADE-HIST-COUNT
023600         GO TO P120-EXIT.
023700     MOVE WRK-OUTER-POS TO WRK-BEST-POS.
023800     COMPUTE WRK-INNER-POS = WRK-OUTER-POS + 1.
023900 P120-INNER-LOOP.
024000     IF WRK-INNER-POS > TRADE-HIST-COUNT
024100         GO TO P120-MAYBE-SWAP.
024200     SET TH-IDX TO WRK-INNER-POS.
024300     IF TH-TIMESTAMP (TH-IDX) > TH-TIMESTAMP (WRK-BEST-POS)
024400         MOVE WRK-INNER-POS TO WRK-BEST-POS.
024500     ADD 1 TO WRK-INNER-POS.
024600     GO TO P120-INNER-LOOP.
024700 P120-MAYBE-SWAP.
024800     IF WRK-BEST-POS = WRK-OUTER-POS
024900         GO TO P120-NEXT-OUTER.
025000     SET TH-IDX TO WRK-OUTER-POS.
025100     MOVE TH-ENTRY (TH-IDX) TO TH-SWAP-ENTRY.
025200     SET TH-IDX TO WRK-BEST-POS.
025300     MOVE TH-ENTRY (TH-IDX) TO TH-ENTRY (WRK-OUTER-POS).
025400     MOVE TH-SWAP-ENTRY TO TH-ENTRY (WRK-BEST-POS).
025500 P120-NEXT-OUTER.
025600     ADD 1 TO WRK-OUTER-POS.
025700     GO TO P120-OUTER-LOOP.
025800 P120-EXIT.
025900     EXIT.
026000*****************************************************************
026100*  P130  -  BR-TH-3  WORK OUT THE PAGE WINDOW
026200*****************************************************************
026300 P130-SELECT-PAGE.
026400     IF QH-PAGE-SIZE = ZERO
026500         MOVE 1 TO WRK-TOTAL-PAGES
026600     ELSE
026700         DIVIDE WRK-TOTAL-RECORDS BY QH-PAGE-SIZE
026800             GIVING WRK-TOTAL-PAGES
026900             REMAINDER WRK-PAGE-REMAINDER
027000         IF WRK-PAGE-REMAINDER > ZERO
027100             ADD 1 TO WRK-TOTAL-PAGES.
027200     IF WRK-TOTAL-PAGES = ZERO
027300         MOVE 1 TO WRK-TOTAL-PAGES.
027400     COMPUTE WRK-PAGE-START =
027500         ((QH-PAGE-NUMBER - 1) * QH-PAGE-SIZE) + 1.
027600     COMPUTE WRK-PAGE-END = WRK-PAGE-START + QH-PAGE-SIZE - 1.
027700     IF WRK-PAGE-END > WRK-TOTAL-RECORDS
027800         MOVE WRK-TOTAL-RECORDS TO WRK-PAGE-END.
027900 P130-EXIT.
028000     EXIT.
028100*****************************************************************
028200*  P140  -  EMIT THE PAGE HEADER AND ONE LINE PER TRADE IN IT
028300*****************************************************************
028400 P140-REPORT-PAGE.
028500     IF WRK-RETURN-CODE = REC-NOT-FOUND
028600         MOVE SPACES TO LOGMSG-TEXT
028700         STRING "USER "         DELIMITED BY SIZE
028800                QH-USER-ID      DELIMITED BY SIZE
028900                " - NO TRADES FOUND" DELIMITED BY SIZE
029000                INTO LOGMSG-TEXT
029100         PERFORM DO-USERLOG
029200         GO TO P140-EXIT.
029300     MOVE SPACES TO LOGMSG-TEXT.
029400     STRING "USER "         DELIMITED BY SIZE
029500            QH-USER-ID      DELIMITED BY SIZE
029600            " PAGE "        DELIMITED BY SIZE
029700            QH-PAGE-NUMBER  DELIMITED BY SIZE
029800            " OF "          DELIMITED BY SIZE
029900            WRK-TOTAL-PAGES DELIMITED BY SIZE
030000            " TOTAL="       DELIMITED BY SIZE
030100            WRK-TOTAL-RECORDS DELIMITED BY SIZE
030200            " SIZE="        DELIMITED BY SIZE
030300            QH-PAGE-SIZE    DELIMITED BY SIZE
030400            INTO LOGMSG-TEXT.
030500     PERFORM DO-USERLOG.
030600     IF WRK-PAGE-START > WRK-PAGE-END
030700         GO TO P140-EXIT.
030800     MOVE WRK-PAGE-START TO WRK-REPORT-POS.
030900 P140-LOOP.
031000     IF WRK-REPORT-POS > WRK-PAGE-END
031100         GO TO P140-EXIT.
031200     SET TH-IDX TO WRK-REPORT-POS.
031300     MOVE SPACES TO WRK-DISPLAY-LINE.
031400     STRING TH-SYMBOL (TH-IDX)    DELIMITED BY SPACE
031500            " "                   DELIMITED BY SIZE
031600            TH-SIDE (TH-IDX)      DELIMITED BY SIZE
031700            " QTY="               DELIMITED BY SIZE
031800            TH-QUANTITY (TH-IDX)  DELIMITED BY SIZE
031900            " PRICE="             DELIMITED BY SIZE
032000            TH-PRICE (TH-IDX)     DELIMITED BY SIZE
032100            " TOTAL="             DELIMITED BY SIZE
032200            TH-TOTAL-AMOUNT (TH-IDX) DELIMITED BY SIZE
032300            INTO WRK-DISPLAY-LINE.
032400     MOVE WRK-DISPLAY-LINE TO LOGMSG-TEXT.
032500     PERFORM DO-USERLOG.
032600     ADD 1 TO CNT-LINES-REPORTED.
032700     ADD 1 TO WRK-REPORT-POS.
032800     GO TO P140-LOOP.
032900 P140-EXIT.
033000     EXIT.
033100*****************************************************************
033200*  P900  -  BATCH RUN SUMMARY TO SYSOUT
033300*****************************************************************
033400 P900-SUMMARY.
033500     MOVE SPACES TO LOGMSG-TEXT.
033600     STRING "REQUESTS="        DELIMITED BY SIZE
033700            CNT-REQUESTS-READ  DELIMITED BY SIZE
033800            " LINES="          DELIMITED BY SIZE
033900            CNT-LINES-REPORTED DELIMITED BY SIZE
034000            INTO LOGMSG-TEXT.
034100     PERFORM DO-USERLOG.
034200 P900-EXIT.
034300     EXIT.
034400*****************************************************************
034500*  ABNORMAL EXIT - REQUEST FILE WOULD NOT OPEN
034600*****************************************************************
034700 A-999-EXIT.
034800     MOVE "RUN ENDED WITHOUT PROCESSING" TO LOGMSG-TEXT.
034900     PERFORM DO-USERLOG.
035000     STOP RUN.
035100*****************************************************************
035200*  LOG PARAGRAPHS
035300*****************************************************************
035400 DO-USERLOG.
035500     DISPLAY LOGMSG UPON CONSOLE.
035600 DO-USERLOG-ERR.
035700     DISPLAY LOGMSG-ERR UPON CONSOLE.
